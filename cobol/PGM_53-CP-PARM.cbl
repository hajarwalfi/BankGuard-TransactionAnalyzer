000100******************************************************************
000200*    COPY PGM53PRM                                               *
000300*    PARAMETROS DE CORRIDA BATCH - BANKGUARD                    *
000400*    LEIDOS DE LA TARJETA DE PARAMETROS DDPARM AL INICIO DE      *
000500*    CADA PROGRAMA QUE LOS NECESITA (UN REGISTRO, LARGO 80)      *
000600******************************************************************
000700*    HISTORIA DE CAMBIOS                                        *
000800*    --------------------------------------------------------   *
000900*    1992-02-10 RSM  ALTA INICIAL (SOLO FECHA DE CORRIDA)        *
001000*    1994-09-05 HGV  SE AGREGAN PARM DE MONTO Y PAIS HABITUAL    *
001100*                    PARA EL MODULO DE MOVIMIENTOS SOSPECHOSOS   *
001200*    1996-03-18 HGV  SE AGREGA PARM DE MINUTOS Y DIAS INACTIVO   *
001300*    1999-09-30 LFC  REVISION Y2K - WS-PARM-ANIO PASA A 4 DIG.   *
001400*    2003-05-08 LFC  COPY ESTABLE - SE CONGELA PARA BANKGUARD    *
001500******************************************************************
001600*
001700*    LARGO DE TARJETA = 80. POSICIONES NO USADAS EN FILLER.
001800*
001900 01  WS-PARM-TARJETA.
002000*        FECHA/HORA DE CORRIDA DEL BATCH, TOMADA AL INICIO
002100*        DE LA CORRIDA Y GRABADA EN ESTA TARJETA POR EL JCL
002200     03  WS-PARM-FECHA-HOY   PIC 9(08).
002300     03  WS-PARM-HORA-HOY    PIC 9(04).
002400*        UMBRAL DE MONTO ALTO PARA LA REGLA 1 DE SOSPECHA
002500     03  WS-PARM-MONTO-ALTO  PIC 9(09)V99.
002600*        PAIS/CIUDAD HABITUAL PARA LA REGLA 2 DE SOSPECHA -
002700*        EN BLANCO SIGNIFICA QUE LA REGLA NO APORTA MARCAS
002800     03  WS-PARM-PAIS-HABIT  PIC X(40).
002900*        MINUTOS MAXIMOS ENTRE MOVIMIENTOS PARA LA REGLA 3
003000     03  WS-PARM-MINUTOS-MAX PIC 9(05).
003100*        DIAS DE INACTIVIDAD PARA EL REPORTE DE CUENTAS
003200     03  WS-PARM-DIAS-INACT  PIC 9(05).
003300*        ANIO/MES PARA EL REPORTE MENSUAL DE MOVIMIENTOS
003400     03  WS-PARM-ANIO-MES.
003500         05  WS-PARM-ANIO    PIC 9(04).
003600         05  WS-PARM-MES     PIC 9(02).
003700     03  FILLER              PIC X(07) VALUE SPACES.
003800*
003900******************************************************************
004000*    FRAGMENTO COMUN DE TIPO DE NOVEDAD - LO INCLUYEN LOS        *
004100*    LAYOUTS DE NOVEDAD DE PGMMNCLI Y PGMMNCTA (ALTA/BAJA/MODIF) *
004200******************************************************************
004300 01  WS-NOV-TIPO-COMUN.
004400     03  WS-NOV-TIPO         PIC X(02).
004500         88  WS-NOV-ALTA                 VALUE 'AL'.
004600         88  WS-NOV-BAJA                 VALUE 'BA'.
004700         88  WS-NOV-MODIF                VALUE 'MO'.
004800         88  WS-NOV-TIPO-VALIDO          VALUE 'AL' 'BA' 'MO'.
004900
