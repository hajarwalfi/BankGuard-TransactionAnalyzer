000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMVALID.
000300 AUTHOR. R SOUSSI MARRAKCHI.
000400 INSTALLATION. BANKGUARD - DIRECCION DE SISTEMAS.
000500 DATE-WRITTEN. 18/03/1992.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000800******************************************************************
000900*    PGMVALID                                                   *
001000*    SUBRUTINA UNICA DE VALIDACION DE CAMPOS - BANKGUARD        *
001100*                                                                *
001200*    CENTRALIZA LAS VALIDACIONES QUE ANTES ESTABAN REPETIDAS EN *
001300*    CADA PROGRAMA DE MANTENIMIENTO Y DE ALTA DE MOVIMIENTOS.   *
001400*    SE LE INDICA POR LINKAGE QUE FUNCION DE VALIDACION QUIERE  *
001500*    EL LLAMADOR (LK-FUNCION) Y EL VALOR A REVISAR, Y DEVUELVE  *
001600*    'OK' O 'ER' EN LK-RESULTADO.                               *
001700*                                                                *
001800*    FUNCIONES SOPORTADAS (LK-FUNCION):                         *
001900*       'SA' - SALDO / DESCUBIERTO DENTRO DE RANGO REPRESENTABLE*
002000*       'ID' - IDENTIFICADOR NUMERICO MAYOR QUE CERO             *
002100*       'PC' - PORCENTAJE DE INTERES ENTRE 0.00 Y 100.00         *
002200*       'NC' - NUMERO DE CUENTA FORMATO CPT-NNNNN                *
002300*       'ST' - CADENA OBLIGATORIA (NO PUEDE VENIR EN BLANCO)     *
002400*       'EM' - CASILLA DE CORREO CON '@' Y '.' PRESENTES         *
002500*       'IM' - IMPORTE DE MOVIMIENTO ESTRICTAMENTE POSITIVO      *
002600*                                                                *
002700*    ES LLAMADA POR PGMMNCLI, PGMMNCTA Y PGMALTRN.              *
002800******************************************************************
002900*    HISTORIA DE CAMBIOS                                        *
003000*    --------------------------------------------------------   *
003100*    1992-03-18 RSM  ALTA INICIAL - SOLO VALIDABA SALDOS         *
003200*    1992-11-09 RSM  SE AGREGA VALIDACION 'ID'                   *
003300*    1994-09-12 HGV  SE AGREGA VALIDACION 'PC' PARA CAJA DE      *
003400*                    AHORRO - TICKET BG-0112                     *
003500*    1995-01-23 HGV  SE AGREGA VALIDACION 'NC' (FORMATO CPT-)    *
003600*    1996-06-07 HGV  SE AGREGA VALIDACION 'ST' DE CADENAS        *
003700*    1997-04-30 JDL  SE AGREGA VALIDACION 'EM' DE CASILLA DE     *
003800*                    CORREO - TICKET BG-0268                     *
003900*    1998-02-16 JDL  SE AGREGA VALIDACION 'IM' DE IMPORTES DE    *
004000*                    MOVIMIENTO - TICKET BG-0301                 *
004100*    1999-09-30 LFC  REVISION Y2K - SIN IMPACTO, NO HAY FECHAS   *
004200*    2001-05-11 LFC  SE CORRIGE 'EM' - NO ACEPTABA CORREOS CON   *
004300*                    MAS DE UN PUNTO - TICKET BG-0519            *
004400*    2004-01-14 AMR  SE DOCUMENTA EL LIMITE DE 60 POSICIONES DE  *
004500*                    LK-VALOR-ALFA - TICKET BG-0893              *
004600*    2006-07-19 AMR  'SA' RECHAZABA SOLO FUERA DE RANGO, NO      *
004700*                    SALDOS NEGATIVOS - SE AGREGA EL CHEQUEO -   *
004800*                    TICKET BG-0940                              *
004900******************************************************************
005000
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 WORKING-STORAGE SECTION.
006500*=======================*
006600
006700 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006800
006900*----  CONTADORES DE FUNCIONES ATENDIDAS (PARA EL DISPLAY DE    *
007000*----  DIAGNOSTICO AL FINAL DE CADA LLAMADA) --------------------
007100 77  WS-CANT-OK              PIC 9(07) COMP  VALUE ZEROS.
007200 77  WS-CANT-ER              PIC 9(07) COMP  VALUE ZEROS.
007300 77  WS-POS-ARROBA           PIC 9(02) COMP  VALUE ZEROS.
007400 77  WS-POS-PUNTO            PIC 9(02) COMP  VALUE ZEROS.
007500 77  WS-SUBI                 PIC 9(02) COMP  VALUE ZEROS.
007600
007700*----  AREA DE TRABAJO PARA EL NUMERO DE CUENTA A VALIDAR -------
007800 01  WS-AREA-NROCTA          PIC X(09)       VALUE SPACES.
007900 01  WS-AREA-NROCTA-R REDEFINES WS-AREA-NROCTA.
008000     03  WS-NC-PREFIJO       PIC X(04).
008100     03  WS-NC-SUFIJO        PIC X(05).
008200
008300*----  AREA DE TRABAJO PARA EL VALOR ALFA RECIBIDO, VISTA COMO  *
008400*----  TABLA DE CARACTERES PARA LA VALIDACION DE CASILLA 'EM' --
008500 01  WS-AREA-ALFA            PIC X(60)       VALUE SPACES.
008600 01  WS-AREA-ALFA-TAB REDEFINES WS-AREA-ALFA.
008700     03  WS-ALFA-CAR         PIC X(01)       OCCURS 60 TIMES.
008800
008900 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
009000
009100*--------------------------------------------------------------
009200 LINKAGE SECTION.
009300*================*
009400 01  LK-FUNCION               PIC X(02).
009500     88  LK-FUNC-SALDO                   VALUE 'SA'.
009600     88  LK-FUNC-ID                      VALUE 'ID'.
009700     88  LK-FUNC-PORCENTAJE              VALUE 'PC'.
009800     88  LK-FUNC-NROCTA                  VALUE 'NC'.
009900     88  LK-FUNC-STRING                  VALUE 'ST'.
010000     88  LK-FUNC-EMAIL                   VALUE 'EM'.
010100     88  LK-FUNC-IMPORTE                 VALUE 'IM'.
010200 01  LK-VALOR-NUM             PIC S9(11)V99.
010300*        VISTA SIN SIGNO PARA LA COMPARACION DE RANGO EN 'SA'
010400 01  LK-VALOR-NUM-R REDEFINES LK-VALOR-NUM PIC 9(11)V99.
010500 01  LK-VALOR-ALFA            PIC X(60).
010600 01  LK-RESULTADO             PIC X(02).
010700     88  LK-RESULTADO-OK                 VALUE 'OK'.
010800     88  LK-RESULTADO-ERROR              VALUE 'ER'.
010900
011000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011100 PROCEDURE DIVISION USING LK-FUNCION LK-VALOR-NUM LK-VALOR-ALFA
011200                           LK-RESULTADO.
011300
011400 MAIN-PROGRAM-I.
011500
011600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
011700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
011800     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
011900
012000 MAIN-PROGRAM-F. GOBACK.
012100
012200
012300*--------------------------------------------------------------
012400 1000-INICIO-I.
012500
012600     SET LK-RESULTADO-OK TO TRUE
012700     MOVE LK-VALOR-ALFA TO WS-AREA-ALFA
012800     MOVE LK-VALOR-ALFA(1:9) TO WS-AREA-NROCTA.
012900
013000 1000-INICIO-F. EXIT.
013100
013200
013300*---- DESPACHO DE LA FUNCION SOLICITADA -------------------------
013400 2000-PROCESO-I.
013500
013600     EVALUATE TRUE
013700        WHEN LK-FUNC-SALDO
013800           PERFORM 2100-VAL-SALDO  THRU 2100-VAL-SALDO-F
013900        WHEN LK-FUNC-ID
014000           PERFORM 2200-VAL-ID     THRU 2200-VAL-ID-F
014100        WHEN LK-FUNC-PORCENTAJE
014200           PERFORM 2300-VAL-PCT    THRU 2300-VAL-PCT-F
014300        WHEN LK-FUNC-NROCTA
014400           PERFORM 2400-VAL-NROCTA THRU 2400-VAL-NROCTA-F
014500        WHEN LK-FUNC-STRING
014600           PERFORM 2500-VAL-STRING THRU 2500-VAL-STRING-F
014700        WHEN LK-FUNC-EMAIL
014800           PERFORM 2600-VAL-EMAIL  THRU 2600-VAL-EMAIL-F
014900        WHEN LK-FUNC-IMPORTE
015000           PERFORM 2700-VAL-IMPORTE THRU 2700-VAL-IMPORTE-F
015100        WHEN OTHER
015200           DISPLAY '* PGMVALID - FUNCION DESCONOCIDA: ' LK-FUNCION
015300           SET LK-RESULTADO-ERROR TO TRUE
015400     END-EVALUATE
015500
015600     IF LK-RESULTADO-OK
015700        ADD 1 TO WS-CANT-OK
015800     ELSE
015900        ADD 1 TO WS-CANT-ER
016000     END-IF.
016100
016200 2000-PROCESO-F. EXIT.
016300
016400
016500*---- 'SA' - SALDO / DESCUBIERTO DENTRO DE RANGO REPRESENTABLE --
016600 2100-VAL-SALDO.
016700
016800     IF LK-VALOR-NUM IS NUMERIC
016900        IF LK-VALOR-NUM GREATER THAN 99999999999.99
017000           OR LK-VALOR-NUM LESS THAN -99999999999.99
017100           OR LK-VALOR-NUM LESS THAN ZERO
017200*                 EL SALDO NUNCA PUEDE SER NEGATIVO - BG-0940
017300           SET LK-RESULTADO-ERROR TO TRUE
017400        END-IF
017500     ELSE
017600        SET LK-RESULTADO-ERROR TO TRUE
017700     END-IF.
017800
017900 2100-VAL-SALDO-F. EXIT.
018000
018100
018200*---- 'ID' - IDENTIFICADOR NUMERICO MAYOR QUE CERO ---------------
018300 2200-VAL-ID.
018400
018500     IF LK-VALOR-NUM IS NUMERIC
018600        IF LK-VALOR-NUM NOT GREATER THAN ZERO
018700           SET LK-RESULTADO-ERROR TO TRUE
018800        END-IF
018900     ELSE
019000        SET LK-RESULTADO-ERROR TO TRUE
019100     END-IF.
019200
019300 2200-VAL-ID-F. EXIT.
019400
019500
019600*---- 'PC' - PORCENTAJE DE INTERES ENTRE 0.00 Y 100.00 -----------
019700 2300-VAL-PCT.
019800
019900     IF LK-VALOR-NUM IS NUMERIC
020000        IF LK-VALOR-NUM LESS THAN ZERO
020100           OR LK-VALOR-NUM GREATER THAN 100.00
020200           SET LK-RESULTADO-ERROR TO TRUE
020300        END-IF
020400     ELSE
020500        SET LK-RESULTADO-ERROR TO TRUE
020600     END-IF.
020700
020800 2300-VAL-PCT-F. EXIT.
020900
021000
021100*---- 'NC' - NUMERO DE CUENTA FORMATO CPT-NNNNN ------------------
021200 2400-VAL-NROCTA.
021300
021400     IF WS-NC-PREFIJO NOT EQUAL 'CPT-'
021500        SET LK-RESULTADO-ERROR TO TRUE
021600     END-IF
021700     IF WS-NC-SUFIJO NOT NUMERIC
021800        SET LK-RESULTADO-ERROR TO TRUE
021900     END-IF.
022000
022100 2400-VAL-NROCTA-F. EXIT.
022200
022300
022400*---- 'ST' - CADENA OBLIGATORIA ----------------------------------
022500 2500-VAL-STRING.
022600
022700     IF WS-AREA-ALFA EQUAL SPACES
022800        SET LK-RESULTADO-ERROR TO TRUE
022900     END-IF.
023000
023100 2500-VAL-STRING-F. EXIT.
023200
023300
023400*---- 'EM' - CASILLA DE CORREO CON '@' Y '.' ---------------------
023500 2600-VAL-EMAIL.
023600
023700     MOVE ZEROS TO WS-POS-ARROBA WS-POS-PUNTO
023800     MOVE 1     TO WS-SUBI
023900
024000     PERFORM 2610-BUSCA-CAR-I THRU 2610-BUSCA-CAR-F
024100             UNTIL WS-SUBI GREATER THAN 60
024200
024300     IF WS-AREA-ALFA EQUAL SPACES
024400        SET LK-RESULTADO-ERROR TO TRUE
024500     END-IF
024600     IF WS-POS-ARROBA EQUAL ZERO
024700        SET LK-RESULTADO-ERROR TO TRUE
024800     END-IF
024900     IF WS-POS-PUNTO EQUAL ZERO
025000        OR WS-POS-PUNTO NOT GREATER THAN WS-POS-ARROBA
025100        SET LK-RESULTADO-ERROR TO TRUE
025200     END-IF.
025300
025400 2600-VAL-EMAIL-F. EXIT.
025500
025600
025700*---- RECORRE UNA POSICION DE LA CASILLA DE CORREO ---------------
025800 2610-BUSCA-CAR-I.
025900
026000     IF WS-ALFA-CAR(WS-SUBI) EQUAL '@'
026100        MOVE WS-SUBI TO WS-POS-ARROBA
026200     END-IF
026300     IF WS-ALFA-CAR(WS-SUBI) EQUAL '.'
026400        AND WS-POS-PUNTO EQUAL ZERO
026500        MOVE WS-SUBI TO WS-POS-PUNTO
026600     END-IF
026700     ADD 1 TO WS-SUBI.
026800
026900 2610-BUSCA-CAR-F. EXIT.
027000
027100
027200*---- 'IM' - IMPORTE DE MOVIMIENTO ESTRICTAMENTE POSITIVO --------
027300 2700-VAL-IMPORTE.
027400
027500     IF LK-VALOR-NUM IS NUMERIC
027600        IF LK-VALOR-NUM NOT GREATER THAN ZERO
027700           SET LK-RESULTADO-ERROR TO TRUE
027800        END-IF
027900     ELSE
028000        SET LK-RESULTADO-ERROR TO TRUE
028100     END-IF.
028200
028300 2700-VAL-IMPORTE-F. EXIT.
028400
028500
028600*--------------------------------------------------------------
028700 9999-FINAL-I.
028800
028900     DISPLAY 'PGMVALID - FUNCION ' LK-FUNCION
029000             ' RESULTADO ' LK-RESULTADO.
029100
029200 9999-FINAL-F. EXIT.
029300
