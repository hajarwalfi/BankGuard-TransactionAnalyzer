000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRPTMS.
000300 AUTHOR. H GARCIA VALERO.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 02/04/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO EXCLUSIVO DEL BANCO.
000800
000900***************************************************************
001000*  PGMRPTMS                                                   *
001100*  =========                                                  *
001200*  REPORTE MENSUAL DE MOVIMIENTOS.                             *
001300*  - LEE DE DDPARM EL ANIO/MES A INFORMAR.                      *
001400*  - RECORRE TODO DDMOV Y SE QUEDA SOLO CON LOS MOVIMIENTOS     *
001500*    CUYA FECHA CAE DENTRO DE ESE ANIO/MES.                     *
001600*  - ACUMULA CANTIDAD, VOLUMEN (SUMA DE IMPORTES) Y PROMEDIO    *
001700*    POR TIPO DE MOVIMIENTO (DEPOSITO/RETIRO/TRANSFERENCIA),    *
001800*    ADEMAS DEL TOTAL GENERAL DEL MES.                          *
001900*  - SI NINGUN MOVIMIENTO CAE EN EL MES PEDIDO, EL LISTADO      *
002000*    LO INFORMA EXPRESAMENTE EN LUGAR DE SALIR EN BLANCO.       *
002100***************************************************************
002200*  HISTORIAL DE CAMBIOS
002300*  --------------------
002400*  02/04/1994 HGV SOL-0211 VERSION INICIAL DEL CORTE MENSUAL.
002500*  17/08/1995 HGV SOL-0219 SE AGREGA EL PROMEDIO POR TIPO, ANTES
002600*                          SOLO SE INFORMABA CANTIDAD Y VOLUMEN.
002700*  30/09/1999 LFC SOL-0301 REVISION Y2K - EL ANIO DE DDPARM YA
002800*                          VIAJA EN 4 DIGITOS, SIN CAMBIOS AQUI.
002900*  11/02/2002 AMR SOL-0347 SE ACLARA EN EL LISTADO CUANDO NO
003000*                          HUBO MOVIMIENTOS EN EL MES PEDIDO.
003100***************************************************************
003200
003300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT DDPARM  ASSIGN DDPARM
004400     FILE STATUS IS FS-PARM.
004500
004600     SELECT DDMOV   ASSIGN DDMOV
004700     FILE STATUS IS FS-MOV.
004800
004900     SELECT DDLISTA ASSIGN DDLISTA
005000     FILE STATUS IS FS-LISTADO.
005100
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  DDPARM
005700     BLOCK CONTAINS 0 RECORDS
005800     RECORDING MODE IS F.
005900 01  REG-PARM-FD                PIC X(80).
006000
006100 FD  DDMOV
006200     BLOCK CONTAINS 0 RECORDS
006300     RECORDING MODE IS F.
006400 01  REG-MOV-FD                 PIC X(86).
006500
006600 FD  DDLISTA
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900 01  REG-SALIDA                 PIC X(132).
007000
007100
007200 WORKING-STORAGE SECTION.
007300*=======================*
007400
007500*---- ARCHIVOS --------------------------------------------------
007600 77  FS-PARM                    PIC XX    VALUE SPACES.
007700 77  FS-MOV                     PIC XX    VALUE SPACES.
007800 77  FS-LISTADO                 PIC XX    VALUE SPACES.
007900
008000 77  WS-STATUS-FIN-MOV          PIC X     VALUE 'N'.
008100     88  WS-FIN-MOV                  VALUE 'Y'.
008200     88  WS-NO-FIN-MOV               VALUE 'N'.
008300
008400*---- COPIAS DE LAYOUT -------------------------------------------
008500 COPY PGM53PRM.
008600 COPY PGM52MOV.
008700
008800*---- ANIO/MES DEL MOVIMIENTO EN CURSO (POR DIVISION, SIN
008900*     TOCAR LA COPY DE MOVIMIENTOS) ---------------------------
009000 77  WS-MOV-ANIO-MES             PIC 9(06) COMP.
009100 77  WS-MOV-ANIO-CORR            PIC 9(04) COMP.
009200 77  WS-MOV-MES-CORR             PIC 9(02) COMP.
009300 77  WS-MOV-DESCARTE             PIC 9(02) COMP.
009400
009500*---- COMPUESTO IMPRIMIBLE DEL ANIO/MES PEDIDO -------------------
009600 01  WS-AM-IMPRESION             PIC 9(06).
009700 01  WS-AM-IMPRESION-R REDEFINES WS-AM-IMPRESION.
009800     03  WS-AMI-ANIO              PIC 9(04).
009900     03  WS-AMI-MES               PIC 9(02).
010000
010100*---- TABLA DE TIPOS DE MOVIMIENTO -------------------------------
010200 01  WS-TAB-TIPO-HDR.
010300     03  WS-TAB-TIPO OCCURS 3 TIMES
010400                     INDEXED BY WS-TT-IX.
010500         05  WS-TT-NOMBRE        PIC X(10).
010600         05  WS-TT-CANT          PIC 9(07) COMP.
010700         05  WS-TT-TOTAL         PIC S9(11)V99 COMP-3.
010800
010900*---- TOTALES GENERALES DEL MES ----------------------------------
011000 77  WS-GRAN-CANT                PIC 9(07) COMP VALUE ZEROS.
011100 77  WS-GRAN-TOTAL           PIC S9(11)V99 COMP-3 VALUE ZEROS.
011200 77  WS-TIPO-PROMEDIO        PIC S9(09)V99 COMP-3 VALUE ZEROS.
011300
011400*---- RENGLONES DE IMPRESION -------------------------------------
011500 01  WS-LINE                      PIC X(90) VALUE ALL '='.
011600 01  WS-LINE2                     PIC X(90) VALUE ALL '-'.
011700
011800 01  IMP-TITULO.
011900     03  FILLER          PIC X(30) VALUE
012000         'REPORTE MENSUAL DE MOVIMIENTOS'.
012100     03  FILLER          PIC X(06) VALUE ' MES: '.
012200     03  IMP-TI-MES              PIC Z(03)9.
012300     03  FILLER          PIC X(01) VALUE '/'.
012400     03  IMP-TI-ANIO              PIC 9(04).
012500     03  FILLER          PIC X(55) VALUE SPACES.
012600
012700 01  IMP-TOTAL-GRAL.
012800     03  FILLER          PIC X(22) VALUE
012900         'TOTAL GENERAL DEL MES'.
013000     03  FILLER          PIC X(03) VALUE ' | '.
013100     03  IMP-TG-CANT              PIC Z(06)9.
013200     03  FILLER          PIC X(05) VALUE ' MOV |'.
013300     03  IMP-TG-TOTAL             PIC -Z(10)9,99.
013400     03  FILLER          PIC X(25) VALUE ' MAD'.
013500
013600 01  IMP-DESGLOSE.
013700     03  FILLER          PIC X(14) VALUE SPACES.
013800     03  IMP-DG-TIPO              PIC X(10).
013900     03  FILLER          PIC X(03) VALUE ' | '.
014000     03  IMP-DG-CANT              PIC Z(06)9.
014100     03  FILLER          PIC X(05) VALUE ' MOV |'.
014200     03  IMP-DG-TOTAL             PIC -Z(10)9,99.
014300     03  FILLER          PIC X(03) VALUE ' | '.
014400     03  IMP-DG-PROM              PIC -Z(09)9,99.
014500     03  FILLER          PIC X(10) VALUE ' MAD PROM'.
014600
014700 01  IMP-SIN-MOVS.
014800     03  FILLER          PIC X(55) VALUE
014900         'NO SE REGISTRARON MOVIMIENTOS EN EL MES PEDIDO.'.
015000     03  FILLER          PIC X(35) VALUE SPACES.
015100
015200 01  WS-PRINT-LINE                PIC X(132) VALUE SPACES.
015300
015400
015500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015600 PROCEDURE DIVISION.
015700
015800 MAIN-PROGRAM-I.
015900
016000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
016100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
016200                            UNTIL WS-FIN-MOV.
016300     PERFORM 4000-IMPRIME-I THRU 4000-IMPRIME-F.
016400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
016500
016600 MAIN-PROGRAM-F. GOBACK.
016700
016800
016900*-----------------------------------------------------------------
017000* LEE EL PARAMETRO DE ANIO/MES, APERTURA DE ARCHIVOS, INICIALIZA
017100* LA TABLA DE TIPOS Y PRIMERA LECTURA DE DDMOV.
017200*-----------------------------------------------------------------
017300 1000-INICIO-I.
017400
017500     SET WS-NO-FIN-MOV TO TRUE.
017600
017700     OPEN INPUT DDPARM.
017800     IF FS-PARM IS NOT EQUAL '00'
017900        DISPLAY '* ERROR OPEN DDPARM = ' FS-PARM
018000        MOVE 9999 TO RETURN-CODE
018100        SET WS-FIN-MOV TO TRUE
018200     ELSE
018300        READ DDPARM INTO WS-PARM-TARJETA
018400        CLOSE DDPARM
018500     END-IF.
018600
018700     MOVE WS-PARM-ANIO TO WS-AMI-ANIO.
018800     MOVE WS-PARM-MES  TO WS-AMI-MES.
018900
019000     MOVE WS-AMI-MES                        TO IMP-TI-MES.
019100     MOVE WS-AMI-ANIO                       TO IMP-TI-ANIO.
019200
019300     MOVE 'DEPOSIT   '    TO WS-TT-NOMBRE (1).
019400     MOVE 'WITHDRAWAL'    TO WS-TT-NOMBRE (2).
019500     MOVE 'TRANSFER  '    TO WS-TT-NOMBRE (3).
019600     SET WS-TT-IX TO 1.
019700     PERFORM 1010-RESET-TIPO-I THRU 1010-RESET-TIPO-F
019800        UNTIL WS-TT-IX GREATER THAN 3.
019900
020000     IF WS-NO-FIN-MOV
020100        OPEN INPUT DDMOV
020200        IF FS-MOV IS NOT EQUAL '00'
020300           DISPLAY '* ERROR OPEN DDMOV = ' FS-MOV
020400           MOVE 9999 TO RETURN-CODE
020500           SET WS-FIN-MOV TO TRUE
020600        END-IF
020700     END-IF.
020800
020900     OPEN OUTPUT DDLISTA.
021000     IF FS-LISTADO IS NOT EQUAL '00'
021100        DISPLAY '* ERROR OPEN DDLISTA = ' FS-LISTADO
021200        MOVE 9999 TO RETURN-CODE
021300        SET WS-FIN-MOV TO TRUE
021400     END-IF.
021500
021600     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
021700     WRITE REG-SALIDA FROM WS-LINE.
021800
021900     IF WS-NO-FIN-MOV
022000        PERFORM 2500-LEER-MOV-I THRU 2500-LEER-MOV-F
022100     END-IF.
022200
022300 1000-INICIO-F. EXIT.
022400
022500 1010-RESET-TIPO-I.
022600
022700     MOVE ZEROS TO WS-TT-CANT (WS-TT-IX)
022800                   WS-TT-TOTAL (WS-TT-IX).
022900     SET WS-TT-IX UP BY 1.
023000
023100 1010-RESET-TIPO-F. EXIT.
023200
023300
023400*-----------------------------------------------------------------
023500* PROCESO PRINCIPAL - UN MOVIMIENTO POR ITERACION.
023600*-----------------------------------------------------------------
023700 2000-PROCESO-I.
023800
023900     PERFORM 2100-FILTRA-MES-I THRU 2100-FILTRA-MES-F.
024000     PERFORM 2500-LEER-MOV-I   THRU 2500-LEER-MOV-F.
024100
024200 2000-PROCESO-F. EXIT.
024300
024400
024500*-----------------------------------------------------------------
024600* DESARMA LA FECHA DEL MOVIMIENTO EN ANIO/MES (POR DIVISION, SIN
024700* FUNCIONES INTRINSECAS) Y, SI CAE EN EL MES PEDIDO, LO ACUMULA.
024800*-----------------------------------------------------------------
024900 2100-FILTRA-MES-I.
025000
025100     DIVIDE WS-MOV-FECHA BY 10000
025200        GIVING WS-MOV-ANIO-CORR REMAINDER WS-MOV-ANIO-MES.
025300     DIVIDE WS-MOV-ANIO-MES BY 100
025400        GIVING WS-MOV-MES-CORR REMAINDER WS-MOV-DESCARTE.
025500
025600     IF WS-MOV-ANIO-CORR EQUAL WS-PARM-ANIO
025700        AND WS-MOV-MES-CORR EQUAL WS-PARM-MES
025800        PERFORM 2200-ACUM-TIPO-I THRU 2200-ACUM-TIPO-F
025900        ADD 1 TO WS-GRAN-CANT
026000        ADD WS-MOV-IMPORTE TO WS-GRAN-TOTAL
026100     END-IF.
026200
026300 2100-FILTRA-MES-F. EXIT.
026400
026500
026600*-----------------------------------------------------------------
026700* UBICA EL TIPO DEL MOVIMIENTO EN LA TABLA DE 3 CASILLEROS
026800* Y ACUMULA CANTIDAD/VOLUMEN EN EL TIPO QUE CORRESPONDE.
026900*-----------------------------------------------------------------
027000 2200-ACUM-TIPO-I.
027100
027200     SET WS-TT-IX TO 1.
027300     PERFORM 2210-COMPARA-TIPO-I THRU 2210-COMPARA-TIPO-F
027400        UNTIL WS-TT-IX GREATER THAN 3.
027500
027600 2200-ACUM-TIPO-F. EXIT.
027700
027800 2210-COMPARA-TIPO-I.
027900
028000     IF WS-TT-NOMBRE (WS-TT-IX) EQUAL WS-MOV-TIPO
028100        ADD 1 TO WS-TT-CANT (WS-TT-IX)
028200        ADD WS-MOV-IMPORTE TO WS-TT-TOTAL (WS-TT-IX)
028300        SET WS-TT-IX TO 3
028400     END-IF.
028500
028600     SET WS-TT-IX UP BY 1.
028700
028800 2210-COMPARA-TIPO-F. EXIT.
028900
029000
029100*-----------------------------------------------------------------
029200* LECTURA SECUENCIAL DEL ARCHIVO DE MOVIMIENTOS.
029300*-----------------------------------------------------------------
029400 2500-LEER-MOV-I.
029500
029600     READ DDMOV INTO WS-MOV-ENTRADA.
029700     EVALUATE FS-MOV
029800        WHEN '00'
029900           CONTINUE
030000        WHEN '10'
030100           SET WS-FIN-MOV TO TRUE
030200        WHEN OTHER
030300           DISPLAY '* ERROR LECTURA DDMOV = ' FS-MOV
030400           SET WS-FIN-MOV TO TRUE
030500     END-EVALUATE.
030600
030700 2500-LEER-MOV-F. EXIT.
030800
030900
031000*-----------------------------------------------------------------
031100* IMPRESION DEL CORTE MENSUAL: TOTAL GENERAL Y DESGLOSE POR TIPO
031200* (SOLO LOS TIPOS CON CANTIDAD MAYOR A CERO), O EL AVISO DE QUE
031300* NO HUBO MOVIMIENTOS EN EL MES.
031400*-----------------------------------------------------------------
031500 4000-IMPRIME-I.
031600
031700     IF WS-GRAN-CANT EQUAL ZERO
031800        MOVE IMP-SIN-MOVS TO WS-PRINT-LINE
031900        WRITE REG-SALIDA FROM WS-PRINT-LINE
032000     ELSE
032100        MOVE SPACES           TO IMP-TOTAL-GRAL
032200        MOVE WS-GRAN-CANT     TO IMP-TG-CANT
032300        MOVE WS-GRAN-TOTAL    TO IMP-TG-TOTAL
032400        MOVE IMP-TOTAL-GRAL   TO WS-PRINT-LINE
032500        WRITE REG-SALIDA FROM WS-PRINT-LINE
032600        WRITE REG-SALIDA FROM WS-LINE2
032700
032800        SET WS-TT-IX TO 1
032900        PERFORM 4010-IMPRIME-TIPO-I THRU 4010-IMPRIME-TIPO-F
033000           UNTIL WS-TT-IX GREATER THAN 3
033100     END-IF.
033200
033300 4000-IMPRIME-F. EXIT.
033400
033500 4010-IMPRIME-TIPO-I.
033600
033700     IF WS-TT-CANT (WS-TT-IX) GREATER THAN ZERO
033800        DIVIDE WS-TT-TOTAL (WS-TT-IX) BY WS-TT-CANT (WS-TT-IX)
033900           GIVING WS-TIPO-PROMEDIO ROUNDED
034000        MOVE SPACES                       TO IMP-DESGLOSE
034100        MOVE WS-TT-NOMBRE (WS-TT-IX)      TO IMP-DG-TIPO
034200        MOVE WS-TT-CANT (WS-TT-IX)        TO IMP-DG-CANT
034300        MOVE WS-TT-TOTAL (WS-TT-IX)       TO IMP-DG-TOTAL
034400        MOVE WS-TIPO-PROMEDIO             TO IMP-DG-PROM
034500        MOVE IMP-DESGLOSE                 TO WS-PRINT-LINE
034600        WRITE REG-SALIDA FROM WS-PRINT-LINE
034700     END-IF.
034800
034900     SET WS-TT-IX UP BY 1.
035000
035100 4010-IMPRIME-TIPO-F. EXIT.
035200
035300
035400*-----------------------------------------------------------------
035500* CIERRE DE ARCHIVOS Y TOTALES DE CONTROL.
035600*-----------------------------------------------------------------
035700 9999-FINAL-I.
035800
035900     DISPLAY '* MOVIMIENTOS DEL MES   = ' WS-GRAN-CANT.
036000
036100     CLOSE DDMOV.
036200     IF FS-MOV IS NOT EQUAL '00'
036300        DISPLAY '* ERROR CLOSE DDMOV = ' FS-MOV
036400        MOVE 9999 TO RETURN-CODE
036500     END-IF.
036600
036700     CLOSE DDLISTA.
036800     IF FS-LISTADO IS NOT EQUAL '00'
036900        DISPLAY '* ERROR CLOSE DDLISTA = ' FS-LISTADO
037000        MOVE 9999 TO RETURN-CODE
037100     END-IF.
037200
037300 9999-FINAL-F. EXIT.
