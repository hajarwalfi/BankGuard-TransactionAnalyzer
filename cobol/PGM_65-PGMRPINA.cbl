000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRPINA.
000300 AUTHOR. A MEDRANO RUBIO.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 22/04/1997.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO EXCLUSIVO DEL BANCO.
000800
000900***************************************************************
001000*  PGMRPINA                                                   *
001100*  =========                                                  *
001200*  REPORTE DE CUENTAS INACTIVAS.                                *
001300*  - RECORRE EL MAESTRO DE CUENTAS (DDCTA) COMPLETO.            *
001400*  - POR CADA CUENTA, BUSCA EN DDMOV EL MOVIMIENTO MAS          *
001500*    RECIENTE (FECHA/HORA MAYOR) ENTRE TODOS LOS SUYOS.         *
001600*  - LA CUENTA ES INACTIVA SI NO TIENE NINGUN MOVIMIENTO, O SI  *
001700*    SU ULTIMO MOVIMIENTO QUEDO A MAS DE N DIAS DE LA FECHA DE  *
001800*    CORRIDA (PARAMETRO DDPARM), SEGUN EL CALCULO DE LA         *
001900*    SUBRUTINA PGMFECHA.                                        *
002000*  - EL LISTADO INFORMA, POR CADA CUENTA INACTIVA, SU NUMERO,   *
002100*    TIPO, SALDO Y TITULAR, MAS LA LEYENDA "SIN MOVIMIENTOS" O  *
002200*    LOS DIAS TRANSCURRIDOS DESDE EL ULTIMO MOVIMIENTO.         *
002300*  - SI NO HAY CUENTAS INACTIVAS, EL LISTADO LO ACLARA.         *
002400***************************************************************
002500*  HISTORIAL DE CAMBIOS
002600*  --------------------
002700*  22/04/1997 AMR SOL-0269 VERSION INICIAL DEL REPORTE DE
002800*                          CUENTAS INACTIVAS.
002900*  30/09/1999 LFC SOL-0301 REVISION Y2K - SIN IMPACTO, LA
003000*                          COMPARACION DE FECHAS LA HACE
003100*                          PGMFECHA CON ANIO DE 4 DIGITOS.
003200*  14/06/2004 LFC SOL-0399 SE ACLARA "SIN MOVIMIENTOS" EN VEZ
003300*                          DE IMPRIMIR DIAS EN BLANCO CUANDO LA
003400*                          CUENTA NUNCA REGISTRO UN MOVIMIENTO.
003500***************************************************************
003600
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     SELECT DDPARM  ASSIGN DDPARM
004800     FILE STATUS IS FS-PARM.
004900
005000     SELECT DDCTA   ASSIGN DDCTA
005100     FILE STATUS IS FS-CTA.
005200
005300     SELECT DDCLIE  ASSIGN DDCLIE
005400     FILE STATUS IS FS-CLIE.
005500
005600     SELECT DDMOV   ASSIGN DDMOV
005700     FILE STATUS IS FS-MOV.
005800
005900     SELECT DDLISTA ASSIGN DDLISTA
006000     FILE STATUS IS FS-LISTADO.
006100
006200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  DDPARM
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900 01  REG-PARM-FD                 PIC X(80).
007000
007100 FD  DDCTA
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400 01  REG-CTA-FD                  PIC X(52).
007500
007600 FD  DDCLIE
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900 01  REG-CLI-FD                  PIC X(149).
008000
008100 FD  DDMOV
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  REG-MOV-FD                  PIC X(86).
008500
008600 FD  DDLISTA
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-SALIDA                  PIC X(132).
009000
009100
009200 WORKING-STORAGE SECTION.
009300*=======================*
009400
009500*---- ARCHIVOS --------------------------------------------------
009600 77  FS-PARM                    PIC XX    VALUE SPACES.
009700 77  FS-CTA                     PIC XX    VALUE SPACES.
009800 77  FS-CLIE                    PIC XX    VALUE SPACES.
009900 77  FS-MOV                     PIC XX    VALUE SPACES.
010000 77  FS-LISTADO                 PIC XX    VALUE SPACES.
010100
010200 77  WS-STATUS-FIN-CTA          PIC X     VALUE 'N'.
010300     88  WS-FIN-CTA                  VALUE 'Y'.
010400     88  WS-NO-FIN-CTA               VALUE 'N'.
010500
010600 77  WS-STATUS-FIN-MOV          PIC X     VALUE 'N'.
010700     88  WS-FIN-MOV                  VALUE 'Y'.
010800     88  WS-NO-FIN-MOV               VALUE 'N'.
010900
011000 77  WS-STATUS-FIN-CLI           PIC X    VALUE 'N'.
011100     88  WS-FIN-CLI                  VALUE 'Y'.
011200     88  WS-NO-FIN-CLI               VALUE 'N'.
011300
011400*---- COPIAS DE LAYOUT -------------------------------------------
011500 COPY PGM53PRM.
011600 COPY PGM50CLI.
011700 COPY PGM51CTA.
011800 COPY PGM52MOV.
011900
012000*---- TABLA DE CLIENTES EN MEMORIA (PARA EL NOMBRE DEL TITULAR) --
012100 01  WS-TAB-CLI-HDR.
012200     03  WS-TC-CANT              PIC 9(05) COMP.
012300     03  WS-TAB-CLI OCCURS 3000 TIMES
012400                    INDEXED BY WS-TC-IX.
012500         05  WS-TC-ID            PIC 9(09).
012600         05  WS-TC-NOMBRE        PIC X(60).
012700
012800*---- AREAS PARA EL SUBPROGRAMA DE FECHAS ------------------------
012900 77  WS-FEC-FUNCION              PIC X(02).
013000 77  WS-FEC-DIF-DIAS             PIC S9(07) COMP-3.
013100 77  WS-FEC-DIF-MINUTOS          PIC S9(09) COMP-3.
013200 77  WS-FEC-RESULTADO            PIC X(02).
013300     88  WS-FEC-OK                   VALUE 'OK'.
013400     88  WS-FEC-ER                   VALUE 'ER'.
013500
013600*---- DATOS DEL ULTIMO MOVIMIENTO DE LA CUENTA EN CURSO ----------
013700 77  WS-CTA-MOV-CANT             PIC 9(07) COMP VALUE ZEROS.
013800 77  WS-ULT-FECHA                PIC 9(08)      VALUE ZEROS.
013900 77  WS-ULT-HORA                 PIC 9(04)      VALUE ZEROS.
014000 77  WS-ULT-CLAVE-FH             PIC 9(12) COMP-3 VALUE ZEROS.
014100
014200*---- NOMBRE DEL TITULAR HALLADO ---------------------------------
014300 77  WS-CLI-NOMBRE-HALLADO       PIC X(60) VALUE SPACES.
014400 77  WS-CLI-HALLADO-SW           PIC X     VALUE 'N'.
014500     88  WS-CLI-HALLADO              VALUE 'S'.
014600     88  WS-CLI-NO-HALLADO           VALUE 'N'.
014700
014800*---- EDICION DE LOS DIAS DE ANTIGUEDAD PARA EL LISTADO ----------
014900 77  WS-DIAS-EDIT                PIC Z(06)9.
015000
015100*---- BANDERA DE INACTIVIDAD DE LA CUENTA EN CURSO ---------------
015200 77  WS-CTA-ES-INACTIVA-SW       PIC X     VALUE 'N'.
015300     88  WS-CTA-ES-INACTIVA          VALUE 'S'.
015400     88  WS-CTA-NO-ES-INACTIVA       VALUE 'N'.
015500
015600*---- RENGLONES DE IMPRESION -------------------------------------
015700 01  WS-LINE                      PIC X(90) VALUE ALL '='.
015800 01  WS-LINE2                     PIC X(90) VALUE ALL '-'.
015900
016000 01  IMP-TITULO.
016100     03  FILLER          PIC X(30) VALUE
016200         'REPORTE DE CUENTAS INACTIVAS'.
016300     03  FILLER          PIC X(50) VALUE SPACES.
016400
016500 01  IMP-CRITERIO.
016600     03  FILLER          PIC X(30) VALUE
016700         'UMBRAL DE INACTIVIDAD (DIAS): '.
016800     03  IMP-CR-DIAS              PIC Z(04)9.
016900     03  FILLER          PIC X(50) VALUE SPACES.
017000
017100 01  IMP-SUBTITULO.
017200     03  FILLER          PIC X(10) VALUE 'NUMERO'.
017300     03  FILLER          PIC X(02) VALUE '| '.
017400     03  FILLER          PIC X(10) VALUE 'TIPO'.
017500     03  FILLER          PIC X(02) VALUE '| '.
017600     03  FILLER          PIC X(16) VALUE 'SALDO'.
017700     03  FILLER          PIC X(02) VALUE '| '.
017800     03  FILLER          PIC X(22) VALUE 'TITULAR'.
017900     03  FILLER          PIC X(02) VALUE '| '.
018000     03  FILLER          PIC X(26) VALUE 'SITUACION'.
018100
018200 01  IMP-DETALLE.
018300     03  IMP-DT-NUMERO            PIC X(09).
018400     03  FILLER                   PIC X(01) VALUE SPACES.
018500     03  FILLER                   PIC X(02) VALUE '| '.
018600     03  IMP-DT-TIPO              PIC X(08).
018700     03  FILLER                   PIC X(02) VALUE SPACES.
018800     03  FILLER                   PIC X(02) VALUE '| '.
018900     03  IMP-DT-SALDO             PIC -Z(10)9,99.
019000     03  FILLER                   PIC X(05) VALUE ' |'.
019100     03  IMP-DT-TITULAR           PIC X(22).
019200     03  FILLER                   PIC X(02) VALUE '| '.
019300     03  IMP-DT-SITUACION         PIC X(30).
019400
019500 01  IMP-NINGUNA.
019600     03  FILLER          PIC X(50) VALUE
019700         'NO SE HALLARON CUENTAS INACTIVAS.'.
019800     03  FILLER          PIC X(40) VALUE SPACES.
019900
020000 01  IMP-CONTADOR.
020100     03  FILLER          PIC X(30) VALUE
020200         'TOTAL DE CUENTAS INACTIVAS: '.
020300     03  IMP-CO-CANT              PIC Z(06)9.
020400     03  FILLER          PIC X(40) VALUE SPACES.
020500
020600 01  WS-PRINT-LINE                PIC X(132) VALUE SPACES.
020700
020800*---- TOTALES DE EJECUCION ---------------------------------------
020900 77  WS-TOT-CUENTAS               PIC 9(07) COMP VALUE ZEROS.
021000 77  WS-TOT-INACTIVAS             PIC 9(07) COMP VALUE ZEROS.
021100
021200
021300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021400 PROCEDURE DIVISION.
021500
021600 MAIN-PROGRAM-I.
021700
021800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
021900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
022000                            UNTIL WS-FIN-CTA.
022100     PERFORM 4000-CONTADOR-I THRU 4000-CONTADOR-F.
022200     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
022300
022400 MAIN-PROGRAM-F. GOBACK.
022500
022600
022700*-----------------------------------------------------------------
022800* LEE EL PARAMETRO DE CORRIDA, CARGA LA TABLA DE CLIENTES,
022900* APERTURA DE ARCHIVOS E IMPRESION DE TITULOS.
023000*-----------------------------------------------------------------
023100 1000-INICIO-I.
023200
023300     OPEN INPUT DDPARM.
023400     IF FS-PARM IS NOT EQUAL '00'
023500        DISPLAY '* ERROR OPEN DDPARM = ' FS-PARM
023600     ELSE
023700        READ DDPARM INTO WS-PARM-TARJETA
023800     END-IF.
023900     CLOSE DDPARM.
024000
024100     SET WS-NO-FIN-CLI TO TRUE.
024200     MOVE ZEROS TO WS-TC-CANT.
024300     OPEN INPUT DDCLIE.
024400     IF FS-CLIE IS NOT EQUAL '00'
024500        DISPLAY '* ERROR OPEN DDCLIE = ' FS-CLIE
024600     ELSE
024700        PERFORM 1100-CARGA-CLI-I THRU 1100-CARGA-CLI-F
024800           UNTIL WS-FIN-CLI
024900        CLOSE DDCLIE
025000     END-IF.
025100
025200     SET WS-NO-FIN-CTA TO TRUE.
025300     OPEN INPUT DDCTA.
025400     IF FS-CTA IS NOT EQUAL '00'
025500        DISPLAY '* ERROR OPEN DDCTA = ' FS-CTA
025600        SET WS-FIN-CTA TO TRUE
025700     END-IF.
025800
025900     OPEN OUTPUT DDLISTA.
026000     IF FS-LISTADO IS NOT EQUAL '00'
026100        DISPLAY '* ERROR OPEN DDLISTA = ' FS-LISTADO
026200        MOVE 9999 TO RETURN-CODE
026300        SET WS-FIN-CTA TO TRUE
026400     END-IF.
026500
026600     MOVE WS-PARM-DIAS-INACT TO IMP-CR-DIAS.
026700
026800     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
026900     WRITE REG-SALIDA FROM WS-LINE.
027000     WRITE REG-SALIDA FROM IMP-CRITERIO.
027100     WRITE REG-SALIDA FROM IMP-SUBTITULO.
027200     WRITE REG-SALIDA FROM WS-LINE2.
027300
027400     IF WS-NO-FIN-CTA
027500        PERFORM 2500-LEER-CTA-I THRU 2500-LEER-CTA-F
027600     END-IF.
027700
027800 1000-INICIO-F. EXIT.
027900
028000 1100-CARGA-CLI-I.
028100
028200     READ DDCLIE INTO WS-CLIE-ENTRADA.
028300     EVALUATE FS-CLIE
028400        WHEN '00'
028500           PERFORM 1110-ACUM-CLI-I THRU 1110-ACUM-CLI-F
028600        WHEN '10'
028700           SET WS-FIN-CLI TO TRUE
028800        WHEN OTHER
028900           DISPLAY '* ERROR LECTURA DDCLIE = ' FS-CLIE
029000           SET WS-FIN-CLI TO TRUE
029100     END-EVALUATE.
029200
029300 1100-CARGA-CLI-F. EXIT.
029400
029500 1110-ACUM-CLI-I.
029600
029700     ADD 1 TO WS-TC-CANT.
029800     SET WS-TC-IX TO WS-TC-CANT.
029900     MOVE WS-CLIE-ID     TO WS-TC-ID (WS-TC-IX).
030000     MOVE WS-CLIE-NOMBRE TO WS-TC-NOMBRE (WS-TC-IX).
030100
030200 1110-ACUM-CLI-F. EXIT.
030300
030400
030500*-----------------------------------------------------------------
030600* PROCESO PRINCIPAL - UNA CUENTA POR ITERACION.
030700*-----------------------------------------------------------------
030800 2000-PROCESO-I.
030900
031000     ADD 1 TO WS-TOT-CUENTAS.
031100     SET WS-CTA-NO-ES-INACTIVA TO TRUE.
031200
031300     PERFORM 2100-ULTIMO-MOV-I THRU 2100-ULTIMO-MOV-F.
031400
031500     IF WS-CTA-ES-INACTIVA
031600        PERFORM 2200-BUSCA-CLI-I  THRU 2200-BUSCA-CLI-F
031700        PERFORM 3000-IMPRIME-I    THRU 3000-IMPRIME-F
031800        ADD 1 TO WS-TOT-INACTIVAS
031900     END-IF.
032000
032100     PERFORM 2500-LEER-CTA-I THRU 2500-LEER-CTA-F.
032200
032300 2000-PROCESO-F. EXIT.
032400
032500
032600*-----------------------------------------------------------------
032700* RECORRE TODO DDMOV BUSCANDO EL MOVIMIENTO DE FECHA/HORA MAS
032800* RECIENTE QUE PERTENEZCA A LA CUENTA EN CURSO. SI NO APARECE
032900* NINGUNO, LA CUENTA ES INACTIVA POR FALTA DE MOVIMIENTOS; SI
033000* APARECE, SE CONSULTA A PGMFECHA LA ANTIGUEDAD EN DIAS.
033100*-----------------------------------------------------------------
033200 2100-ULTIMO-MOV-I.
033300
033400     MOVE ZEROS TO WS-CTA-MOV-CANT WS-ULT-FECHA WS-ULT-HORA
033500                   WS-ULT-CLAVE-FH.
033600
033700     SET WS-NO-FIN-MOV TO TRUE.
033800     OPEN INPUT DDMOV.
033900     IF FS-MOV IS NOT EQUAL '00'
034000        DISPLAY '* ERROR OPEN DDMOV = ' FS-MOV
034100        SET WS-FIN-MOV TO TRUE
034200     END-IF.
034300
034400     PERFORM 2110-LEE-UN-MOV-I THRU 2110-LEE-UN-MOV-F
034500        UNTIL WS-FIN-MOV.
034600
034700     CLOSE DDMOV.
034800
034900     IF WS-CTA-MOV-CANT EQUAL ZERO
035000        SET WS-CTA-ES-INACTIVA TO TRUE
035100        MOVE SPACES TO IMP-DT-SITUACION
035200        MOVE 'SIN MOVIMIENTOS' TO IMP-DT-SITUACION
035300     ELSE
035400        MOVE 'DI'          TO WS-FEC-FUNCION
035500        CALL 'PGMFECHA' USING WS-FEC-FUNCION
035600                              WS-ULT-FECHA WS-ULT-HORA
035700                              WS-PARM-FECHA-HOY WS-PARM-HORA-HOY
035800                              WS-FEC-DIF-DIAS WS-FEC-DIF-MINUTOS
035900                              WS-FEC-RESULTADO
036000        IF WS-FEC-OK AND WS-FEC-DIF-DIAS GREATER THAN
036100                          WS-PARM-DIAS-INACT
036200           SET WS-CTA-ES-INACTIVA TO TRUE
036300           MOVE WS-FEC-DIF-DIAS TO WS-DIAS-EDIT
036400           MOVE SPACES TO IMP-DT-SITUACION
036500           STRING 'DIAS DESDE ULTIMO MOV: '
036600                  WS-DIAS-EDIT
036700                  DELIMITED BY SIZE INTO IMP-DT-SITUACION
036800        END-IF
036900     END-IF.
037000
037100 2100-ULTIMO-MOV-F. EXIT.
037200
037300 2110-LEE-UN-MOV-I.
037400
037500     READ DDMOV INTO WS-MOV-ENTRADA.
037600     EVALUATE FS-MOV
037700        WHEN '00'
037800           IF WS-MOV-CUENTA-ID EQUAL WS-CTA-ID
037900              PERFORM 2120-EVAL-RECIENTE-I
038000                 THRU 2120-EVAL-RECIENTE-F
038100           END-IF
038200        WHEN '10'
038300           SET WS-FIN-MOV TO TRUE
038400        WHEN OTHER
038500           DISPLAY '* ERROR LECTURA DDMOV = ' FS-MOV
038600           SET WS-FIN-MOV TO TRUE
038700     END-EVALUATE.
038800
038900 2110-LEE-UN-MOV-F. EXIT.
039000
039100 2120-EVAL-RECIENTE-I.
039200
039300     ADD 1 TO WS-CTA-MOV-CANT.
039400     COMPUTE WS-MOV-CLAVE-FH = WS-MOV-FECHA * 10000 + WS-MOV-HORA.
039500
039600     IF WS-MOV-CLAVE-FH GREATER THAN WS-ULT-CLAVE-FH
039700        MOVE WS-MOV-CLAVE-FH TO WS-ULT-CLAVE-FH
039800        MOVE WS-MOV-FECHA    TO WS-ULT-FECHA
039900        MOVE WS-MOV-HORA     TO WS-ULT-HORA
040000     END-IF.
040100
040200 2120-EVAL-RECIENTE-F. EXIT.
040300
040400
040500*-----------------------------------------------------------------
040600* BUSCA EL NOMBRE DEL TITULAR DE LA CUENTA EN LA TABLA DE
040700* CLIENTES CARGADA EN MEMORIA.
040800*-----------------------------------------------------------------
040900 2200-BUSCA-CLI-I.
041000
041100     SET WS-CLI-NO-HALLADO TO TRUE.
041200     MOVE SPACES TO WS-CLI-NOMBRE-HALLADO.
041300
041400     SET WS-TC-IX TO 1.
041500     PERFORM 2210-COMPARA-CLI-I THRU 2210-COMPARA-CLI-F
041600        UNTIL WS-TC-IX GREATER THAN WS-TC-CANT
041700           OR WS-CLI-HALLADO.
041800
041900 2200-BUSCA-CLI-F. EXIT.
042000
042100 2210-COMPARA-CLI-I.
042200
042300     IF WS-TC-ID (WS-TC-IX) EQUAL WS-CTA-CLIENTE-ID
042400        MOVE WS-TC-NOMBRE (WS-TC-IX) TO WS-CLI-NOMBRE-HALLADO
042500        SET WS-CLI-HALLADO TO TRUE
042600     END-IF.
042700
042800     SET WS-TC-IX UP BY 1.
042900
043000 2210-COMPARA-CLI-F. EXIT.
043100
043200
043300*-----------------------------------------------------------------
043400* LECTURA SECUENCIAL DEL MAESTRO DE CUENTAS.
043500*-----------------------------------------------------------------
043600 2500-LEER-CTA-I.
043700
043800     READ DDCTA INTO WS-CTA-ENTRADA.
043900     EVALUATE FS-CTA
044000        WHEN '00'
044100           CONTINUE
044200        WHEN '10'
044300           SET WS-FIN-CTA TO TRUE
044400        WHEN OTHER
044500           DISPLAY '* ERROR LECTURA DDCTA = ' FS-CTA
044600           SET WS-FIN-CTA TO TRUE
044700     END-EVALUATE.
044800
044900 2500-LEER-CTA-F. EXIT.
045000
045100
045200*-----------------------------------------------------------------
045300* IMPRIME EL DETALLE DE LA CUENTA INACTIVA.
045400*-----------------------------------------------------------------
045500 3000-IMPRIME-I.
045600
045700     MOVE SPACES                TO IMP-DETALLE.
045800     MOVE WS-CTA-NUMERO         TO IMP-DT-NUMERO.
045900     MOVE WS-CTA-TIPO           TO IMP-DT-TIPO.
046000     MOVE WS-CTA-SALDO          TO IMP-DT-SALDO.
046100     MOVE WS-CLI-NOMBRE-HALLADO (1:22) TO IMP-DT-TITULAR.
046200     MOVE IMP-DETALLE           TO WS-PRINT-LINE.
046300     WRITE REG-SALIDA FROM WS-PRINT-LINE.
046400
046500 3000-IMPRIME-F. EXIT.
046600
046700
046800*-----------------------------------------------------------------
046900* IMPRIME EL TOTAL DE CUENTAS INACTIVAS, O LA LEYENDA DE QUE NO
047000* SE HALLO NINGUNA.
047100*-----------------------------------------------------------------
047200 4000-CONTADOR-I.
047300
047400     IF WS-TOT-INACTIVAS EQUAL ZERO
047500        MOVE IMP-NINGUNA TO WS-PRINT-LINE
047600        WRITE REG-SALIDA FROM WS-PRINT-LINE
047700     ELSE
047800        MOVE SPACES             TO IMP-CONTADOR
047900        MOVE WS-TOT-INACTIVAS   TO IMP-CO-CANT
048000        MOVE IMP-CONTADOR       TO WS-PRINT-LINE
048100        WRITE REG-SALIDA FROM WS-PRINT-LINE
048200     END-IF.
048300
048400 4000-CONTADOR-F. EXIT.
048500
048600
048700*-----------------------------------------------------------------
048800* CIERRE DE ARCHIVOS Y TOTALES DE CONTROL.
048900*-----------------------------------------------------------------
049000 9999-FINAL-I.
049100
049200     DISPLAY '* CUENTAS PROCESADAS = ' WS-TOT-CUENTAS.
049300     DISPLAY '* CUENTAS INACTIVAS  = ' WS-TOT-INACTIVAS.
049400
049500     CLOSE DDCTA.
049600     IF FS-CTA IS NOT EQUAL '00'
049700        DISPLAY '* ERROR CLOSE DDCTA = ' FS-CTA
049800        MOVE 9999 TO RETURN-CODE
049900     END-IF.
050000
050100     CLOSE DDLISTA.
050200     IF FS-LISTADO IS NOT EQUAL '00'
050300        DISPLAY '* ERROR CLOSE DDLISTA = ' FS-LISTADO
050400        MOVE 9999 TO RETURN-CODE
050500     END-IF.
050600
050700 9999-FINAL-F. EXIT.
