000100******************************************************************
000200*    COPY PGM52MOV                                               *
000300*    LAYOUT REGISTRO DE MOVIMIENTOS - BANKGUARD                 *
000400*    ARCHIVO:  DDMOV   (KC02787.BANKGRD.MOVIMIENTOS)             *
000500*    ORGANIZACION SECUENCIAL - UN REGISTRO POR MOVIMIENTO        *
000600*    GRABACION TIPO APPEND (SOLO ALTAS, NUNCA SE REESCRIBE)      *
000700******************************************************************
000800*    HISTORIA DE CAMBIOS                                        *
000900*    --------------------------------------------------------   *
001000*    1991-04-02 RSM  ALTA INICIAL - REEMPLAZA A CURSOR DB2       *
001100*    1994-02-28 HGV  SE AGREGA MOV-UBICACION PARA EL MODULO      *
001200*                    DE DETECCION DE MOVIMIENTOS SOSPECHOSOS     *
001300*    1999-09-30 LFC  REVISION Y2K - MOV-FECHA YA ERA CCYYMMDD    *
001400*    2003-05-08 LFC  COPY ESTABLE - SE CONGELA PARA BANKGUARD    *
001500******************************************************************
001600*
001700 01  REG-MOVIMIENTO.
001800*        POSICION RELATIVA (01:09) IDENTIFICADOR DE MOVIMIENTO
001900     03  MOV-ID              PIC 9(09).
002000*        FECHA DEL MOVIMIENTO, FORMATO CCYYMMDD
002100     03  MOV-FECHA           PIC 9(08).
002200     03  MOV-FECHA-R REDEFINES MOV-FECHA.
002300         05  MOV-FEC-AAAA    PIC 9(04).
002400         05  MOV-FEC-MM      PIC 9(02).
002500         05  MOV-FEC-DD      PIC 9(02).
002600*        HORA DEL MOVIMIENTO, FORMATO HHMM (24 HS)
002700     03  MOV-HORA            PIC 9(04).
002800     03  MOV-HORA-R REDEFINES MOV-HORA.
002900         05  MOV-HOR-HH      PIC 9(02).
003000         05  MOV-HOR-MM      PIC 9(02).
003100*        IMPORTE DEL MOVIMIENTO - MONEDA MAD
003200     03  MOV-IMPORTE         PIC S9(09)V99 COMP-3.
003300*        TIPO DE MOVIMIENTO
003400     03  MOV-TIPO            PIC X(10).
003500         88  MOV-ES-DEPOSITO             VALUE 'DEPOSIT   '.
003600         88  MOV-ES-RETIRO               VALUE 'WITHDRAWAL'.
003700         88  MOV-ES-TRANSFER             VALUE 'TRANSFER  '.
003800*        UBICACION / CIUDAD / PAIS DONDE SE ORIGINO
003900     03  MOV-UBICACION       PIC X(40).
004000*        CUENTA AFECTADA (FK CTA-ID)
004100     03  MOV-CUENTA-ID       PIC 9(09).
004200*
004300******************************************************************
004400*    MIRROR DE TRABAJO PARA LA TABLA EN WORKING-STORAGE          *
004500*    (CARGADA DESDE DDMOV Y ORDENADA POR FECHA/HORA PARA LOS     *
004600*    REPORTES Y LAS REGLAS DE SOSPECHA DE PGMSUSTR)              *
004700******************************************************************
004800 01  WS-MOV-ENTRADA.
004900     03  WS-MOV-ID           PIC 9(09).
005000     03  WS-MOV-FECHA        PIC 9(08).
005100     03  WS-MOV-HORA         PIC 9(04).
005200*        CLAVE COMPUESTA FECHA+HORA (ARMADA POR PROGRAMA) PARA
005300*        ORDENAR LA TABLA EN MEMORIA POR FECHA/HORA ASCENDENTE
005400     03  WS-MOV-CLAVE-FH     PIC 9(12) COMP-3.
005500     03  WS-MOV-IMPORTE      PIC S9(09)V99 COMP-3.
005600     03  WS-MOV-TIPO         PIC X(10).
005700     03  WS-MOV-UBICACION    PIC X(40).
005800     03  WS-MOV-CUENTA-ID    PIC 9(09).
005900*        MARCA DE SOSPECHA TRANSITORIA (NO VIAJA AL ARCHIVO) -
006000*        UNA POR REGLA MAS UNA DE UNION, ARMADAS POR PGMSUSTR
006100     03  WS-MOV-SOSPECHA.
006200         05  WS-MOV-SOS-IMPORTE  PIC X(01) VALUE 'N'.
006300             88  WS-MOV-SOS-IMPORTE-SI       VALUE 'S'.
006400         05  WS-MOV-SOS-UBICAC   PIC X(01) VALUE 'N'.
006500             88  WS-MOV-SOS-UBICAC-SI        VALUE 'S'.
006600         05  WS-MOV-SOS-FRECUEN  PIC X(01) VALUE 'N'.
006700             88  WS-MOV-SOS-FRECUEN-SI       VALUE 'S'.
006800         05  WS-MOV-SOS-UNION    PIC X(01) VALUE 'N'.
006900             88  WS-MOV-SOS-UNION-SI         VALUE 'S'.
007000     03  FILLER              PIC X(09) VALUE SPACES.
