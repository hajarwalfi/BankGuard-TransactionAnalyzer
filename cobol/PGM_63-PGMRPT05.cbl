000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRPT05.
000300 AUTHOR. A MEDRANO RUBIO.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 06/12/1996.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO EXCLUSIVO DEL BANCO.
000800
000900***************************************************************
001000*  PGMRPT05                                                   *
001100*  =========                                                  *
001200*  TOP 5 DE CLIENTES POR SALDO TOTAL.                          *
001300*  - RECORRE EL MAESTRO DE CLIENTES (DDCLIE) Y POR CADA        *
001400*    CLIENTE SUMA EL SALDO DE TODAS SUS CUENTAS EN EL MAESTRO  *
001500*    DE CUENTAS (DDCTA), PREVIAMENTE CARGADO EN MEMORIA.       *
001600*  - MANTIENE UNA TABLA DE LOS 5 CLIENTES DE MAYOR SALDO       *
001700*    TOTAL VISTOS HASTA EL MOMENTO, ORDENADA POR INSERCION.    *
001800*  - AL FINALIZAR, IMPRIME EL RANKING CON NOMBRE, CORREO,      *
001900*    SALDO TOTAL Y CANTIDAD DE CUENTAS DE CADA CLIENTE.        *
002000*  - SI EL BANCO TIENE MENOS DE 5 CLIENTES, EL RANKING SALE    *
002100*    INCOMPLETO, SIN RELLENO ARTIFICIAL.                       *
002200***************************************************************
002300*  HISTORIAL DE CAMBIOS
002400*  --------------------
002500*  06/12/1996 AMR SOL-0257 VERSION INICIAL DEL RANKING.
002600*  14/03/1997 AMR SOL-0263 SE AGREGA CANTIDAD DE CUENTAS POR
002700*                          CLIENTE AL DETALLE DEL RANKING.
002800*  30/09/1999 HGV SOL-0301 REVISION Y2K - SIN CAMPOS DE FECHA
002900*                          PROPIOS EN ESTE PROGRAMA.
003000*  21/07/2003 LFC SOL-0389 SE ACLARA EN EL LISTADO CUANDO EL
003100*                          RANKING QUEDA INCOMPLETO.
003200***************************************************************
003300
003400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT DDCLIE  ASSIGN DDCLIE
004500     FILE STATUS IS FS-CLIE.
004600
004700     SELECT DDCTA   ASSIGN DDCTA
004800     FILE STATUS IS FS-CTA.
004900
005000     SELECT DDLISTA ASSIGN DDLISTA
005100     FILE STATUS IS FS-LISTADO.
005200
005300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 FD  DDCLIE
005800     BLOCK CONTAINS 0 RECORDS
005900     RECORDING MODE IS F.
006000 01  REG-CLI-FD                 PIC X(149).
006100
006200 FD  DDCTA
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  REG-CTA-FD                 PIC X(52).
006600
006700 FD  DDLISTA
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  REG-SALIDA                 PIC X(132).
007100
007200
007300 WORKING-STORAGE SECTION.
007400*=======================*
007500
007600*---- ARCHIVOS --------------------------------------------------
007700 77  FS-CLIE                    PIC XX    VALUE SPACES.
007800 77  FS-CTA                     PIC XX    VALUE SPACES.
007900 77  FS-LISTADO                 PIC XX    VALUE SPACES.
008000
008100 77  WS-STATUS-FIN-CLI          PIC X     VALUE 'N'.
008200     88  WS-FIN-CLI                  VALUE 'Y'.
008300     88  WS-NO-FIN-CLI               VALUE 'N'.
008400
008500 77  WS-STATUS-FIN-CTA          PIC X     VALUE 'N'.
008600     88  WS-FIN-CTA                  VALUE 'Y'.
008700     88  WS-NO-FIN-CTA               VALUE 'N'.
008800
008900*---- COPIAS DE LAYOUT -------------------------------------------
009000 COPY PGM50CLI.
009100 COPY PGM51CTA.
009200
009300*---- TABLA DE CUENTAS EN MEMORIA --------------------------------
009400 01  WS-TAB-CTA-HDR.
009500     03  WS-TC-CANT              PIC 9(05) COMP.
009600     03  WS-TAB-CTA OCCURS 2000 TIMES
009700                    INDEXED BY WS-TC-IX.
009800         05  WS-TC-SALDO         PIC S9(11)V99 COMP-3.
009900         05  WS-TC-CLIENTE-ID    PIC 9(09).
010000
010100*---- ACUMULADORES DEL CLIENTE ACTUAL ----------------------------
010200 77  WS-CLI-SALDO-TOT       PIC S9(13)V99 COMP-3 VALUE ZEROS.
010300 77  WS-CLI-CTA-CANT             PIC 9(05) COMP  VALUE ZEROS.
010400
010500*---- TABLA DEL TOP 5 --------------------------------------------
010600 01  WS-TOP5-HDR.
010700     03  WS-T5-CANT              PIC 9(01) COMP VALUE ZEROS.
010800     03  WS-TOP5 OCCURS 5 TIMES INDEXED BY WS-T5-IX.
010900         05  WS-T5-ID            PIC 9(09).
011000         05  WS-T5-NOMBRE        PIC X(60).
011100         05  WS-T5-EMAIL         PIC X(80).
011200         05  WS-T5-SALDO    PIC S9(13)V99 COMP-3.
011300         05  WS-T5-CTA-CANT      PIC 9(05) COMP.
011400
011500*---- AREA DE TRABAJO PARA LA INSERCION EN EL TOP 5 --------------
011600 77  WS-POS-INSERT               PIC 9(01) COMP VALUE ZEROS.
011700 77  WS-POS-ULTIMO                PIC 9(01) COMP VALUE ZEROS.
011800 77  WS-POS-DESDE                 PIC 9(01) COMP VALUE ZEROS.
011900
012000*---- RENGLONES DE IMPRESION -------------------------------------
012100 01  WS-LINE                      PIC X(90) VALUE ALL '='.
012200 01  WS-LINE2                     PIC X(90) VALUE ALL '-'.
012300
012400 01  IMP-TITULO.
012500     03  FILLER          PIC X(40) VALUE
012600         'TOP 5 CLIENTES POR SALDO TOTAL'.
012700     03  FILLER          PIC X(50) VALUE SPACES.
012800
012900 01  IMP-SUBTITULO.
013000     03  FILLER          PIC X(06) VALUE 'RANGO'.
013100     03  FILLER          PIC X(02) VALUE '| '.
013200     03  FILLER          PIC X(14) VALUE 'TITULAR'.
013300     03  FILLER          PIC X(02) VALUE '| '.
013400     03  FILLER          PIC X(14) VALUE 'EMAIL'.
013500     03  FILLER          PIC X(02) VALUE '| '.
013600     03  FILLER          PIC X(16) VALUE 'SALDO TOTAL'.
013700     03  FILLER          PIC X(02) VALUE '| '.
013800     03  FILLER          PIC X(08) VALUE 'CUENTAS'.
013900     03  FILLER          PIC X(30) VALUE SPACES.
014000
014100 01  IMP-DETALLE.
014200     03  IMP-DT-RANGO            PIC 9.
014300     03  FILLER                  PIC X(07) VALUE SPACES.
014400     03  FILLER                  PIC X(02) VALUE '| '.
014500     03  IMP-DT-NOMBRE           PIC X(30).
014600     03  FILLER                  PIC X(02) VALUE '| '.
014700     03  IMP-DT-EMAIL            PIC X(30).
014800     03  FILLER                  PIC X(02) VALUE '| '.
014900     03  IMP-DT-SALDO            PIC -Z(10)9,99.
015000     03  FILLER                  PIC X(05) VALUE ' MAD |'.
015100     03  IMP-DT-CTACANT          PIC Z(04)9.
015200     03  FILLER                  PIC X(20) VALUE SPACES.
015300
015400 01  IMP-INCOMPLETO.
015500     03  FILLER          PIC X(50) VALUE
015600         'RANKING INCOMPLETO - MENOS DE 5 CLIENTES EN BANCO.'.
015700     03  FILLER          PIC X(40) VALUE SPACES.
015800
015900 01  WS-PRINT-LINE                PIC X(132) VALUE SPACES.
016000
016100*---- TOTALES DE EJECUCION ---------------------------------------
016200 77  WS-TOT-CLIENTES              PIC 9(07) COMP VALUE ZEROS.
016300
016400
016500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016600 PROCEDURE DIVISION.
016700
016800 MAIN-PROGRAM-I.
016900
017000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
017100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
017200                            UNTIL WS-FIN-CLI.
017300     PERFORM 4000-IMPRIME-I THRU 4000-IMPRIME-F.
017400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
017500
017600 MAIN-PROGRAM-F. GOBACK.
017700
017800
017900*-----------------------------------------------------------------
018000* APERTURA DE ARCHIVOS, CARGA DE CUENTAS EN TABLA DE MEMORIA
018100* Y LECTURA DEL PRIMER CLIENTE.
018200*-----------------------------------------------------------------
018300 1000-INICIO-I.
018400
018500     MOVE ZEROS TO WS-TC-CANT WS-T5-CANT.
018600
018700     SET WS-NO-FIN-CTA TO TRUE.
018800     OPEN INPUT DDCTA.
018900     IF FS-CTA IS NOT EQUAL '00'
019000        DISPLAY '* ERROR OPEN DDCTA = ' FS-CTA
019100        SET WS-FIN-CTA TO TRUE
019200     END-IF.
019300
019400     PERFORM 1100-CARGA-CTA-I THRU 1100-CARGA-CTA-F
019500             UNTIL WS-FIN-CTA.
019600
019700     CLOSE DDCTA.
019800
019900     SET WS-NO-FIN-CLI TO TRUE.
020000     OPEN INPUT DDCLIE.
020100     IF FS-CLIE IS NOT EQUAL '00'
020200        DISPLAY '* ERROR OPEN DDCLIE = ' FS-CLIE
020300        SET WS-FIN-CLI TO TRUE
020400     END-IF.
020500
020600     OPEN OUTPUT DDLISTA.
020700     IF FS-LISTADO IS NOT EQUAL '00'
020800        DISPLAY '* ERROR OPEN DDLISTA = ' FS-LISTADO
020900        MOVE 9999 TO RETURN-CODE
021000        SET WS-FIN-CLI TO TRUE
021100     END-IF.
021200
021300     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
021400     WRITE REG-SALIDA FROM WS-LINE.
021500     WRITE REG-SALIDA FROM IMP-SUBTITULO.
021600     WRITE REG-SALIDA FROM WS-LINE2.
021700
021800     PERFORM 2500-LEER-CLI-I THRU 2500-LEER-CLI-F.
021900
022000 1000-INICIO-F. EXIT.
022100
022200
022300*-----------------------------------------------------------------
022400* CARGA UNA CUENTA EN LA TABLA DE MEMORIA.
022500*-----------------------------------------------------------------
022600 1100-CARGA-CTA-I.
022700
022800     READ DDCTA INTO WS-CTA-ENTRADA.
022900     EVALUATE FS-CTA
023000        WHEN '00'
023100           PERFORM 1110-ACUM-CTA-I THRU 1110-ACUM-CTA-F
023200        WHEN '10'
023300           SET WS-FIN-CTA TO TRUE
023400        WHEN OTHER
023500           DISPLAY '* ERROR LECTURA DDCTA = ' FS-CTA
023600           SET WS-FIN-CTA TO TRUE
023700     END-EVALUATE.
023800
023900 1100-CARGA-CTA-F. EXIT.
024000
024100 1110-ACUM-CTA-I.
024200
024300     ADD 1 TO WS-TC-CANT.
024400     SET WS-TC-IX TO WS-TC-CANT.
024500     MOVE WS-CTA-SALDO      TO WS-TC-SALDO (WS-TC-IX).
024600     MOVE WS-CTA-CLIENTE-ID TO WS-TC-CLIENTE-ID (WS-TC-IX).
024700
024800 1110-ACUM-CTA-F. EXIT.
024900
025000
025100*-----------------------------------------------------------------
025200* PROCESO PRINCIPAL - UN CLIENTE POR ITERACION.
025300*-----------------------------------------------------------------
025400 2000-PROCESO-I.
025500
025600     ADD 1 TO WS-TOT-CLIENTES.
025700     PERFORM 2000-ACUM-SALDOS-I THRU 2000-ACUM-SALDOS-F.
025800     PERFORM 2100-ORDENAR-I     THRU 2100-ORDENAR-F.
025900     PERFORM 2500-LEER-CLI-I    THRU 2500-LEER-CLI-F.
026000
026100 2000-PROCESO-F. EXIT.
026200
026300
026400*-----------------------------------------------------------------
026500* SUMA EL SALDO DE TODAS LAS CUENTAS DEL CLIENTE ACTUAL,
026600* RECORRIENDO LA TABLA DE CUENTAS EN FORMA COMPLETA.
026700*-----------------------------------------------------------------
026800 2000-ACUM-SALDOS-I.
026900
027000     MOVE ZEROS TO WS-CLI-SALDO-TOT WS-CLI-CTA-CANT.
027100
027200     SET WS-TC-IX TO 1.
027300     PERFORM 2010-COMPARA-CTA-I THRU 2010-COMPARA-CTA-F
027400        UNTIL WS-TC-IX GREATER THAN WS-TC-CANT.
027500
027600 2000-ACUM-SALDOS-F. EXIT.
027700
027800 2010-COMPARA-CTA-I.
027900
028000     IF WS-TC-CLIENTE-ID (WS-TC-IX) EQUAL WS-CLIE-ID
028100        ADD 1 TO WS-CLI-CTA-CANT
028200        ADD WS-TC-SALDO (WS-TC-IX) TO WS-CLI-SALDO-TOT
028300     END-IF.
028400
028500     SET WS-TC-IX UP BY 1.
028600
028700 2010-COMPARA-CTA-F. EXIT.
028800
028900
029000*-----------------------------------------------------------------
029100* INSERTA AL CLIENTE ACTUAL EN LA TABLA DEL TOP 5 SI SU SALDO
029200* TOTAL ES SUFICIENTE, MANTENIENDO EL ORDEN DESCENDENTE.
029300*-----------------------------------------------------------------
029400 2100-ORDENAR-I.
029500
029600     PERFORM 2110-BUSCA-POS-I THRU 2110-BUSCA-POS-F.
029700
029800     IF WS-POS-INSERT NOT GREATER THAN 5
029900        IF WS-T5-CANT LESS THAN 5
030000           ADD 1 TO WS-T5-CANT
030100        END-IF
030200        MOVE WS-T5-CANT TO WS-POS-ULTIMO
030300        PERFORM 2120-DESPLAZAR-I THRU 2120-DESPLAZAR-F
030400           UNTIL WS-POS-ULTIMO EQUAL WS-POS-INSERT
030500        SET WS-T5-IX TO WS-POS-INSERT
030600        MOVE WS-CLIE-ID      TO WS-T5-ID (WS-T5-IX)
030700        MOVE WS-CLIE-NOMBRE  TO WS-T5-NOMBRE (WS-T5-IX)
030800        MOVE WS-CLIE-EMAIL   TO WS-T5-EMAIL (WS-T5-IX)
030900        MOVE WS-CLI-SALDO-TOT TO WS-T5-SALDO (WS-T5-IX)
031000        MOVE WS-CLI-CTA-CANT  TO WS-T5-CTA-CANT (WS-T5-IX)
031100     END-IF.
031200
031300 2100-ORDENAR-F. EXIT.
031400
031500
031600*-----------------------------------------------------------------
031700* DETERMINA LA POSICION (1-5) DONDE DEBE INSERTARSE EL CLIENTE
031800* ACTUAL, SEGUN SU SALDO TOTAL. 6 SIGNIFICA "NO ENTRA".
031900*-----------------------------------------------------------------
032000 2110-BUSCA-POS-I.
032100
032200     SET WS-T5-IX TO 1.
032300     MOVE 1 TO WS-POS-INSERT.
032400
032500     PERFORM 2115-COMPARA-POS-I THRU 2115-COMPARA-POS-F
032600        UNTIL WS-T5-IX GREATER THAN WS-T5-CANT
032700           OR WS-POS-INSERT GREATER THAN 5.
032800
032900 2110-BUSCA-POS-F. EXIT.
033000
033100 2115-COMPARA-POS-I.
033200
033300     IF WS-CLI-SALDO-TOT LESS THAN WS-T5-SALDO (WS-T5-IX)
033400        ADD 1 TO WS-POS-INSERT
033500        SET WS-T5-IX UP BY 1
033600     ELSE
033700        SET WS-T5-IX TO WS-T5-CANT
033800        SET WS-T5-IX UP BY 1
033900     END-IF.
034000
034100 2115-COMPARA-POS-F. EXIT.
034200
034300
034400*-----------------------------------------------------------------
034500* DESPLAZA HACIA ABAJO LOS CLIENTES DE LA TABLA PARA ABRIR UN
034600* LUGAR EN LA POSICION DE INSERCION.
034700*-----------------------------------------------------------------
034800 2120-DESPLAZAR-I.
034900
035000     SET WS-POS-DESDE TO WS-POS-ULTIMO.
035100     SUBTRACT 1 FROM WS-POS-DESDE.
035200
035300     SET WS-T5-IX TO WS-POS-ULTIMO.
035400     MOVE WS-TOP5 (WS-POS-DESDE) TO WS-TOP5 (WS-T5-IX).
035500
035600     SET WS-POS-ULTIMO DOWN BY 1.
035700
035800 2120-DESPLAZAR-F. EXIT.
035900
036000
036100*-----------------------------------------------------------------
036200* LECTURA SECUENCIAL DEL MAESTRO DE CLIENTES.
036300*-----------------------------------------------------------------
036400 2500-LEER-CLI-I.
036500
036600     READ DDCLIE INTO WS-CLIE-ENTRADA.
036700     EVALUATE FS-CLIE
036800        WHEN '00'
036900           CONTINUE
037000        WHEN '10'
037100           SET WS-FIN-CLI TO TRUE
037200        WHEN OTHER
037300           DISPLAY '* ERROR LECTURA DDCLIE = ' FS-CLIE
037400           SET WS-FIN-CLI TO TRUE
037500     END-EVALUATE.
037600
037700 2500-LEER-CLI-F. EXIT.
037800
037900
038000*-----------------------------------------------------------------
038100* IMPRIME EL RANKING FINAL DEL TOP 5.
038200*-----------------------------------------------------------------
038300 4000-IMPRIME-I.
038400
038500     IF WS-T5-CANT GREATER THAN ZERO
038600        SET WS-T5-IX TO 1
038700        PERFORM 4010-IMPRIME-UNO-I THRU 4010-IMPRIME-UNO-F
038800           UNTIL WS-T5-IX GREATER THAN WS-T5-CANT
038900     END-IF.
039000
039100     IF WS-T5-CANT LESS THAN 5
039200        MOVE IMP-INCOMPLETO TO WS-PRINT-LINE
039300        WRITE REG-SALIDA FROM WS-PRINT-LINE
039400     END-IF.
039500
039600 4000-IMPRIME-F. EXIT.
039700
039800 4010-IMPRIME-UNO-I.
039900
040000     MOVE SPACES                     TO IMP-DETALLE
040100     MOVE WS-T5-IX                   TO IMP-DT-RANGO
040200     MOVE WS-T5-NOMBRE (WS-T5-IX)(1:30) TO IMP-DT-NOMBRE
040300     MOVE WS-T5-EMAIL  (WS-T5-IX)(1:30) TO IMP-DT-EMAIL
040400     MOVE WS-T5-SALDO (WS-T5-IX)     TO IMP-DT-SALDO
040500     MOVE WS-T5-CTA-CANT (WS-T5-IX)  TO IMP-DT-CTACANT
040600     WRITE REG-SALIDA FROM IMP-DETALLE.
040700
040800     SET WS-T5-IX UP BY 1.
040900
041000 4010-IMPRIME-UNO-F. EXIT.
041100
041200
041300*-----------------------------------------------------------------
041400* CIERRE DE ARCHIVOS Y TOTALES DE CONTROL.
041500*-----------------------------------------------------------------
041600 9999-FINAL-I.
041700
041800     DISPLAY '* CLIENTES PROCESADOS = ' WS-TOT-CLIENTES.
041900
042000     CLOSE DDCLIE.
042100     IF FS-CLIE IS NOT EQUAL '00'
042200        DISPLAY '* ERROR CLOSE DDCLIE = ' FS-CLIE
042300        MOVE 9999 TO RETURN-CODE
042400     END-IF.
042500
042600     CLOSE DDLISTA.
042700     IF FS-LISTADO IS NOT EQUAL '00'
042800        DISPLAY '* ERROR CLOSE DDLISTA = ' FS-LISTADO
042900        MOVE 9999 TO RETURN-CODE
043000     END-IF.
043100
043200 9999-FINAL-F. EXIT.
