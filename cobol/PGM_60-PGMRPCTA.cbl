000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRPCTA.
000300 AUTHOR. A MEDRANO RUBIO.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 03/11/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO EXCLUSIVO DEL BANCO.
000800
000900***************************************************************
001000*  PGMRPCTA                                                   *
001100*  =========                                                  *
001200*  LISTADO DE CUENTAS CON IDENTIFICACION DEL TITULAR.         *
001300*  - LEE EL MAESTRO DE CUENTAS (DDCTA) EN FORMA SECUENCIAL    *
001400*    Y POR CADA REGISTRO BUSCA EL CLIENTE PROPIETARIO EN EL   *
001500*    MAESTRO DE CLIENTES (DDCLIE), PREVIAMENTE CARGADO EN     *
001600*    TABLA DE MEMORIA.                                        *
001700*  - IMPRIME POR CADA CUENTA: IDENTIFICADOR, NUMERO, TIPO,    *
001800*    SALDO, DESCUBIERTO O TASA DE INTERES (SEGUN EL TIPO),    *
001900*    NOMBRE Y CORREO DEL TITULAR Y CANTIDAD DE MOVIMIENTOS    *
002000*    REGISTRADOS EN EL MAESTRO DE MOVIMIENTOS (DDMOV).        *
002100*  - AL FINALIZAR, DETERMINA CUAL ES LA CUENTA DE MAYOR       *
002200*    SALDO Y CUAL LA DE MENOR SALDO DE TODO EL ARCHIVO Y LAS  *
002300*    IMPRIME EN UN RENGLON RESUMEN AL PIE DEL LISTADO.        *
002400***************************************************************
002500*  HISTORIAL DE CAMBIOS
002600*  --------------------
002700*  03/11/1994 AMR SOL-0118 VERSION INICIAL DEL LISTADO.
002800*  22/11/1994 AMR SOL-0121 SE AGREGA CANTIDAD DE MOVIMIENTOS
002900*                          POR CUENTA, LEYENDO DDMOV APARTE.
003000*  14/02/1995 HGV SOL-0166 SE AGREGA BUSQUEDA DEL TITULAR EN
003100*                          TABLA DE CLIENTES PARA MOSTRAR
003200*                          NOMBRE Y CORREO.
003300*  09/08/1996 LFC SOL-0244 SE AGREGA RENGLON DE CUENTA DE
003400*                          MAYOR Y MENOR SALDO AL PIE.
003500*  30/09/1999 HGV SOL-0301 REVISION DE FECHAS PARA EL CAMBIO
003600*                          DE SIGLO - SIN CAMPOS DE FECHA
003700*                          PROPIOS EN ESTE PROGRAMA, SIN
003800*                          IMPACTO DIRECTO. SE DEJA CONSTANCIA.
003900*  11/05/2001 LFC SOL-0355 CORRECCION DE MASCARA DE IMPRESION
004000*                          DEL DESCUBIERTO AUTORIZADO.
004100*  18/03/2004 AMR SOL-0409 SE AJUSTA TITULO DE COLUMNAS Y
004200*                          SEPARADOR DE PAGINA A 60 RENGLONES.
004300***************************************************************
004400
004500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT DDCTA  ASSIGN DDCTA
005600     FILE STATUS IS FS-CTA.
005700
005800     SELECT DDCLIE ASSIGN DDCLIE
005900     FILE STATUS IS FS-CLIE.
006000
006100     SELECT DDMOV  ASSIGN DDMOV
006200     FILE STATUS IS FS-MOV.
006300
006400     SELECT DDLISTA ASSIGN DDLISTA
006500     FILE STATUS IS FS-LISTADO.
006600
006700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  DDCTA
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400 01  REG-CTA-FD                 PIC X(52).
007500
007600 FD  DDCLIE
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900 01  REG-CLI-FD                 PIC X(149).
008000
008100 FD  DDMOV
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  REG-MOV-FD                 PIC X(86).
008500
008600 FD  DDLISTA
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-SALIDA                 PIC X(132).
009000
009100
009200 WORKING-STORAGE SECTION.
009300*=======================*
009400
009500*---- ARCHIVOS --------------------------------------------------
009600 77  FS-CTA                     PIC XX    VALUE SPACES.
009700 77  FS-CLIE                    PIC XX    VALUE SPACES.
009800 77  FS-MOV                     PIC XX    VALUE SPACES.
009900 77  FS-LISTADO                 PIC XX    VALUE SPACES.
010000
010100 77  WS-STATUS-FIN-CTA          PIC X     VALUE 'N'.
010200     88  WS-FIN-CTA                  VALUE 'Y'.
010300     88  WS-NO-FIN-CTA               VALUE 'N'.
010400
010500 77  WS-STATUS-FIN-MOV          PIC X     VALUE 'N'.
010600     88  WS-FIN-MOV                  VALUE 'Y'.
010700     88  WS-NO-FIN-MOV               VALUE 'N'.
010800
010900*---- COPIAS DE LAYOUT -------------------------------------------
011000 COPY PGM51CTA.
011100 COPY PGM50CLI.
011200 COPY PGM52MOV.
011300
011400*---- TABLA DE CLIENTES EN MEMORIA -------------------------------
011500 01  WS-TAB-CLI-HDR.
011600     03  WS-TC-CANT              PIC 9(05) COMP.
011700     03  WS-TAB-CLI OCCURS 3000 TIMES
011800                    INDEXED BY WS-TC-IX.
011900         05  WS-TC-ID            PIC 9(09) COMP.
012000         05  WS-TC-NOMBRE        PIC X(60).
012100         05  WS-TC-EMAIL         PIC X(80).
012200
012300*---- ACUMULADORES PARA CUENTA MAYOR Y MENOR SALDO ---------------
012400 77  WS-PRI-CUENTA               PIC X     VALUE 'S'.
012500     88  WS-ES-PRIMERA-CUENTA        VALUE 'S'.
012600     88  WS-NO-ES-PRIMERA-CUENTA     VALUE 'N'.
012700
012800 77  WS-MAX-SALDO-NUM            PIC 9(09) COMP-3 VALUE ZEROS.
012900 77  WS-MAX-SALDO-VAL       PIC S9(11)V99 COMP-3 VALUE ZEROS.
013000 77  WS-MIN-SALDO-NUM            PIC 9(09) COMP-3 VALUE ZEROS.
013100 77  WS-MIN-SALDO-VAL       PIC S9(11)V99 COMP-3 VALUE ZEROS.
013200
013300*---- CANTIDAD DE MOVIMIENTOS POR CUENTA -------------------------
013400 77  WS-MOV-CTA-CANT             PIC 9(07) COMP.
013500
013600*---- VARIABLES DE TRABAJO ---------------------------------------
013700 77  WS-CLI-ENCONTRADO           PIC X     VALUE 'N'.
013800     88  WS-CLI-HALLADO              VALUE 'S'.
013900     88  WS-CLI-NO-HALLADO           VALUE 'N'.
014000
014100 77  WS-CTA-CANT                 PIC 9(07) COMP VALUE ZEROS.
014200
014300*---- RENGLONES DE IMPRESION -------------------------------------
014400 77  WS-CUENTA-LINEA             PIC 9(04) COMP VALUE ZEROS.
014500 77  WS-CUENTA-PAGINA            PIC 9(04) COMP VALUE ZEROS.
014600 77  WS-MAX-LINEA                PIC 9(04) COMP VALUE 60.
014700
014800 01  WS-LINE                     PIC X(90) VALUE ALL '='.
014900 01  WS-LINE2                    PIC X(90) VALUE ALL '-'.
015000
015100 01  IMP-TITULO.
015200     03  FILLER          PIC X(30)  VALUE 'REPORTE DE CUENTAS - '.
015300     03  FILLER          PIC X(60)  VALUE
015400         'IDENTIFICACION DEL TITULAR Y MOVIMIENTOS'.
015500     03  FILLER          PIC X(42) VALUE SPACES.
015600
015700 01  IMP-SUBTITULO.
015800     03  FILLER          PIC X(10) VALUE 'CTA-ID'.
015900     03  FILLER          PIC X(02) VALUE '| '.
016000     03  FILLER          PIC X(12) VALUE 'NUMERO'.
016100     03  FILLER          PIC X(02) VALUE '| '.
016200     03  FILLER          PIC X(10) VALUE 'TIPO'.
016300     03  FILLER          PIC X(02) VALUE '| '.
016400     03  FILLER          PIC X(16) VALUE 'SALDO'.
016500     03  FILLER          PIC X(02) VALUE '| '.
016600     03  FILLER          PIC X(20) VALUE 'DESC O INTERES'.
016700     03  FILLER          PIC X(02) VALUE '| '.
016800     03  FILLER          PIC X(14) VALUE 'TITULAR'.
016900     03  FILLER          PIC X(02) VALUE '| '.
017000     03  FILLER          PIC X(08) VALUE 'MOVTOS'.
017100     03  FILLER          PIC X(40) VALUE SPACES.
017200
017300 01  IMP-REG-CTA.
017400     03  IMP-CTA-ID              PIC Z(09)9.
017500     03  FILLER                  PIC X(02) VALUE '| '.
017600     03  IMP-CTA-NUMERO          PIC X(12).
017700     03  FILLER                  PIC X(02) VALUE '| '.
017800     03  IMP-CTA-TIPO            PIC X(10).
017900     03  FILLER                  PIC X(02) VALUE '| '.
018000     03  IMP-CTA-SALDO           PIC -Z(08)9,99.
018100     03  FILLER                  PIC X(05) VALUE ' MAD |'.
018200     03  IMP-CTA-ACCESORIO       PIC -Z(07)9,999.
018300     03  FILLER                  PIC X(02) VALUE '| '.
018400     03  IMP-CTA-TITULAR         PIC X(30).
018500     03  FILLER                  PIC X(02) VALUE '| '.
018600     03  IMP-CTA-EMAIL           PIC X(30).
018700     03  FILLER                  PIC X(02) VALUE '| '.
018800     03  IMP-CTA-MOVCANT         PIC Z(06)9.
018900     03  FILLER                  PIC X(05) VALUE SPACES.
019000
019100 01  IMP-REG-EXTREMO.
019200     03  FILLER                  PIC X(20) VALUE SPACES.
019300     03  IMP-EXT-ROTULO          PIC X(25).
019400     03  IMP-EXT-NUMERO          PIC Z(09)9.
019500     03  FILLER                  PIC X(08) VALUE '  SALDO '.
019600     03  IMP-EXT-SALDO           PIC -Z(08)9,99.
019700     03  FILLER                  PIC X(04) VALUE ' MAD'.
019800     03  FILLER                  PIC X(56) VALUE SPACES.
019900
020000*---- TOTALES DE EJECUCION ---------------------------------------
020100 77  WS-TOT-LEIDAS               PIC 9(07) COMP VALUE ZEROS.
020200 77  WS-TOT-IMPRESAS             PIC 9(07) COMP VALUE ZEROS.
020300
020400
020500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020600 PROCEDURE DIVISION.
020700
020800 MAIN-PROGRAM-I.
020900
021000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
021100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
021200                            UNTIL WS-FIN-CTA.
021300     PERFORM 3100-MAXMIN-I  THRU 3100-MAXMIN-F.
021400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
021500
021600 MAIN-PROGRAM-F. GOBACK.
021700
021800
021900*-----------------------------------------------------------------
022000* APERTURA DE ARCHIVOS, CARGA DE CLIENTES EN TABLA DE MEMORIA
022100* Y LECTURA DE LA PRIMERA CUENTA.
022200*-----------------------------------------------------------------
022300 1000-INICIO-I.
022400
022500     MOVE ZEROS TO WS-TC-CANT.
022600     SET WS-NO-FIN-CTA TO TRUE.
022700
022800     OPEN INPUT DDCLIE.
022900     IF FS-CLIE IS NOT EQUAL '00'
023000        DISPLAY '* ERROR OPEN DDCLIE = ' FS-CLIE
023100        SET WS-FIN-CTA TO TRUE
023200     END-IF.
023300
023400     PERFORM 1100-CARGA-CLI-I THRU 1100-CARGA-CLI-F
023500             UNTIL WS-FIN-CTA.
023600
023700     CLOSE DDCLIE.
023800
023900     SET WS-NO-FIN-CTA TO TRUE.
024000
024100     OPEN INPUT DDCTA.
024200     IF FS-CTA IS NOT EQUAL '00'
024300        DISPLAY '* ERROR OPEN DDCTA = ' FS-CTA
024400        SET WS-FIN-CTA TO TRUE
024500     END-IF.
024600
024700     OPEN OUTPUT DDLISTA.
024800     IF FS-LISTADO IS NOT EQUAL '00'
024900        DISPLAY '* ERROR OPEN DDLISTA = ' FS-LISTADO
025000        MOVE 9999 TO RETURN-CODE
025100        SET WS-FIN-CTA TO TRUE
025200     END-IF.
025300
025400     MOVE ZEROS TO WS-CUENTA-LINEA WS-CUENTA-PAGINA.
025500     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F.
025600
025700     PERFORM 2500-LEER-CTA-I THRU 2500-LEER-CTA-F.
025800
025900 1000-INICIO-F. EXIT.
026000
026100
026200*-----------------------------------------------------------------
026300* CARGA LA TABLA DE CLIENTES EN MEMORIA (1 REGISTRO POR VEZ).
026400*-----------------------------------------------------------------
026500 1100-CARGA-CLI-I.
026600
026700     READ DDCLIE INTO WS-CLIE-ENTRADA.
026800     EVALUATE FS-CLIE
026900        WHEN '00'
027000           PERFORM 1110-ACUM-CLI-I THRU 1110-ACUM-CLI-F
027100        WHEN '10'
027200           SET WS-FIN-CTA TO TRUE
027300        WHEN OTHER
027400           DISPLAY '* ERROR LECTURA DDCLIE = ' FS-CLIE
027500           SET WS-FIN-CTA TO TRUE
027600     END-EVALUATE.
027700
027800 1100-CARGA-CLI-F. EXIT.
027900
028000 1110-ACUM-CLI-I.
028100
028200     ADD 1 TO WS-TC-CANT.
028300     SET WS-TC-IX TO WS-TC-CANT.
028400     MOVE WS-CLIE-ID     TO WS-TC-ID (WS-TC-IX).
028500     MOVE WS-CLIE-NOMBRE TO WS-TC-NOMBRE (WS-TC-IX).
028600     MOVE WS-CLIE-EMAIL  TO WS-TC-EMAIL (WS-TC-IX).
028700
028800 1110-ACUM-CLI-F. EXIT.
028900
029000
029100*-----------------------------------------------------------------
029200* PROCESO PRINCIPAL - UNA CUENTA POR ITERACION.
029300*-----------------------------------------------------------------
029400 2000-PROCESO-I.
029500
029600     MOVE ZEROS TO WS-MOV-CTA-CANT.
029700     PERFORM 2700-CUENTA-MOVS-I THRU 2700-CUENTA-MOVS-F.
029800
029900     SET WS-CLI-NO-HALLADO TO TRUE.
030000     PERFORM 2200-BUSCA-CLI-I THRU 2200-BUSCA-CLI-F.
030100
030200     PERFORM 3000-IMPRIME-CTA-I THRU 3000-IMPRIME-CTA-F.
030300
030400     PERFORM 3110-EVAL-EXTREMO-I THRU 3110-EVAL-EXTREMO-F.
030500
030600     ADD 1 TO WS-CTA-CANT.
030700
030800     PERFORM 2500-LEER-CTA-I THRU 2500-LEER-CTA-F.
030900
031000 2000-PROCESO-F. EXIT.
031100
031200
031300*-----------------------------------------------------------------
031400* BUSCA EL CLIENTE PROPIETARIO DE LA CUENTA EN LA TABLA DE MEMORIA
031500*-----------------------------------------------------------------
031600 2200-BUSCA-CLI-I.
031700
031800     SET WS-TC-IX TO 1.
031900     PERFORM 2210-COMPARA-CLI-I THRU 2210-COMPARA-CLI-F
032000        UNTIL WS-TC-IX GREATER THAN WS-TC-CANT
032100           OR WS-CLI-HALLADO.
032200
032300 2200-BUSCA-CLI-F. EXIT.
032400
032500 2210-COMPARA-CLI-I.
032600
032700     IF WS-TC-ID (WS-TC-IX) EQUAL CTA-CLIENTE-ID
032800        SET WS-CLI-HALLADO TO TRUE
032900        MOVE WS-TC-NOMBRE (WS-TC-IX) TO IMP-CTA-TITULAR
033000        MOVE WS-TC-EMAIL  (WS-TC-IX) TO IMP-CTA-EMAIL
033100     ELSE
033200        SET WS-TC-IX UP BY 1
033300     END-IF.
033400
033500 2210-COMPARA-CLI-F. EXIT.
033600
033700
033800*-----------------------------------------------------------------
033900* CUENTA LA CANTIDAD DE MOVIMIENTOS REGISTRADOS PARA LA CUENTA
034000* ACTUAL, RECORRIENDO EL MAESTRO DE MOVIMIENTOS EN FORMA COMPLETA.
034100*-----------------------------------------------------------------
034200 2700-CUENTA-MOVS-I.
034300
034400     SET WS-NO-FIN-MOV TO TRUE.
034500     OPEN INPUT DDMOV.
034600     IF FS-MOV IS NOT EQUAL '00'
034700        DISPLAY '* ERROR OPEN DDMOV = ' FS-MOV
034800        SET WS-FIN-MOV TO TRUE
034900     END-IF.
035000
035100     PERFORM 2710-LEE-UN-MOV-I THRU 2710-LEE-UN-MOV-F
035200             UNTIL WS-FIN-MOV.
035300
035400     CLOSE DDMOV.
035500
035600 2700-CUENTA-MOVS-F. EXIT.
035700
035800 2710-LEE-UN-MOV-I.
035900
036000     READ DDMOV INTO WS-MOV-ENTRADA.
036100     EVALUATE FS-MOV
036200        WHEN '00'
036300           IF MOV-CUENTA-ID EQUAL CTA-ID
036400              ADD 1 TO WS-MOV-CTA-CANT
036500           END-IF
036600        WHEN '10'
036700           SET WS-FIN-MOV TO TRUE
036800        WHEN OTHER
036900           DISPLAY '* ERROR LECTURA DDMOV = ' FS-MOV
037000           SET WS-FIN-MOV TO TRUE
037100     END-EVALUATE.
037200
037300 2710-LEE-UN-MOV-F. EXIT.
037400
037500
037600*-----------------------------------------------------------------
037700* LECTURA SECUENCIAL DEL MAESTRO DE CUENTAS.
037800*-----------------------------------------------------------------
037900 2500-LEER-CTA-I.
038000
038100     READ DDCTA INTO WS-CTA-ENTRADA.
038200     EVALUATE FS-CTA
038300        WHEN '00'
038400           ADD 1 TO WS-TOT-LEIDAS
038500        WHEN '10'
038600           SET WS-FIN-CTA TO TRUE
038700        WHEN OTHER
038800           DISPLAY '* ERROR LECTURA DDCTA = ' FS-CTA
038900           SET WS-FIN-CTA TO TRUE
039000     END-EVALUATE.
039100
039200 2500-LEER-CTA-F. EXIT.
039300
039400
039500*-----------------------------------------------------------------
039600* DETECCION DE LA CUENTA DE MAYOR Y MENOR SALDO DEL ARCHIVO.
039700*-----------------------------------------------------------------
039800 3110-EVAL-EXTREMO-I.
039900
040000     IF WS-ES-PRIMERA-CUENTA
040100        SET WS-NO-ES-PRIMERA-CUENTA TO TRUE
040200        MOVE CTA-NUMERO TO WS-MAX-SALDO-NUM WS-MIN-SALDO-NUM
040300        MOVE CTA-SALDO  TO WS-MAX-SALDO-VAL WS-MIN-SALDO-VAL
040400     ELSE
040500        IF CTA-SALDO GREATER THAN WS-MAX-SALDO-VAL
040600           MOVE CTA-NUMERO TO WS-MAX-SALDO-NUM
040700           MOVE CTA-SALDO  TO WS-MAX-SALDO-VAL
040800        END-IF
040900        IF CTA-SALDO LESS THAN WS-MIN-SALDO-VAL
041000           MOVE CTA-NUMERO TO WS-MIN-SALDO-NUM
041100           MOVE CTA-SALDO  TO WS-MIN-SALDO-VAL
041200        END-IF
041300     END-IF.
041400
041500 3110-EVAL-EXTREMO-F. EXIT.
041600
041700
041800*-----------------------------------------------------------------
041900* IMPRIME EL RENGLON RESUMEN DE CUENTA DE MAYOR Y MENOR SALDO.
042000*-----------------------------------------------------------------
042100 3100-MAXMIN-I.
042200
042300     MOVE SPACES           TO IMP-REG-EXTREMO
042400     MOVE 'CUENTA DE MAYOR SALDO: ' TO IMP-EXT-ROTULO
042500     MOVE WS-MAX-SALDO-NUM TO IMP-EXT-NUMERO
042600     MOVE WS-MAX-SALDO-VAL TO IMP-EXT-SALDO
042700     PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F.
042800
042900     MOVE SPACES           TO IMP-REG-EXTREMO
043000     MOVE 'CUENTA DE MENOR SALDO: ' TO IMP-EXT-ROTULO
043100     MOVE WS-MIN-SALDO-NUM TO IMP-EXT-NUMERO
043200     MOVE WS-MIN-SALDO-VAL TO IMP-EXT-SALDO
043300     PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F.
043400
043500 3100-MAXMIN-F. EXIT.
043600
043700
043800*-----------------------------------------------------------------
043900* ARMA EL RENGLON DE DETALLE DE LA CUENTA ACTUAL.
044000*-----------------------------------------------------------------
044100 3000-IMPRIME-CTA-I.
044200
044300     MOVE SPACES          TO IMP-REG-CTA.
044400     MOVE CTA-ID          TO IMP-CTA-ID.
044500     MOVE CTA-NUMERO      TO IMP-CTA-NUMERO.
044600     MOVE CTA-TIPO        TO IMP-CTA-TIPO.
044700     MOVE CTA-SALDO       TO IMP-CTA-SALDO.
044800
044900     IF CTA-ES-CORRIENTE
045000        MOVE CTA-DESCUBIERTO TO IMP-CTA-ACCESORIO
045100     ELSE
045200        MOVE CTA-INTERES     TO IMP-CTA-ACCESORIO
045300     END-IF.
045400
045500     MOVE WS-MOV-CTA-CANT  TO IMP-CTA-MOVCANT.
045600
045700     IF WS-CLI-NO-HALLADO
045800        MOVE 'TITULAR NO HALLADO' TO IMP-CTA-TITULAR
045900        MOVE SPACES               TO IMP-CTA-EMAIL
046000     END-IF.
046100
046200     PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F.
046300
046400 3000-IMPRIME-CTA-F. EXIT.
046500
046600
046700*-----------------------------------------------------------------
046800* GRABA UN RENGLON DE SALIDA Y CONTROLA EL SALTO DE PAGINA.
046900*-----------------------------------------------------------------
047000 6000-GRABAR-SALIDA-I.
047100
047200     IF WS-CUENTA-LINEA GREATER THAN WS-MAX-LINEA
047300        PERFORM 6500-IMPRIMIR-TITULOS-I
047400           THRU 6500-IMPRIMIR-TITULOS-F
047500     END-IF.
047600
047700     WRITE REG-SALIDA FROM IMP-REG-CTA.
047800     ADD 1 TO WS-CUENTA-LINEA.
047900     ADD 1 TO WS-TOT-IMPRESAS.
048000
048100 6000-GRABAR-SALIDA-F. EXIT.
048200
048300
048400*-----------------------------------------------------------------
048500* IMPRIME TITULO, SUBTITULO Y SEPARADORES AL INICIO DE PAGINA.
048600*-----------------------------------------------------------------
048700 6500-IMPRIMIR-TITULOS-I.
048800
048900     ADD 1 TO WS-CUENTA-PAGINA.
049000     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
049100     WRITE REG-SALIDA FROM WS-LINE.
049200     WRITE REG-SALIDA FROM IMP-SUBTITULO.
049300     WRITE REG-SALIDA FROM WS-LINE2.
049400     MOVE ZEROS TO WS-CUENTA-LINEA.
049500
049600 6500-IMPRIMIR-TITULOS-F. EXIT.
049700
049800
049900*-----------------------------------------------------------------
050000* CIERRE DE ARCHIVOS Y TOTALES DE CONTROL.
050100*-----------------------------------------------------------------
050200 9999-FINAL-I.
050300
050400     DISPLAY '* CUENTAS LEIDAS    = ' WS-TOT-LEIDAS.
050500     DISPLAY '* RENGLONES GRABADOS= ' WS-TOT-IMPRESAS.
050600
050700     CLOSE DDCTA.
050800     IF FS-CTA IS NOT EQUAL '00'
050900        DISPLAY '* ERROR CLOSE DDCTA = ' FS-CTA
051000        MOVE 9999 TO RETURN-CODE
051100     END-IF.
051200
051300     CLOSE DDLISTA.
051400     IF FS-LISTADO IS NOT EQUAL '00'
051500        DISPLAY '* ERROR CLOSE DDLISTA = ' FS-LISTADO
051600        MOVE 9999 TO RETURN-CODE
051700     END-IF.
051800
051900 9999-FINAL-F. EXIT.
