000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMFECHA.
000300 AUTHOR. R SOUSSI MARRAKCHI.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 25/05/1992.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO EXCLUSIVO DEL BANCO.
000800
000900***************************************************************
001000*  PGMFECHA                                                   *
001100*  ========                                                   *
001200*  SUBRUTINA COMUN DE ARITMETICA DE FECHA/HORA, LLAMADA POR    *
001300*  CALL DESDE LOS PROGRAMAS DE ALTA Y REPORTES DE BANKGUARD    *
001400*  QUE NECESITAN COMPARAR DOS PARES FECHA/HORA (FORMATO        *
001500*  FECHA = CCYYMMDD, HORA = HHMM) SIN DUPLICAR LA CUENTA DE    *
001600*  DIAS EN CADA PROGRAMA LLAMADOR.                             *
001700*  CONVIERTE CADA FECHA A UN NUMERO ABSOLUTO DE DIA (DESDE UN  *
001800*  ORIGEN ARBITRARIO) SUMANDO LOS DIAS DE LOS ANIOS Y MESES    *
001900*  ANTERIORES MAS LOS BISIESTOS TRANSCURRIDOS, SIN USAR         *
002000*  FUNCIONES DE FECHA DEL COMPILADOR.                           *
002100*  FUNCIONES QUE ATIENDE (RECIBIDAS EN LK-FUNCION):             *
002200*     'FU'  - LA FECHA1/HORA1 ES POSTERIOR A LA FECHA2/HORA2   *
002300*             ("AHORA")? SE USA PARA RECHAZAR ALTAS DE         *
002400*             MOVIMIENTOS CON FECHA FUTURA.                    *
002500*     'MI'  - MINUTOS TRANSCURRIDOS ENTRE FECHA1/HORA1 Y        *
002600*             FECHA2/HORA2 (VALOR ABSOLUTO). SE USA PARA LA     *
002700*             REGLA DE FRECUENCIA DE MOVIMIENTOS SOSPECHOSOS.   *
002800*     'DI'  - DIAS TRANSCURRIDOS ENTRE FECHA1/HORA1 Y           *
002900*             FECHA2/HORA2 (VALOR ABSOLUTO). SE USA PARA EL     *
003000*             REPORTE DE CUENTAS INACTIVAS.                    *
003100*  DEVUELVE LK-RESULTADO = 'OK' SI PUDO CALCULAR, O 'ER' SI LA  *
003200*  FUNCION RECIBIDA NO ES NINGUNA DE LAS ANTERIORES (EN 'FU'    *
003300*  'ER' TAMBIEN SIGNIFICA "FECHA RECHAZADA POR SER FUTURA").    *
003400***************************************************************
003500*  HISTORIAL DE CAMBIOS
003600*  --------------------
003700*  25/05/1992 RSM SOL-0118 VERSION INICIAL - SOLO FUNCION 'FU',
003800*                          PARA EL ALTA DE MOVIMIENTOS.
003900*  14/09/1994 HGV SOL-0212 SE AGREGA LA FUNCION 'MI' (MINUTOS
004000*                          ENTRE DOS FECHAS) PARA EL MODULO DE
004100*                          MOVIMIENTOS SOSPECHOSOS.
004200*  19/03/1997 AMR SOL-0264 SE AGREGA LA FUNCION 'DI' (DIAS
004300*                          ENTRE DOS FECHAS) PARA EL REPORTE DE
004400*                          CUENTAS INACTIVAS.
004500*  30/09/1999 LFC SOL-0301 REVISION Y2K - LA RUTINA YA TRABAJA
004600*                          CON ANIO DE 4 DIGITOS DESDE EL ALTA,
004700*                          NO SE TOCA LA FORMULA DE BISIESTOS.
004800*  08/05/2003 LFC SOL-0388 COPY ESTABLE - SE CONGELA PARA
004900*                          BANKGUARD, SIN MAS CAMBIOS PLANEADOS.
005000***************************************************************
005100
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006000 DATA DIVISION.
006100
006200 WORKING-STORAGE SECTION.
006300*=======================*
006400
006500*---- TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (ANIO COMUN) ----
006600*     INICIALIZADA POR LITERAL Y REDEFINIDA COMO TABLA DE 12
006700*     CASILLEROS DE 3 DIGITOS, AL ESTILO DE LAS TABLAS FIJAS DE
006800*     ESTE BANCO.
006900 01  WS-TAB-DIAS-MES-LIT         PIC X(36) VALUE
007000     '000031059090120151181212243273304334'.
007100 01  WS-TAB-DIAS-MES-HDR REDEFINES WS-TAB-DIAS-MES-LIT.
007200     03  WS-TAB-DIAS-MES     PIC 9(03) COMP
007300                             OCCURS 12 TIMES
007400                             INDEXED BY WS-TDM-IX.
007500
007600*---- AREA DE TRABAJO PARA LA FECHA/HORA QUE SE ESTA CONVIRTIENDO 
007700 77  WS-FEC-TRABAJO              PIC 9(08).
007800 01  WS-FEC-TRABAJO-R REDEFINES WS-FEC-TRABAJO.
007900     03  WS-FT-ANIO              PIC 9(04).
008000     03  WS-FT-MES               PIC 9(02).
008100     03  WS-FT-DIA               PIC 9(02).
008200
008300 77  WS-HOR-TRABAJO              PIC 9(04).
008400 01  WS-HOR-TRABAJO-R REDEFINES WS-HOR-TRABAJO.
008500     03  WS-HT-HH                PIC 9(02).
008600     03  WS-HT-MM                PIC 9(02).
008700
008800*---- RESULTADO DE LA CONVERSION DE UNA FECHA/HORA ---------------
008900 77  WS-ABS-DIA-CALC             PIC S9(09) COMP VALUE ZEROS.
009000 77  WS-ABS-MIN-CALC             PIC S9(11) COMP VALUE ZEROS.
009100
009200*---- LOS DOS PARES YA CONVERTIDOS -------------------------------
009300 77  WS-ABS-DIA-1                PIC S9(09) COMP VALUE ZEROS.
009400 77  WS-ABS-DIA-2                PIC S9(09) COMP VALUE ZEROS.
009500 77  WS-ABS-MIN-1                PIC S9(11) COMP VALUE ZEROS.
009600 77  WS-ABS-MIN-2                PIC S9(11) COMP VALUE ZEROS.
009700
009800*---- VARIABLES AUXILIARES DEL CALCULO DE BISIESTOS --------------
009900 77  WS-ANIO-MENOS-1             PIC 9(04) COMP VALUE ZEROS.
010000 77  WS-BISIES-4                 PIC 9(04) COMP VALUE ZEROS.
010100 77  WS-BISIES-100               PIC 9(04) COMP VALUE ZEROS.
010200 77  WS-BISIES-400               PIC 9(04) COMP VALUE ZEROS.
010300 77  WS-BISIES-TOTAL             PIC 9(04) COMP VALUE ZEROS.
010400 77  WS-RESTO-DESCARTE           PIC 9(04) COMP VALUE ZEROS.
010500 77  WS-MOD-4                    PIC 9(04) COMP VALUE ZEROS.
010600 77  WS-MOD-100                  PIC 9(04) COMP VALUE ZEROS.
010700 77  WS-MOD-400                  PIC 9(04) COMP VALUE ZEROS.
010800 77  WS-COC-DESCARTE             PIC 9(04) COMP VALUE ZEROS.
010900
011000 77  WS-ANIO-ES-BISIES           PIC X     VALUE 'N'.
011100     88  WS-ANIO-BISIESTO            VALUE 'S'.
011200     88  WS-ANIO-NO-BISIESTO         VALUE 'N'.
011300
011400
011500 LINKAGE SECTION.
011600*================*
011700
011800 01  LK-FUNCION                  PIC X(02).
011900
012000 01  LK-FECHA1                   PIC 9(08).
012100 01  LK-FECHA1-R REDEFINES LK-FECHA1.
012200     03  LK-F1-ANIO              PIC 9(04).
012300     03  LK-F1-MES               PIC 9(02).
012400     03  LK-F1-DIA               PIC 9(02).
012500 01  LK-HORA1                    PIC 9(04).
012600
012700 01  LK-FECHA2                   PIC 9(08).
012800 01  LK-FECHA2-R REDEFINES LK-FECHA2.
012900     03  LK-F2-ANIO              PIC 9(04).
013000     03  LK-F2-MES               PIC 9(02).
013100     03  LK-F2-DIA               PIC 9(02).
013200 01  LK-HORA2                    PIC 9(04).
013300
013400 01  LK-DIF-DIAS                 PIC S9(07) COMP-3.
013500 01  LK-DIF-MINUTOS              PIC S9(09) COMP-3.
013600
013700 01  LK-RESULTADO                PIC X(02).
013800     88  LK-RES-OK                   VALUE 'OK'.
013900     88  LK-RES-ER                   VALUE 'ER'.
014000
014100
014200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014300 PROCEDURE DIVISION USING LK-FUNCION
014400                           LK-FECHA1 LK-HORA1
014500                           LK-FECHA2 LK-HORA2
014600                           LK-DIF-DIAS LK-DIF-MINUTOS
014700                           LK-RESULTADO.
014800
014900 MAIN-PROGRAM-I.
015000
015100     MOVE 'OK'   TO LK-RESULTADO.
015200     MOVE ZEROS  TO LK-DIF-DIAS LK-DIF-MINUTOS.
015300
015400     MOVE LK-FECHA1 TO WS-FEC-TRABAJO.
015500     MOVE LK-HORA1  TO WS-HOR-TRABAJO.
015600     PERFORM 1000-ABSOLUTO-UNO-I THRU 1000-ABSOLUTO-UNO-F.
015700     MOVE WS-ABS-DIA-CALC TO WS-ABS-DIA-1.
015800     MOVE WS-ABS-MIN-CALC TO WS-ABS-MIN-1.
015900
016000     MOVE LK-FECHA2 TO WS-FEC-TRABAJO.
016100     MOVE LK-HORA2  TO WS-HOR-TRABAJO.
016200     PERFORM 1000-ABSOLUTO-UNO-I THRU 1000-ABSOLUTO-UNO-F.
016300     MOVE WS-ABS-DIA-CALC TO WS-ABS-DIA-2.
016400     MOVE WS-ABS-MIN-CALC TO WS-ABS-MIN-2.
016500
016600     EVALUATE LK-FUNCION
016700        WHEN 'FU'
016800           PERFORM 2000-REGLA-FUTURO-I   THRU 2000-REGLA-FUTURO-F
016900        WHEN 'MI'
017000           PERFORM 3000-REGLA-MINUTOS-I  THRU 3000-REGLA-MINUTOS-F
017100        WHEN 'DI'
017200           PERFORM 4000-REGLA-DIAS-I     THRU 4000-REGLA-DIAS-F
017300        WHEN OTHER
017400           MOVE 'ER' TO LK-RESULTADO
017500     END-EVALUATE.
017600
017700 MAIN-PROGRAM-F. GOBACK.
017800
017900
018000*-----------------------------------------------------------------
018100* CONVIERTE LA FECHA/HORA DE WS-FEC-TRABAJO/WS-HOR-TRABAJO A UN
018200* NUMERO ABSOLUTO DE DIA Y DE MINUTO, SUMANDO LOS DIAS DE LOS
018300* ANIOS Y MESES ANTERIORES MAS LOS BISIESTOS TRANSCURRIDOS.
018400*-----------------------------------------------------------------
018500 1000-ABSOLUTO-UNO-I.
018600
018700     SUBTRACT 1 FROM WS-FT-ANIO GIVING WS-ANIO-MENOS-1.
018800
018900     DIVIDE WS-ANIO-MENOS-1 BY 4
019000        GIVING WS-BISIES-4   REMAINDER WS-RESTO-DESCARTE.
019100     DIVIDE WS-ANIO-MENOS-1 BY 100
019200        GIVING WS-BISIES-100 REMAINDER WS-RESTO-DESCARTE.
019300     DIVIDE WS-ANIO-MENOS-1 BY 400
019400        GIVING WS-BISIES-400 REMAINDER WS-RESTO-DESCARTE.
019500
019600     COMPUTE WS-BISIES-TOTAL =
019700             WS-BISIES-4 - WS-BISIES-100 + WS-BISIES-400.
019800
019900     PERFORM 1100-ES-BISIESTO-I THRU 1100-ES-BISIESTO-F.
020000
020100     SET WS-TDM-IX TO WS-FT-MES.
020200
020300     COMPUTE WS-ABS-DIA-CALC =
020400             (WS-FT-ANIO - 1) * 365
020500           + WS-BISIES-TOTAL
020600           + WS-TAB-DIAS-MES (WS-TDM-IX)
020700           + WS-FT-DIA.
020800
020900     IF WS-FT-MES GREATER THAN 2
021000        AND WS-ANIO-BISIESTO
021100        ADD 1 TO WS-ABS-DIA-CALC
021200     END-IF.
021300
021400     COMPUTE WS-ABS-MIN-CALC =
021500             WS-ABS-DIA-CALC * 1440
021600           + WS-HT-HH * 60
021700           + WS-HT-MM.
021800
021900 1000-ABSOLUTO-UNO-F. EXIT.
022000
022100
022200*-----------------------------------------------------------------
022300* DETERMINA SI EL ANIO DE WS-FT-ANIO ES BISIESTO: MULTIPLO DE 4
022400* Y NO DE 100, O MULTIPLO DE 400.
022500*-----------------------------------------------------------------
022600 1100-ES-BISIESTO-I.
022700
022800     SET WS-ANIO-NO-BISIESTO TO TRUE.
022900
023000     DIVIDE WS-FT-ANIO BY 4   GIVING WS-COC-DESCARTE
023100        REMAINDER WS-MOD-4.
023200     DIVIDE WS-FT-ANIO BY 100 GIVING WS-COC-DESCARTE
023300        REMAINDER WS-MOD-100.
023400     DIVIDE WS-FT-ANIO BY 400 GIVING WS-COC-DESCARTE
023500        REMAINDER WS-MOD-400.
023600
023700     IF WS-MOD-400 EQUAL ZERO
023800        SET WS-ANIO-BISIESTO TO TRUE
023900     ELSE
024000        IF WS-MOD-4 EQUAL ZERO AND WS-MOD-100 NOT EQUAL ZERO
024100           SET WS-ANIO-BISIESTO TO TRUE
024200        END-IF
024300     END-IF.
024400
024500 1100-ES-BISIESTO-F. EXIT.
024600
024700
024800*-----------------------------------------------------------------
024900* FUNCION 'FU' - RECHAZA SI LA FECHA1/HORA1 ES POSTERIOR A LA
025000* FECHA2/HORA2 ("AHORA" DE LA CORRIDA).
025100*-----------------------------------------------------------------
025200 2000-REGLA-FUTURO-I.
025300
025400     COMPUTE LK-DIF-DIAS    = WS-ABS-DIA-1 - WS-ABS-DIA-2.
025500     COMPUTE LK-DIF-MINUTOS = WS-ABS-MIN-1 - WS-ABS-MIN-2.
025600
025700     IF WS-ABS-MIN-1 GREATER THAN WS-ABS-MIN-2
025800        MOVE 'ER' TO LK-RESULTADO
025900     ELSE
026000        MOVE 'OK' TO LK-RESULTADO
026100     END-IF.
026200
026300 2000-REGLA-FUTURO-F. EXIT.
026400
026500
026600*-----------------------------------------------------------------
026700* FUNCION 'MI' - MINUTOS TRANSCURRIDOS ENTRE LAS DOS FECHA/HORA,
026800* SIEMPRE EN VALOR ABSOLUTO.
026900*-----------------------------------------------------------------
027000 3000-REGLA-MINUTOS-I.
027100
027200     COMPUTE LK-DIF-DIAS    = WS-ABS-DIA-2 - WS-ABS-DIA-1.
027300     COMPUTE LK-DIF-MINUTOS = WS-ABS-MIN-2 - WS-ABS-MIN-1.
027400
027500     IF LK-DIF-DIAS LESS THAN ZERO
027600        MULTIPLY LK-DIF-DIAS BY -1 GIVING LK-DIF-DIAS
027700     END-IF.
027800
027900     IF LK-DIF-MINUTOS LESS THAN ZERO
028000        MULTIPLY LK-DIF-MINUTOS BY -1 GIVING LK-DIF-MINUTOS
028100     END-IF.
028200
028300     MOVE 'OK' TO LK-RESULTADO.
028400
028500 3000-REGLA-MINUTOS-F. EXIT.
028600
028700
028800*-----------------------------------------------------------------
028900* FUNCION 'DI' - DIAS TRANSCURRIDOS ENTRE LAS DOS FECHA/HORA,
029000* SIEMPRE EN VALOR ABSOLUTO. SE USA PARA MEDIR LA ANTIGUEDAD DEL
029100* ULTIMO MOVIMIENTO DE UNA CUENTA CONTRA LA FECHA DE CORRIDA.
029200*-----------------------------------------------------------------
029300 4000-REGLA-DIAS-I.
029400
029500     COMPUTE LK-DIF-DIAS    = WS-ABS-DIA-2 - WS-ABS-DIA-1.
029600     COMPUTE LK-DIF-MINUTOS = WS-ABS-MIN-2 - WS-ABS-MIN-1.
029700
029800     IF LK-DIF-DIAS LESS THAN ZERO
029900        MULTIPLY LK-DIF-DIAS BY -1 GIVING LK-DIF-DIAS
030000     END-IF.
030100
030200     IF LK-DIF-MINUTOS LESS THAN ZERO
030300        MULTIPLY LK-DIF-MINUTOS BY -1 GIVING LK-DIF-MINUTOS
030400     END-IF.
030500
030600     MOVE 'OK' TO LK-RESULTADO.
030700
030800 4000-REGLA-DIAS-F. EXIT.
