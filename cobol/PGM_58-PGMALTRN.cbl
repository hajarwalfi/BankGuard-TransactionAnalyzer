000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMALTRN.
000300 AUTHOR. H GARCIA VALERO.
000400 INSTALLATION. BANKGUARD - DIRECCION DE SISTEMAS.
000500 DATE-WRITTEN. 14/05/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000800******************************************************************
000900*    PGMALTRN                                                   *
001000*    ALTA DE MOVIMIENTOS - BANKGUARD                             *
001100*                                                                *
001200*    LEE NOVEDADES DE MOVIMIENTO (DDNOVMOV), LAS VALIDA CONTRA  *
001300*    EL MAESTRO DE CUENTAS (DDCTA) Y LAS PARAMETRICAS DE FECHA  *
001400*    DE CORRIDA (DDPARM), Y LAS AGREGA AL FINAL DEL ARCHIVO DE  *
001500*    MOVIMIENTOS (DDMOV). NO REESCRIBE NI BORRA MOVIMIENTOS     *
001600*    EXISTENTES - SOLO GRABACION TIPO APPEND.                   *
001700*                                                                *
001800*    EL NUMERO DE MOVIMIENTO (MOV-ID) SE ARMA COMO CONTROL      *
001900*    TOTAL: SE BARRE UNA VEZ DDMOV PARA HALLAR EL MAYOR ID      *
002000*    EXISTENTE Y SE VA INCREMENTANDO DE A UNO POR CADA ALTA.    *
002100******************************************************************
002200*    HISTORIA DE CAMBIOS                                        *
002300*    --------------------------------------------------------   *
002400*    1994-05-14 HGV  ALTA INICIAL DEL PROGRAMA                   *
002500*    1994-07-01 HGV  SE AGREGA VALIDACION DE FORMATO DE CUENTA   *
002600*                    (LLAMADA A PGMVALID FUNCION NC)             *
002700*    1996-03-20 HGV  SE RECHAZAN MOVIMIENTOS CON FECHA/HORA      *
002800*                    POSTERIOR A LA FECHA DE CORRIDA - LLAMADA   *
002900*                    A PGMFECHA FUNCION FU - TICKET BG-0261      *
003000*    1999-09-30 LFC  REVISION Y2K - WS-PARM-ANIO YA EN 4 DIG.    *
003100*    2001-11-09 AMR  SE AGREGA CONTADOR DE NOVEDADES RECHAZADAS  *
003200*                    EN EL RESUMEN FINAL - TICKET BG-0619        *
003300*    2004-06-22 AMR  REVISION DE LARGO DE REG-MOV-FD TRAS AJUSTE *
003400*                    DE EMPAQUETADO EN COPY PGM52MOV             *
003500******************************************************************
003600
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT DDPARM  ASSIGN DDPARM
004600     FILE STATUS IS FS-PARM.
004700
004800     SELECT DDCTA   ASSIGN DDCTA
004900     FILE STATUS IS FS-CTA.
005000
005100     SELECT DDMOV   ASSIGN DDMOV
005200     FILE STATUS IS FS-MOV.
005300
005400     SELECT DDNOVMOV ASSIGN DDNOVMOV
005500     FILE STATUS IS FS-NOVMOV.
005600
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  DDPARM
006200     BLOCK CONTAINS 0 RECORDS
006300     RECORDING MODE IS F.
006400 01  REG-PARM-FD             PIC X(80).
006500
006600 FD  DDCTA
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900 01  REG-CTA-FD              PIC X(52).
007000
007100 FD  DDMOV
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400 01  REG-MOV-FD              PIC X(86).
007500
007600*    NOVEDAD DE MOVIMIENTO - TOMADA EN VENTANILLA, TRAE EL
007700*    NUMERO DE CUENTA (NO EL ID INTERNO) PORQUE ES LO QUE EL
007800*    CAJERO TIENE A MANO.
007900 FD  DDNOVMOV
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200 01  REG-NOVMOV.
008300     03  NOV-MOV-FECHA       PIC 9(08).
008400     03  NOV-MOV-HORA        PIC 9(04).
008500     03  NOV-MOV-IMPORTE     PIC S9(09)V99 COMP-3.
008600     03  NOV-MOV-TIPO        PIC X(10).
008700         88  NOV-MOV-ES-DEPOSITO         VALUE 'DEPOSIT   '.
008800         88  NOV-MOV-ES-RETIRO           VALUE 'WITHDRAWAL'.
008900         88  NOV-MOV-ES-TRANSFER         VALUE 'TRANSFER  '.
009000         88  NOV-MOV-TIPO-VALIDO         VALUE 'DEPOSIT   '
009100                                                'WITHDRAWAL'
009200                                                'TRANSFER  '.
009300     03  NOV-MOV-UBICACION   PIC X(40).
009400     03  NOV-MOV-CTA-NUMERO  PIC X(09).
009500     03  FILLER              PIC X(05)    VALUE SPACES.
009600 01  REG-NOVMOV-R REDEFINES REG-NOVMOV   PIC X(81).
009700
009800 WORKING-STORAGE SECTION.
009900*=======================*
010000
010100 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010200
010300*----------- ARCHIVOS -------------------------------------------
010400 77  FS-PARM                 PIC XX       VALUE SPACES.
010500 77  FS-CTA                  PIC XX       VALUE SPACES.
010600 77  FS-MOV                  PIC XX       VALUE SPACES.
010700 77  FS-NOVMOV               PIC XX       VALUE SPACES.
010800
010900 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
011000     88  WS-FIN-LECTURA                   VALUE 'Y'.
011100     88  WS-NO-FIN-LECTURA                VALUE 'N'.
011200
011300*----  PARAMETROS DE CORRIDA (COPIADOS DE DDPARM) ---------------
011400 COPY PGM53PRM.
011500
011600*----  MAESTRO DE CUENTAS EN MEMORIA (SOLO PARA VALIDACION) -----
011700 COPY PGM51CTA.
011800
011900*----  LAYOUT DE MOVIMIENTO (USADO PARA LA GRABACION) -----------
012000 COPY PGM52MOV.
012100
012200 01  WS-TAB-CTA-HDR.
012300     03  WS-TC-CANT          PIC 9(05) COMP VALUE ZEROS.
012400     03  WS-TAB-CTA OCCURS 2000 TIMES INDEXED BY WS-TC-IX.
012500         05  WS-TC-NUMERO    PIC X(09).
012600         05  WS-TC-ID        PIC 9(09).
012700         05  FILLER          PIC X(02) VALUE SPACES.
012800
012900 01  WS-TC-LIMITE            PIC 9(05) COMP VALUE ZEROS.
013000 01  WS-TC-ENCONTRADO        PIC X        VALUE 'N'.
013100     88  WS-TC-SI-ENCONTRADO              VALUE 'S'.
013200     88  WS-TC-NO-ENCONTRADO              VALUE 'N'.
013300
013400*----  CONTROL DE NUMERACION DE MOVIMIENTOS ----------------------
013500 77  WS-MOV-ULTIMO-ID        PIC 9(09) COMP-3 VALUE ZEROS.
013600
013700*----  AREA DE SALIDA PARA EL NUEVO MOVIMIENTO -------------------
013800 01  WS-MOV-SALIDA.
013900     03  WS-SAL-ID           PIC 9(09).
014000     03  WS-SAL-FECHA        PIC 9(08).
014100     03  WS-SAL-HORA         PIC 9(04).
014200     03  WS-SAL-IMPORTE      PIC S9(09)V99 COMP-3.
014300     03  WS-SAL-TIPO         PIC X(10).
014400     03  WS-SAL-UBICACION    PIC X(40).
014500     03  WS-SAL-CUENTA-ID    PIC 9(09).
014600
014700*----  AREAS PARA LLAMADAS A SUBRUTINAS --------------------------
014800 01  WS-VAL-FUNCION          PIC X(02).
014900 01  WS-VAL-NUM              PIC S9(11)V99 VALUE ZEROS.
015000 01  WS-VAL-ALFA             PIC X(60)     VALUE SPACES.
015100 01  WS-VAL-RESULTADO        PIC X(02).
015200     88  WS-VAL-OK                        VALUE 'OK'.
015300     88  WS-VAL-ER                        VALUE 'ER'.
015400
015500 01  WS-FEC-FUNCION          PIC X(02)     VALUE SPACES.
015600 01  WS-FEC-DIF-DIAS         PIC S9(07) COMP-3 VALUE ZEROS.
015700 01  WS-FEC-DIF-MINUTOS      PIC S9(09) COMP-3 VALUE ZEROS.
015800 01  WS-FEC-RESULTADO        PIC X(02).
015900     88  WS-FEC-OK                        VALUE 'OK'.
016000     88  WS-FEC-ER                        VALUE 'ER'.
016100
016200*----  INDICADOR DE NOVEDAD VALIDA -------------------------------
016300 77  WS-NOV-VALIDA           PIC X        VALUE 'S'.
016400     88  WS-NOV-ES-VALIDA                 VALUE 'S'.
016500     88  WS-NOV-NO-ES-VALIDA              VALUE 'N'.
016600
016700*----  ACUMULADORES ----------------------------------------------
016800 77  WS-CANT-LEIDAS          PIC 9(05) COMP VALUE ZEROS.
016900 77  WS-CANT-ALTAS           PIC 9(05) COMP VALUE ZEROS.
017000 77  WS-CANT-RECHAZADAS      PIC 9(05) COMP VALUE ZEROS.
017100 77  WS-CANT-CTAS            PIC 9(05) COMP VALUE ZEROS.
017200
017300 77  WS-IMPRESO-CANT         PIC ZZZZ9.
017400
017500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017600
017700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017800 PROCEDURE DIVISION.
017900
018000 MAIN-PROGRAM-I.
018100
018200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
018300     PERFORM 2000-PROCESO-I
018400        THRU 2000-PROCESO-F UNTIL WS-FIN-LECTURA.
018500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
018600
018700 MAIN-PROGRAM-F. GOBACK.
018800
018900
019000*----------------------------------------------------------------
019100*    ABRE ARCHIVOS, LEE LA TARJETA DE PARAMETROS, CARGA EL
019200*    MAESTRO DE CUENTAS Y HALLA EL ULTIMO ID DE MOVIMIENTO.
019300*----------------------------------------------------------------
019400 1000-INICIO-I.
019500
019600     SET WS-NO-FIN-LECTURA TO TRUE.
019700
019800     OPEN INPUT DDPARM.
019900     IF FS-PARM IS NOT EQUAL '00'
020000        DISPLAY '* ERROR EN OPEN DDPARM = ' FS-PARM
020100        SET WS-FIN-LECTURA TO TRUE
020200     ELSE
020300        READ DDPARM INTO WS-PARM-TARJETA
020400        CLOSE DDPARM
020500     END-IF.
020600
020700     OPEN INPUT DDCTA.
020800     IF FS-CTA IS NOT EQUAL '00'
020900        DISPLAY '* ERROR EN OPEN DDCTA = ' FS-CTA
021000        SET WS-FIN-LECTURA TO TRUE
021100     ELSE
021200        PERFORM 1100-CARGA-CTA-I THRU 1100-CARGA-CTA-F
021300        CLOSE DDCTA
021400        MOVE WS-TC-CANT TO WS-TC-LIMITE
021500     END-IF.
021600
021700     OPEN INPUT DDMOV.
021800     IF FS-MOV IS NOT EQUAL '00'
021900        DISPLAY '* ERROR EN OPEN DDMOV (LECTURA) = ' FS-MOV
022000        SET WS-FIN-LECTURA TO TRUE
022100     ELSE
022200        PERFORM 1200-CARGA-ULTMOV-I THRU 1200-CARGA-ULTMOV-F
022300        CLOSE DDMOV
022400     END-IF.
022500
022600     OPEN EXTEND DDMOV.
022700     IF FS-MOV IS NOT EQUAL '00'
022800        DISPLAY '* ERROR EN OPEN DDMOV (EXTEND) = ' FS-MOV
022900        SET WS-FIN-LECTURA TO TRUE
023000     END-IF.
023100
023200     OPEN INPUT DDNOVMOV.
023300     IF FS-NOVMOV IS NOT EQUAL '00'
023400        DISPLAY '* ERROR EN OPEN DDNOVMOV = ' FS-NOVMOV
023500        SET WS-FIN-LECTURA TO TRUE
023600     END-IF.
023700
023800     PERFORM 2500-LEER-NOV-I THRU 2500-LEER-NOV-F.
023900
024000 1000-INICIO-F. EXIT.
024100
024200
024300*----------------------------------------------------------------
024400*    CARGA EL MAESTRO DE CUENTAS - SOLO INTERESA NUMERO/ID
024500*    PARA RESOLVER LA CLAVE FORANEA DEL MOVIMIENTO.
024600*----------------------------------------------------------------
024700 1100-CARGA-CTA-I.
024800
024900     MOVE SPACES TO FS-CTA
025000     PERFORM 1110-LEE-UNA-CTA-I THRU 1110-LEE-UNA-CTA-F
025100
025200     PERFORM 1120-ACUM-UNA-CTA-I THRU 1120-ACUM-UNA-CTA-F
025300        UNTIL FS-CTA IS EQUAL '10'.
025400
025500 1100-CARGA-CTA-F. EXIT.
025600
025700 1120-ACUM-UNA-CTA-I.
025800
025900     ADD 1 TO WS-TC-CANT
026000     SET WS-TC-IX TO WS-TC-CANT
026100     MOVE WS-CTA-NUMERO    TO WS-TC-NUMERO (WS-TC-IX)
026200     MOVE WS-CTA-ID        TO WS-TC-ID     (WS-TC-IX)
026300
026400     PERFORM 1110-LEE-UNA-CTA-I THRU 1110-LEE-UNA-CTA-F.
026500
026600 1120-ACUM-UNA-CTA-F. EXIT.
026700
026800 1110-LEE-UNA-CTA-I.
026900
027000     READ DDCTA INTO WS-CTA-ENTRADA
027100
027200     EVALUATE FS-CTA
027300        WHEN '00'
027400           ADD 1 TO WS-CANT-CTAS
027500        WHEN '10'
027600           CONTINUE
027700        WHEN OTHER
027800           DISPLAY '* ERROR EN LECTURA DDCTA = ' FS-CTA
027900           MOVE '10' TO FS-CTA
028000     END-EVALUATE.
028100
028200 1110-LEE-UNA-CTA-F. EXIT.
028300
028400
028500*----------------------------------------------------------------
028600*    BARRE DDMOV UNA VEZ PARA HALLAR EL MAYOR MOV-ID EXISTENTE -
028700*    SIRVE DE BASE DE NUMERACION PARA LAS NUEVAS ALTAS.
028800*----------------------------------------------------------------
028900 1200-CARGA-ULTMOV-I.
029000
029100     MOVE SPACES TO FS-MOV
029200     PERFORM 1210-LEE-UN-MOV-I THRU 1210-LEE-UN-MOV-F
029300        UNTIL FS-MOV IS EQUAL '10'.
029400
029500 1200-CARGA-ULTMOV-F. EXIT.
029600
029700 1210-LEE-UN-MOV-I.
029800
029900     READ DDMOV INTO WS-MOV-ENTRADA
030000
030100     EVALUATE FS-MOV
030200        WHEN '00'
030300           IF WS-MOV-ID GREATER THAN WS-MOV-ULTIMO-ID
030400              MOVE WS-MOV-ID TO WS-MOV-ULTIMO-ID
030500           END-IF
030600        WHEN '10'
030700           CONTINUE
030800        WHEN OTHER
030900           DISPLAY '* ERROR EN LECTURA DDMOV = ' FS-MOV
031000           MOVE '10' TO FS-MOV
031100     END-EVALUATE.
031200
031300 1210-LEE-UN-MOV-F. EXIT.
031400
031500
031600*----------------------------------------------------------------
031700*    VALIDA Y, SI CORRESPONDE, GRABA LA NOVEDAD DE MOVIMIENTO
031800*    ACTUAL. LUEGO LEE LA NOVEDAD SIGUIENTE.
031900*----------------------------------------------------------------
032000 2000-PROCESO-I.
032100
032200     ADD 1 TO WS-CANT-LEIDAS
032300     SET WS-NOV-ES-VALIDA  TO TRUE
032400     SET WS-TC-NO-ENCONTRADO TO TRUE
032500
032600     PERFORM 2100-VALIDA-CAMPOS-I THRU 2100-VALIDA-CAMPOS-F.
032700
032800     IF WS-NOV-ES-VALIDA
032900        PERFORM 2010-VERIF-FECHA-I THRU 2010-VERIF-FECHA-F
033000     END-IF.
033100
033200     IF WS-NOV-ES-VALIDA
033300        PERFORM 2200-ALTA-MOV-I THRU 2200-ALTA-MOV-F
033400     ELSE
033500        ADD 1 TO WS-CANT-RECHAZADAS
033600     END-IF.
033700
033800     PERFORM 2500-LEER-NOV-I THRU 2500-LEER-NOV-F.
033900
034000 2000-PROCESO-F. EXIT.
034100
034200
034300*----------------------------------------------------------------
034400*    VALIDA IMPORTE, TIPO, UBICACION Y EXISTENCIA DE LA CUENTA.
034500*----------------------------------------------------------------
034600 2100-VALIDA-CAMPOS-I.
034700
034800     MOVE 'IM'              TO WS-VAL-FUNCION
034900     MOVE NOV-MOV-IMPORTE   TO WS-VAL-NUM
035000     CALL 'PGMVALID' USING WS-VAL-FUNCION WS-VAL-NUM
035100                           WS-VAL-ALFA WS-VAL-RESULTADO
035200     IF WS-VAL-ER
035300        SET WS-NOV-NO-ES-VALIDA TO TRUE
035400        DISPLAY '* RECHAZO - IMPORTE INVALIDO : '
035500                 NOV-MOV-IMPORTE
035600     END-IF.
035700
035800     IF NOT NOV-MOV-TIPO-VALIDO
035900        SET WS-NOV-NO-ES-VALIDA TO TRUE
036000        DISPLAY '* RECHAZO - TIPO DE MOVIMIENTO INVALIDO : '
036100                 NOV-MOV-TIPO
036200     END-IF.
036300
036400     MOVE 'ST'              TO WS-VAL-FUNCION
036500     MOVE NOV-MOV-UBICACION TO WS-VAL-ALFA
036600     CALL 'PGMVALID' USING WS-VAL-FUNCION WS-VAL-NUM
036700                           WS-VAL-ALFA WS-VAL-RESULTADO
036800     IF WS-VAL-ER
036900        SET WS-NOV-NO-ES-VALIDA TO TRUE
037000        DISPLAY '* RECHAZO - UBICACION EN BLANCO'
037100     END-IF.
037200
037300     MOVE 'NC'               TO WS-VAL-FUNCION
037400     MOVE NOV-MOV-CTA-NUMERO TO WS-VAL-ALFA
037500     CALL 'PGMVALID' USING WS-VAL-FUNCION WS-VAL-NUM
037600                           WS-VAL-ALFA WS-VAL-RESULTADO
037700     IF WS-VAL-ER
037800        SET WS-NOV-NO-ES-VALIDA TO TRUE
037900        DISPLAY '* RECHAZO - FORMATO DE CUENTA INVALIDO : '
038000                 NOV-MOV-CTA-NUMERO
038100     ELSE
038200        PERFORM 2110-BUSCA-CTA-I THRU 2110-BUSCA-CTA-F
038300        IF WS-TC-NO-ENCONTRADO
038400           SET WS-NOV-NO-ES-VALIDA TO TRUE
038500           DISPLAY '* RECHAZO - CUENTA INEXISTENTE : '
038600                    NOV-MOV-CTA-NUMERO
038700        END-IF
038800     END-IF.
038900
039000 2100-VALIDA-CAMPOS-F. EXIT.
039100
039200
039300*----------------------------------------------------------------
039400*    BUSQUEDA SECUENCIAL DE LA CUENTA POR NUMERO EN LA TABLA
039500*    CARGADA EN MEMORIA.
039600*----------------------------------------------------------------
039700 2110-BUSCA-CTA-I.
039800
039900     SET WS-TC-IX TO 1
040000
040100     PERFORM 2115-COMPARA-CTA-I THRU 2115-COMPARA-CTA-F
040200        UNTIL WS-TC-IX GREATER THAN WS-TC-LIMITE
040300           OR WS-TC-SI-ENCONTRADO.
040400
040500 2110-BUSCA-CTA-F. EXIT.
040600
040700 2115-COMPARA-CTA-I.
040800
040900     IF WS-TC-NUMERO (WS-TC-IX) EQUAL NOV-MOV-CTA-NUMERO
041000        SET WS-TC-SI-ENCONTRADO TO TRUE
041100        MOVE WS-TC-ID (WS-TC-IX) TO WS-SAL-CUENTA-ID
041200     ELSE
041300        SET WS-TC-IX UP BY 1
041400     END-IF.
041500
041600 2115-COMPARA-CTA-F. EXIT.
041700
041800
041900*----------------------------------------------------------------
042000*    RECHAZA MOVIMIENTOS CON FECHA/HORA POSTERIOR A LA FECHA
042100*    DE CORRIDA, CONSULTANDO LA SUBRUTINA COMUN DE FECHAS.
042200*----------------------------------------------------------------
042300 2010-VERIF-FECHA-I.
042400
042500     MOVE 'FU'               TO WS-FEC-FUNCION
042600     CALL 'PGMFECHA' USING WS-FEC-FUNCION
042700                           NOV-MOV-FECHA NOV-MOV-HORA
042800                           WS-PARM-FECHA-HOY WS-PARM-HORA-HOY
042900                           WS-FEC-DIF-DIAS WS-FEC-DIF-MINUTOS
043000                           WS-FEC-RESULTADO
043100
043200     IF WS-FEC-ER
043300        SET WS-NOV-NO-ES-VALIDA TO TRUE
043400        DISPLAY '* RECHAZO - FECHA/HORA POSTERIOR A LA CORRIDA : '
043500                 NOV-MOV-FECHA ' ' NOV-MOV-HORA
043600     END-IF.
043700
043800 2010-VERIF-FECHA-F. EXIT.
043900
044000
044100*----------------------------------------------------------------
044200*    NUMERA Y GRABA EL NUEVO MOVIMIENTO AL FINAL DE DDMOV.
044300*----------------------------------------------------------------
044400 2200-ALTA-MOV-I.
044500
044600     ADD 1 TO WS-MOV-ULTIMO-ID
044700     MOVE WS-MOV-ULTIMO-ID   TO WS-SAL-ID
044800     MOVE NOV-MOV-FECHA      TO WS-SAL-FECHA
044900     MOVE NOV-MOV-HORA       TO WS-SAL-HORA
045000     MOVE NOV-MOV-IMPORTE    TO WS-SAL-IMPORTE
045100     MOVE NOV-MOV-TIPO       TO WS-SAL-TIPO
045200     MOVE NOV-MOV-UBICACION  TO WS-SAL-UBICACION
045300
045400     WRITE REG-MOV-FD FROM WS-MOV-SALIDA
045500     IF FS-MOV IS NOT EQUAL '00'
045600        DISPLAY '* ERROR EN WRITE DDMOV = ' FS-MOV
045700        MOVE 9999 TO RETURN-CODE
045800        SET WS-FIN-LECTURA TO TRUE
045900     ELSE
046000        ADD 1 TO WS-CANT-ALTAS
046100     END-IF.
046200
046300 2200-ALTA-MOV-F. EXIT.
046400
046500
046600*----------------------------------------------------------------
046700 2500-LEER-NOV-I.
046800
046900     READ DDNOVMOV INTO REG-NOVMOV
047000
047100     EVALUATE FS-NOVMOV
047200        WHEN '00'
047300           CONTINUE
047400        WHEN '10'
047500           SET WS-FIN-LECTURA TO TRUE
047600        WHEN OTHER
047700           DISPLAY '* ERROR EN LECTURA DDNOVMOV = ' FS-NOVMOV
047800           MOVE 9999 TO RETURN-CODE
047900           SET WS-FIN-LECTURA TO TRUE
048000     END-EVALUATE.
048100
048200 2500-LEER-NOV-F. EXIT.
048300
048400
048500*----------------------------------------------------------------
048600 9999-FINAL-I.
048700
048800     CLOSE DDMOV.
048900     CLOSE DDNOVMOV.
049000
049100     DISPLAY '**********************************************'.
049200     MOVE WS-CANT-LEIDAS     TO WS-IMPRESO-CANT
049300     DISPLAY 'NOVEDADES LEIDAS     : ' WS-IMPRESO-CANT
049400     MOVE WS-CANT-ALTAS      TO WS-IMPRESO-CANT
049500     DISPLAY 'MOVIMIENTOS GRABADOS : ' WS-IMPRESO-CANT
049600     MOVE WS-CANT-RECHAZADAS TO WS-IMPRESO-CANT
049700     DISPLAY 'NOVEDADES RECHAZADAS : ' WS-IMPRESO-CANT.
049800
049900 9999-FINAL-F. EXIT.
