000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMMNCLI.
000300 AUTHOR. H GARCIA VALLE.
000400 INSTALLATION. BANKGUARD - DIRECCION DE SISTEMAS.
000500 DATE-WRITTEN. 09/04/1992.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000800******************************************************************
000900*  PROGRAMA: PGMMNCLI                                           *
001000*  DESCRIPCION:                                                 *
001100*    PROCESA NOVEDADES DE CLIENTES (DDNOVCLI) CONTRA EL         *
001200*    MAESTRO DE CLIENTES (DDCLIE) Y GENERA EL MAESTRO NUEVO     *
001300*    (DDCLINV). CADA NOVEDAD TRAE UN CODIGO DE TIPO:            *
001400*       'AL' ALTA DE CLIENTE NUEVO - EL ID LO ASIGNA EL PROPIO   *
001500*            PROGRAMA (WS-TAB-CLIE, MAYOR ID + 1), NO VIENE      *
001600*            DE LA NOVEDAD                                      *
001700*       'MO' MODIFICACION DE NOMBRE Y/O CASILLA DE CORREO       *
001800*       'BA' BAJA DE CLIENTE (SOLO SI NO TIENE CUENTAS - SE     *
001900*            VERIFICA CONTRA EL MAESTRO DE CUENTAS DDCTA)       *
002000*    EL MAESTRO COMPLETO SE CARGA EN LA TABLA WS-TAB-CLIE Y SE   *
002100*    VUELVE A GRABAR ENTERO AL FINAL, COMO EN TODO PROGRAMA DE   *
002200*    NOVEDADES DE MAESTRO SECUENCIAL DE ESTE BANCO.              *
002300******************************************************************
002400*    HISTORIA DE CAMBIOS                                        *
002500*    --------------------------------------------------------   *
002600*    1992-04-09 HGV  ALTA INICIAL - SOLO ATENDIA ALTAS           *
002700*    1992-10-02 HGV  SE AGREGA ATENCION DE 'MO' (MODIFICACION)   *
002800*    1993-01-15 HGV  SE AGREGA ATENCION DE 'BA' (BAJA)           *
002900*    1994-07-20 RSM  SE INCORPORA LLAMADA A PGMVALID PARA        *
003000*                    VALIDAR NOMBRE Y CASILLA DE CORREO          *
003100*    1996-02-14 HGV  SE AUMENTA LA TABLA DE 500 A 2000 CLIENTES  *
003200*                    POR CRECIMIENTO DE CARTERA - TICKET BG-0098 *
003300*    1997-09-03 JDL  LA BAJA AHORA VERIFICA QUE EL CLIENTE NO    *
003400*                    TENGA CUENTAS ABIERTAS - TICKET BG-0255     *
003500*    1999-09-30 LFC  REVISION Y2K - SIN IMPACTO, NO HAY FECHAS   *
003600*    2001-05-11 LFC  SE CORRIGE DUPLICADO DE ALTA CON MISMO ID   *
003700*                    DE CLIENTE - TICKET BG-0520                 *
003800*    2004-01-14 AMR  SE DOCUMENTA EL TOPE DE 2000 CLIENTES       *
003900*                    SIMULTANEOS EN TABLA - TICKET BG-0893       *
004000*    2006-09-12 AMR  LA BAJA VERIFICABA SOLO UN INDICADOR QUE    *
004100*                    NINGUN PROGRAMA LLEGABA A ENCENDER          *
004200*                    (NOV-CLI-NOMBRE = 'TIENE-CTA'). AUDITORIA   *
004300*                    DETECTO QUE TODA BAJA PASABA SIN CONTROL.   *
004400*                    SE AGREGA CARGA DEL MAESTRO DDCTA Y         *
004500*                    BUSQUEDA DE CTA-CLIENTE-ID, IGUAL QUE HACE  *
004600*                    PGMMNCTA CONTRA DDMOV - TICKET BG-0950      *
004700*    2006-11-03 AMR  EL ALTA GRABABA EL ID QUE TRAIA LA NOVEDAD  *
004800*                    SIN GENERARLO, A DIFERENCIA DEL RESTO DEL   *
004900*                    SISTEMA. SE AGREGA NUMERACION AUTOMATICA    *
005000*                    (MAYOR CLI-ID DEL MAESTRO + 1), IGUAL QUE   *
005100*                    PGMALTRN NUMERA MOV-ID - TICKET BG-0951     *
005200******************************************************************
005300
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT DDCLIE   ASSIGN DDCLIE
006300            FILE STATUS IS FS-CLIE.
006400     SELECT DDNOVCLI ASSIGN DDNOVCLI
006500            FILE STATUS IS FS-NOV.
006600     SELECT DDCLINV  ASSIGN DDCLINV
006700            FILE STATUS IS FS-CLINV.
006800     SELECT DDCTA    ASSIGN DDCTA
006900            FILE STATUS IS FS-CTA.
007000
007100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  DDCLIE
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 01  REG-CLIE-FD              PIC X(149).
007900
008000 FD  DDNOVCLI
008100     BLOCK CONTAINS 0 RECORDS
008200     RECORDING MODE IS F.
008300 01  REG-NOVCLIE.
008400     03  NOV-TIPO            PIC X(02).
008500         88  NOV-ES-ALTA                 VALUE 'AL'.
008600         88  NOV-ES-BAJA                 VALUE 'BA'.
008700         88  NOV-ES-MODIF                VALUE 'MO'.
008800     03  NOV-CLI-ID          PIC 9(09).
008900     03  NOV-CLI-NOMBRE      PIC X(60).
009000     03  NOV-CLI-EMAIL       PIC X(80).
009100     03  FILLER              PIC X(07)    VALUE SPACES.
009200*        VISTA PLANA DE LA NOVEDAD PARA LOS DISPLAY DE DIAGNOSTICO
009300 01  REG-NOVCLIE-R REDEFINES REG-NOVCLIE  PIC X(158).
009400
009500 FD  DDCLINV
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-CLIENTE-NVO         PIC X(149).
009900
010000 FD  DDCTA
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORDING MODE IS F.
010300 01  REG-CTA-FD              PIC X(52).
010400
010500 WORKING-STORAGE SECTION.
010600*=======================*
010700
010800 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010900
011000*//// COPY DEL LAYOUT DE CLIENTES (REG-CLIENTE Y SU MIRROR) /////
011100 COPY PGM50CLI.
011200*//// COPY DEL LAYOUT DE CUENTAS, PARA VALIDAR LA BAJA - BG-0950 /
011300 COPY PGM51CTA.
011400*/////////////////////////////////////////////////////////////
011500
011600*---- FILE STATUS ------------------------------------------------
011700 77  FS-CLIE                 PIC XX      VALUE SPACES.
011800     88  FS-CLIE-FIN                     VALUE '10'.
011900 77  FS-NOV                  PIC XX      VALUE SPACES.
012000     88  FS-NOV-FIN                      VALUE '10'.
012100 77  FS-CLINV                PIC XX      VALUE SPACES.
012200 77  FS-CTA                  PIC XX      VALUE SPACES.
012300     88  FS-CTA-FIN                      VALUE '10'.
012400
012500*---- CONTADORES DE CONTROL (TODOS COMP POR SER CAMPOS DE -------
012600*---- GOBIERNO DE CICLO, NO CAMPOS DE NEGOCIO) -------------------
012700 77  WS-CANT-MAESTRO-LEIDO   PIC 9(05) COMP  VALUE ZEROS.
012800 77  WS-CANT-CTA-LEIDAS      PIC 9(05) COMP  VALUE ZEROS.
012900 77  WS-CANT-NOV-LEIDAS      PIC 9(05) COMP  VALUE ZEROS.
013000 77  WS-CANT-ALTAS           PIC 9(05) COMP  VALUE ZEROS.
013100 77  WS-CANT-MODIF           PIC 9(05) COMP  VALUE ZEROS.
013200 77  WS-CANT-BAJAS           PIC 9(05) COMP  VALUE ZEROS.
013300 77  WS-CANT-RECHAZADAS      PIC 9(05) COMP  VALUE ZEROS.
013400 77  WS-CANT-GRABADOS        PIC 9(05) COMP  VALUE ZEROS.
013500 77  WS-TC-IDX               PIC 9(05) COMP  VALUE ZEROS.
013600 77  WS-TC-LIMITE            PIC 9(05) COMP  VALUE ZEROS.
013700 77  WS-TA-IDX               PIC 9(05) COMP  VALUE ZEROS.
013800 77  WS-TA-LIMITE            PIC 9(05) COMP  VALUE ZEROS.
013900
014000*---- ULTIMO ID DE CLIENTE ASIGNADO, PARA NUMERAR LAS ALTAS -----
014100*---- (MISMO TOTAL DE CONTROL QUE PGMALTRN USA PARA MOV-ID) - --
014200*---- TICKET BG-0951 ---------------------------------------------
014300 77  WS-CLI-ULTIMO-ID        PIC 9(09) COMP-3 VALUE ZEROS.
014400
014500*---- PARAMETROS DE VALIDACION PARA LA LLAMADA A PGMVALID --------
014600 77  WS-VAL-FUNCION          PIC X(02)       VALUE SPACES.
014700 77  WS-VAL-NUM              PIC S9(11)V99   VALUE ZEROS.
014800 01  WS-VAL-ALFA             PIC X(60)       VALUE SPACES.
014900*        VISTA DE LOS PRIMEROS 9 CARACTERES - USADA CUANDO LA
015000*        FUNCION VALIDADA ES 'NC' (NUMERO DE CUENTA)
015100 01  WS-VAL-ALFA-R REDEFINES WS-VAL-ALFA.
015200     03  WS-VAL-ALFA-NC      PIC X(09).
015300     03  FILLER              PIC X(51).
015400 77  WS-VAL-RESULTADO        PIC X(02)       VALUE SPACES.
015500     88  WS-VAL-OK                           VALUE 'OK'.
015600
015700*---- SWITCH DE NOVEDAD ACEPTADA ---------------------------------
015800 77  WS-NOV-ACEPTADA         PIC X(01)       VALUE 'S'.
015900     88  WS-NOV-ACEPTADA-SI                  VALUE 'S'.
016000     88  WS-NOV-ACEPTADA-NO                  VALUE 'N'.
016100
016200*---- SWITCH DE CLIENTE CON CUENTAS ABIERTAS - BG-0950 -----------
016300 77  WS-TIENE-CTA            PIC X(01)       VALUE 'N'.
016400     88  WS-TIENE-CTA-SI                     VALUE 'S'.
016500     88  WS-TIENE-CTA-NO                     VALUE 'N'.
016600
016700*---- TABLA DE CLIENTES TITULARES DE CUENTA (RESGUARDO DE LA ----
016800*---- BAJA) - CARGADA DESDE DDCTA, UNA ENTRADA POR CUENTA, EN   -
016900*---- 1200-CARGA-CTA-I - TICKET BG-0950 --------------------------
017000 01  WS-TAB-CLICTA-HDR.
017100     03  WS-TAB-CLICTA  OCCURS 2000 TIMES
017200                        INDEXED BY WS-TA-IX.
017300         05  WS-TA-CLIENTE-ID    PIC 9(09).
017400
017500*---- TABLA DE TRABAJO DEL MAESTRO COMPLETO DE CLIENTES ----------
017600 01  WS-TAB-CLIE-HDR.
017700     03  WS-TAB-CLIE  OCCURS 2000 TIMES
017800                      INDEXED BY WS-TC-IX.
017900         05  WS-TC-ID        PIC 9(09).
018000         05  WS-TC-NOMBRE    PIC X(60).
018100*              MITAD INICIAL DEL NOMBRE PARA ORDEN ALFABETICO
018200         05  WS-TC-NOMBRE-R REDEFINES WS-TC-NOMBRE.
018300             07  WS-TC-NOM-1 PIC X(30).
018400             07  WS-TC-NOM-2 PIC X(30).
018500         05  WS-TC-EMAIL     PIC X(80).
018600*              MARCA DE VIGENCIA - BAJA SOLO DESMARCA, NO BORRA
018700*              FISICAMENTE HASTA LA REGRABACION FINAL
018800         05  WS-TC-MARCA     PIC X(01) VALUE 'V'.
018900             88  WS-TC-VIGENTE            VALUE 'V'.
019000             88  WS-TC-BORRADA            VALUE 'B'.
019100         05  FILLER          PIC X(09) VALUE SPACES.
019200
019300 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
019400
019500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019600 PROCEDURE DIVISION.
019700
019800 MAIN-PROGRAM-I.
019900
020000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
020100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
020200                           UNTIL FS-NOV-FIN
020300     PERFORM 8000-GRABAR-MAESTRO-I THRU 8000-GRABAR-MAESTRO-F
020400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
020500
020600 MAIN-PROGRAM-F. GOBACK.
020700
020800
020900*----  APERTURA DE ARCHIVOS Y CARGA DEL MAESTRO EN TABLA --------
021000 1000-INICIO-I.
021100
021200     OPEN INPUT  DDCLIE
021300     IF FS-CLIE IS NOT EQUAL '00'
021400        DISPLAY '* ERROR EN OPEN DDCLIE = ' FS-CLIE
021500        MOVE 9999 TO RETURN-CODE
021600        SET FS-NOV-FIN TO TRUE
021700     END-IF
021800
021900     OPEN INPUT  DDNOVCLI
022000     IF FS-NOV IS NOT EQUAL '00'
022100        DISPLAY '* ERROR EN OPEN DDNOVCLI = ' FS-NOV
022200        MOVE 9999 TO RETURN-CODE
022300        SET FS-NOV-FIN TO TRUE
022400     END-IF
022500
022600     OPEN OUTPUT DDCLINV
022700     IF FS-CLINV IS NOT EQUAL '00'
022800        DISPLAY '* ERROR EN OPEN DDCLINV = ' FS-CLINV
022900        MOVE 9999 TO RETURN-CODE
023000        SET FS-NOV-FIN TO TRUE
023100     END-IF
023200
023300     OPEN INPUT  DDCTA
023400     IF FS-CTA IS NOT EQUAL '00'
023500        DISPLAY '* ERROR EN OPEN DDCTA = ' FS-CTA
023600        MOVE 9999 TO RETURN-CODE
023700        SET FS-NOV-FIN TO TRUE
023800     END-IF
023900
024000     PERFORM 1100-CARGA-MAESTRO-I THRU 1100-CARGA-MAESTRO-F
024100     PERFORM 1200-CARGA-CTA-I     THRU 1200-CARGA-CTA-F
024200     PERFORM 2500-LEER-NOV-I      THRU 2500-LEER-NOV-F.
024300
024400 1000-INICIO-F. EXIT.
024500
024600
024700*---- LEE EL MAESTRO VIEJO COMPLETO A LA TABLA EN MEMORIA -------
024800 1100-CARGA-MAESTRO-I.
024900
025000     PERFORM 1110-LEE-UN-CLIE-I THRU 1110-LEE-UN-CLIE-F
025100             UNTIL FS-CLIE-FIN
025200
025300     MOVE WS-TC-IDX TO WS-TC-LIMITE.
025400
025500 1100-CARGA-MAESTRO-F. EXIT.
025600
025700
025800*---- LEE UN REGISTRO DEL MAESTRO VIEJO Y LO CARGA EN TABLA -----
025900 1110-LEE-UN-CLIE-I.
026000
026100     READ DDCLIE INTO REG-CLIENTE
026200     EVALUATE FS-CLIE
026300        WHEN '00'
026400           ADD 1 TO WS-TC-IDX
026500           ADD 1 TO WS-CANT-MAESTRO-LEIDO
026600           MOVE CLI-ID     TO WS-TC-ID(WS-TC-IDX)
026700           MOVE CLI-NOMBRE TO WS-TC-NOMBRE(WS-TC-IDX)
026800           MOVE CLI-EMAIL  TO WS-TC-EMAIL(WS-TC-IDX)
026900           SET WS-TC-VIGENTE(WS-TC-IDX) TO TRUE
027000        WHEN '10'
027100           SET FS-CLIE-FIN TO TRUE
027200        WHEN OTHER
027300           DISPLAY '* ERROR EN LECTURA DDCLIE = ' FS-CLIE
027400           MOVE 9999 TO RETURN-CODE
027500           SET FS-CLIE-FIN TO TRUE
027600           SET FS-NOV-FIN  TO TRUE
027700     END-EVALUATE.
027800
027900 1110-LEE-UN-CLIE-F. EXIT.
028000
028100
028200*---- LEE EL MAESTRO DE CUENTAS COMPLETO PARA SABER QUE CLIENTES -
028300*---- YA TIENEN CUENTA ABIERTA Y NO PUEDEN DARSE DE BAJA - ------
028400*---- TICKET BG-0950 ---------------------------------------------
028500 1200-CARGA-CTA-I.
028600
028700     PERFORM 1210-LEE-UNA-CTA-I THRU 1210-LEE-UNA-CTA-F
028800             UNTIL FS-CTA-FIN
028900
029000     MOVE WS-TA-IDX TO WS-TA-LIMITE.
029100
029200 1200-CARGA-CTA-F. EXIT.
029300
029400
029500*---- LEE UN REGISTRO DEL MAESTRO DE CUENTAS ---------------------
029600 1210-LEE-UNA-CTA-I.
029700
029800     READ DDCTA INTO REG-CUENTA
029900     EVALUATE FS-CTA
030000        WHEN '00'
030100           ADD 1 TO WS-TA-IDX
030200           ADD 1 TO WS-CANT-CTA-LEIDAS
030300           MOVE CTA-CLIENTE-ID TO WS-TA-CLIENTE-ID(WS-TA-IDX)
030400        WHEN '10'
030500           SET FS-CTA-FIN TO TRUE
030600        WHEN OTHER
030700           DISPLAY '* ERROR EN LECTURA DDCTA = ' FS-CTA
030800           MOVE 9999 TO RETURN-CODE
030900           SET FS-CTA-FIN TO TRUE
031000           SET FS-NOV-FIN TO TRUE
031100     END-EVALUATE.
031200
031300 1210-LEE-UNA-CTA-F. EXIT.
031400
031500
031600*---- DESPACHA LA NOVEDAD LEIDA SEGUN SU TIPO --------------------
031700 2000-PROCESO-I.
031800
031900     SET WS-NOV-ACEPTADA-SI TO TRUE
032000
032100     EVALUATE TRUE
032200        WHEN NOV-ES-ALTA
032300           PERFORM 2100-ALTA-I  THRU 2100-ALTA-F
032400        WHEN NOV-ES-MODIF
032500           PERFORM 2200-MODIF-I THRU 2200-MODIF-F
032600        WHEN NOV-ES-BAJA
032700           PERFORM 2300-BAJA-I  THRU 2300-BAJA-F
032800        WHEN OTHER
032900           DISPLAY '* TIPO DE NOVEDAD INVALIDO: ' NOV-TIPO
033000           SET WS-NOV-ACEPTADA-NO TO TRUE
033100     END-EVALUATE
033200
033300     IF WS-NOV-ACEPTADA-NO
033400        ADD 1 TO WS-CANT-RECHAZADAS
033500     END-IF
033600
033700     PERFORM 2500-LEER-NOV-I THRU 2500-LEER-NOV-F.
033800
033900 2000-PROCESO-F. EXIT.
034000
034100
034200*---- 'AL' ALTA - AGREGA UN CLIENTE NUEVO AL FINAL DE LA TABLA --
034300*---- EL CLI-ID NO VIENE DE LA NOVEDAD: LO ASIGNA EL PROGRAMA -
034400*---- TOMANDO EL MAYOR ID DEL MAESTRO Y SUMANDO 1, IGUAL QUE   -
034500*---- PGMALTRN NUMERA MOV-ID - TICKET BG-0951 -------------------
034600 2100-ALTA-I.
034700
034800     MOVE 'ST' TO WS-VAL-FUNCION
034900     MOVE NOV-CLI-NOMBRE TO WS-VAL-ALFA
035000     CALL 'PGMVALID' USING WS-VAL-FUNCION WS-VAL-NUM
035100                           WS-VAL-ALFA WS-VAL-RESULTADO
035200     IF NOT WS-VAL-OK
035300        DISPLAY '* ALTA RECHAZADA - NOMBRE EN BLANCO, ID: '
035400                NOV-CLI-ID
035500        SET WS-NOV-ACEPTADA-NO TO TRUE
035600     END-IF
035700
035800     MOVE 'EM' TO WS-VAL-FUNCION
035900     MOVE NOV-CLI-EMAIL TO WS-VAL-ALFA
036000     CALL 'PGMVALID' USING WS-VAL-FUNCION WS-VAL-NUM
036100                           WS-VAL-ALFA WS-VAL-RESULTADO
036200     IF NOT WS-VAL-OK
036300        DISPLAY '* ALTA RECHAZADA - CASILLA INVALIDA, ID: '
036400                NOV-CLI-ID
036500        SET WS-NOV-ACEPTADA-NO TO TRUE
036600     END-IF
036700
036800     IF WS-NOV-ACEPTADA-SI
036900        PERFORM 2150-BUSCA-ULTIMO-ID-I THRU 2150-BUSCA-ULTIMO-ID-F
037000        ADD 1 TO WS-CLI-ULTIMO-ID
037100        ADD 1 TO WS-TC-LIMITE
037200        MOVE WS-CLI-ULTIMO-ID TO WS-TC-ID(WS-TC-LIMITE)
037300        MOVE NOV-CLI-NOMBRE   TO WS-TC-NOMBRE(WS-TC-LIMITE)
037400        MOVE NOV-CLI-EMAIL    TO WS-TC-EMAIL(WS-TC-LIMITE)
037500        SET WS-TC-VIGENTE(WS-TC-LIMITE) TO TRUE
037600        ADD 1 TO WS-CANT-ALTAS
037700        DISPLAY '* ALTA ACEPTADA - ID ASIGNADO: ' WS-CLI-ULTIMO-ID
037800     END-IF.
037900
038000 2100-ALTA-F. EXIT.
038100
038200
038300*---- BUSCA EN LA TABLA DE CLIENTES EL MAYOR CLI-ID YA ASIGNADO --
038400*---- (SIN IMPORTAR SI ESTA VIGENTE O BORRADO, PARA NO REUSAR    -
038500*---- NUNCA UN ID) Y LO DEJA EN WS-CLI-ULTIMO-ID - TICKET BG-0951-
038600 2150-BUSCA-ULTIMO-ID-I.
038700
038800     MOVE ZEROS TO WS-CLI-ULTIMO-ID
038900     SET WS-TC-IX TO 1
039000
039100     PERFORM 2155-COMPARA-ID-I THRU 2155-COMPARA-ID-F
039200             UNTIL WS-TC-IX GREATER THAN WS-TC-LIMITE.
039300
039400 2150-BUSCA-ULTIMO-ID-F. EXIT.
039500
039600*---- COMPARA UNA ENTRADA DE LA TABLA CONTRA EL MAYOR ID VISTO ---
039700 2155-COMPARA-ID-I.
039800
039900     IF WS-TC-ID(WS-TC-IX) GREATER THAN WS-CLI-ULTIMO-ID
040000        MOVE WS-TC-ID(WS-TC-IX) TO WS-CLI-ULTIMO-ID
040100     END-IF
040200     SET WS-TC-IX UP BY 1.
040300
040400 2155-COMPARA-ID-F. EXIT.
040500
040600
040700*---- BUSQUEDA SECUENCIAL DEL CLIENTE POR ID EN LA TABLA --------
040800*---- EL MAESTRO NO ESTA INDEXADO, SE RECORRE COMPLETO COMO EN   *
040900*---- EL RESTO DE LOS PROGRAMAS DE CONSULTA DE ESTE SISTEMA      *
041000 2110-BUSCA-ID-I.
041100
041200     MOVE ZEROS TO WS-TC-IDX
041300     SET WS-TC-IX TO 1
041400
041500     PERFORM 2115-COMPARA-ID-I THRU 2115-COMPARA-ID-F
041600             UNTIL WS-TC-IX GREATER THAN WS-TC-LIMITE.
041700
041800 2110-BUSCA-ID-F. EXIT.
041900
042000
042100*---- COMPARA UNA ENTRADA DE LA TABLA CON EL ID BUSCADO ---------
042200 2115-COMPARA-ID-I.
042300
042400     IF WS-TC-ID(WS-TC-IX) EQUAL NOV-CLI-ID
042500        AND WS-TC-VIGENTE(WS-TC-IX)
042600        MOVE WS-TC-IX TO WS-TC-IDX
042700     END-IF
042800     SET WS-TC-IX UP BY 1.
042900
043000 2115-COMPARA-ID-F. EXIT.
043100
043200
043300*---- 'MO' MODIFICACION DE NOMBRE Y/O CASILLA DE CORREO ---------
043400 2200-MODIF-I.
043500
043600     PERFORM 2110-BUSCA-ID-I THRU 2110-BUSCA-ID-F
043700
043800     IF WS-TC-IDX EQUAL ZERO
043900        DISPLAY '* MODIF RECHAZADA - ID NO EXISTE: ' NOV-CLI-ID
044000        SET WS-NOV-ACEPTADA-NO TO TRUE
044100     ELSE
044200        IF NOV-CLI-NOMBRE NOT EQUAL SPACES
044300           MOVE NOV-CLI-NOMBRE TO WS-TC-NOMBRE(WS-TC-IDX)
044400        END-IF
044500        IF NOV-CLI-EMAIL NOT EQUAL SPACES
044600           MOVE 'EM' TO WS-VAL-FUNCION
044700           MOVE NOV-CLI-EMAIL TO WS-VAL-ALFA
044800           CALL 'PGMVALID' USING WS-VAL-FUNCION WS-VAL-NUM
044900                                 WS-VAL-ALFA WS-VAL-RESULTADO
045000           IF WS-VAL-OK
045100              MOVE NOV-CLI-EMAIL TO WS-TC-EMAIL(WS-TC-IDX)
045200           ELSE
045300              DISPLAY '* CASILLA INVALIDA EN MODIF, ID: '
045400                      NOV-CLI-ID
045500              SET WS-NOV-ACEPTADA-NO TO TRUE
045600           END-IF
045700        END-IF
045800        IF WS-NOV-ACEPTADA-SI
045900           ADD 1 TO WS-CANT-MODIF
046000        END-IF
046100     END-IF.
046200
046300 2200-MODIF-F. EXIT.
046400
046500
046600*---- 'BA' BAJA - SOLO SI EL CLIENTE NO TIENE CUENTAS -----------
046700*---- SE VERIFICA CONTRA EL MAESTRO DE CUENTAS DDCTA, CARGADO   -
046800*---- EN WS-TAB-CLICTA POR 1200-CARGA-CTA-I - TICKET BG-0950    -
046900 2300-BAJA-I.
047000
047100     PERFORM 2110-BUSCA-ID-I THRU 2110-BUSCA-ID-F
047200
047300     IF WS-TC-IDX EQUAL ZERO
047400        DISPLAY '* BAJA RECHAZADA - ID NO EXISTE: ' NOV-CLI-ID
047500        SET WS-NOV-ACEPTADA-NO TO TRUE
047600     ELSE
047700        PERFORM 2310-BUSCA-CTA-I THRU 2310-BUSCA-CTA-F
047800        IF WS-TIENE-CTA-SI
047900           DISPLAY '* BAJA RECHAZADA - CLIENTE CON CUENTAS: '
048000                   NOV-CLI-ID
048100           SET WS-NOV-ACEPTADA-NO TO TRUE
048200        ELSE
048300           SET WS-TC-BORRADA(WS-TC-IDX) TO TRUE
048400           ADD 1 TO WS-CANT-BAJAS
048500        END-IF
048600     END-IF.
048700
048800 2300-BAJA-F. EXIT.
048900
049000
049100*---- RECORRE LA TABLA DE CUENTAS BUSCANDO EL CLIENTE ------------
049200 2310-BUSCA-CTA-I.
049300
049400     SET WS-TIENE-CTA-NO TO TRUE
049500     SET WS-TA-IX TO 1
049600
049700     PERFORM 2315-COMPARA-CTA-I THRU 2315-COMPARA-CTA-F
049800             UNTIL WS-TA-IX GREATER THAN WS-TA-LIMITE.
049900
050000 2310-BUSCA-CTA-F. EXIT.
050100
050200
050300 2315-COMPARA-CTA-I.
050400
050500     IF WS-TA-CLIENTE-ID(WS-TA-IX) EQUAL NOV-CLI-ID
050600        SET WS-TIENE-CTA-SI TO TRUE
050700     END-IF
050800     SET WS-TA-IX UP BY 1.
050900
051000 2315-COMPARA-CTA-F. EXIT.
051100
051200
051300*---- LEE LA SIGUIENTE NOVEDAD -----------------------------------
051400 2500-LEER-NOV-I.
051500
051600     READ DDNOVCLI INTO REG-NOVCLIE
051700
051800     EVALUATE FS-NOV
051900        WHEN '00'
052000           ADD 1 TO WS-CANT-NOV-LEIDAS
052100        WHEN '10'
052200           SET FS-NOV-FIN TO TRUE
052300        WHEN OTHER
052400           DISPLAY '* ERROR EN LECTURA DDNOVCLI = ' FS-NOV
052500           MOVE 9999 TO RETURN-CODE
052600           SET FS-NOV-FIN TO TRUE
052700     END-EVALUATE.
052800
052900 2500-LEER-NOV-F. EXIT.
053000
053100
053200*---- REGRABA EL MAESTRO COMPLETO, SALTEANDO LOS BORRADOS -------
053300 8000-GRABAR-MAESTRO-I.
053400
053500     SET WS-TC-IX TO 1
053600     PERFORM 8010-GRABA-UNO-I THRU 8010-GRABA-UNO-F
053700             UNTIL WS-TC-IX GREATER THAN WS-TC-LIMITE.
053800
053900 8000-GRABAR-MAESTRO-F. EXIT.
054000
054100
054200*---- GRABA UNA ENTRADA VIGENTE DE LA TABLA AL MAESTRO NUEVO ----
054300 8010-GRABA-UNO-I.
054400
054500     IF WS-TC-VIGENTE(WS-TC-IX)
054600        MOVE WS-TC-ID(WS-TC-IX)     TO CLI-ID
054700        MOVE WS-TC-NOMBRE(WS-TC-IX) TO CLI-NOMBRE
054800        MOVE WS-TC-EMAIL(WS-TC-IX)  TO CLI-EMAIL
054900        WRITE REG-CLIENTE-NVO FROM REG-CLIENTE
055000        IF FS-CLINV EQUAL '00'
055100           ADD 1 TO WS-CANT-GRABADOS
055200        ELSE
055300           DISPLAY '* ERROR EN GRABAR DDCLINV = ' FS-CLINV
055400           MOVE 9999 TO RETURN-CODE
055500        END-IF
055600     END-IF
055700     SET WS-TC-IX UP BY 1.
055800
055900 8010-GRABA-UNO-F. EXIT.
056000
056100
056200*---- CIERRE DE ARCHIVOS Y TOTALES -------------------------------
056300 9999-FINAL-I.
056400
056500     CLOSE DDCLIE DDNOVCLI DDCLINV DDCTA
056600
056700     DISPLAY '=============================================='
056800     DISPLAY ' PGMMNCLI - MANTENIMIENTO DE CLIENTES'
056900     DISPLAY ' MAESTRO VIEJO LEIDO    : ' WS-CANT-MAESTRO-LEIDO
057000     DISPLAY ' NOVEDADES LEIDAS       : ' WS-CANT-NOV-LEIDAS
057100     DISPLAY ' ALTAS APLICADAS        : ' WS-CANT-ALTAS
057200     DISPLAY ' MODIFICACIONES APLIC.  : ' WS-CANT-MODIF
057300     DISPLAY ' BAJAS APLICADAS        : ' WS-CANT-BAJAS
057400     DISPLAY ' NOVEDADES RECHAZADAS   : ' WS-CANT-RECHAZADAS
057500     DISPLAY ' REGISTROS EN MAESTRO NUEVO: ' WS-CANT-GRABADOS.
057600
057700 9999-FINAL-F. EXIT.
