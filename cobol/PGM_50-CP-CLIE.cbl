000100******************************************************************
000200*    COPY PGM50CLI                                               *
000300*    LAYOUT REGISTRO MAESTRO DE CLIENTES - BANKGUARD             *
000400*    ARCHIVO:  DDCLIE  (KC02787.BANKGRD.CLIENTES)                *
000500*    ORGANIZACION SECUENCIAL - TEXTO LINE SEQUENTIAL             *
000600*    LARGO FIJO = 149 BYTES ( 9 + 60 + 80 )                      *
000700******************************************************************
000800*    HISTORIA DE CAMBIOS                                        *
000900*    --------------------------------------------------------   *
001000*    1991-03-04 RSM  ALTA INICIAL DEL LAYOUT - PROY. CARTERA     *
001100*    1992-07-19 RSM  SE AMPLIA CLI-EMAIL DE 40 A 80 POS.         *
001200*    1994-11-02 HGV  SE DOCUMENTA CLI-NOMBRE-R PARA REPORTES     *
001300*    1996-02-14 HGV  AJUSTE DE COMENTARIOS POR AUDITORIA BANCO   *
001400*    1999-09-30 LFC  REVISION Y2K - SIN IMPACTO, NO HAY FECHAS   *
001500*    2003-05-08 LFC  COPY ESTABLE - SE CONGELA PARA BANKGUARD    *
001600******************************************************************
001700*
001800*    NOTA: EL REGISTRO REG-CLIENTE VIAJA TAL CUAL AL ARCHIVO
001900*    DDCLIE (INTERCAMBIO DE TEXTO PLANO DE 149 POSICIONES
002000*    EXACTAS CON EL AREA DE NEGOCIO) POR LO QUE NO SE RESERVA
002100*    FILLER DE EXPANSION EN ESTE 01 -- CUALQUIER CAMPO NUEVO
002200*    REQUIERE UN CAMBIO DE LARGO COORDINADO CON EL BANCO.
002300*    EL MIRROR DE TRABAJO WS-CLIE-ENTRADA (MAS ABAJO) ES EL
002400*    QUE LLEVA EL FILLER DE RESERVA DEL AREA.
002500*
002600 01  REG-CLIENTE.
002700*        POSICION RELATIVA (01:09) IDENTIFICADOR DE CLIENTE
002800     03  CLI-ID              PIC 9(09).
002900*        POSICION RELATIVA (10:60) NOMBRE / RAZON SOCIAL
003000     03  CLI-NOMBRE          PIC X(60).
003100*        POSICION RELATIVA (70:80) CASILLA DE CORREO
003200     03  CLI-EMAIL           PIC X(80).
003300*
003400******************************************************************
003500*    MIRROR DE TRABAJO PARA LA TABLA EN WORKING-STORAGE          *
003600*    (UNA ENTRADA POR CLIENTE, CARGADA DESDE DDCLIE Y USADA      *
003700*    CON SEARCH ALL POR CLI-ID LUEGO DE ORDENAR LA TABLA)        *
003800******************************************************************
003900 01  WS-CLIE-ENTRADA.
004000     03  WS-CLIE-ID          PIC 9(09).
004100     03  WS-CLIE-NOMBRE      PIC X(60).
004200*        REDEFINE DEL NOMBRE EN DOS MITADES PARA EL ORDEN
004300*        ALFABETICO DE LOS REPORTES DE CARTERA (RPCLI/RPT05)
004400     03  WS-CLIE-NOMBRE-R REDEFINES WS-CLIE-NOMBRE.
004500         05  WS-CLIE-NOM-1   PIC X(30).
004600         05  WS-CLIE-NOM-2   PIC X(30).
004700     03  WS-CLIE-EMAIL       PIC X(80).
004800*        REDEFINE DEL EMAIL COMO TABLA DE CARACTERES PARA QUE
004900*        PGMVALID BARRA EL CAMPO BUSCANDO '@' Y '.'
005000     03  WS-CLIE-EMAIL-TAB REDEFINES WS-CLIE-EMAIL.
005100         05  WS-CLIE-EMAIL-CAR PIC X(01) OCCURS 80 TIMES.
005200     03  WS-CLIE-CTA-CANT    PIC 9(05) COMP-3 VALUE ZEROS.
005300     03  WS-CLIE-CTA-TOTAL   PIC S9(11)V99 COMP-3 VALUE ZEROS.
005400     03  FILLER              PIC X(12) VALUE SPACES.
