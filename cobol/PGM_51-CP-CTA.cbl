000100******************************************************************
000200*    COPY PGM51CTA                                               *
000300*    LAYOUT REGISTRO MAESTRO DE CUENTAS - BANKGUARD              *
000400*    ARCHIVO:  DDCTA   (KC02787.BANKGRD.CUENTAS)                 *
000500*    ORGANIZACION SECUENCIAL                                     *
000600******************************************************************
000700*    HISTORIA DE CAMBIOS                                        *
000800*    --------------------------------------------------------   *
000900*    1991-03-11 RSM  ALTA INICIAL - REEMPLAZA A TBCURCTA (DB2)   *
001000*    1993-06-02 RSM  SE AGREGA CTA-DESCUBIERTO PARA CC           *
001100*    1993-06-02 RSM  SE AGREGA CTA-INTERES PARA CAJA DE AHORRO   *
001200*    1995-01-20 HGV  CTA-NUMERO PASA A FORMATO CPT-NNNNN         *
001300*    1998-08-11 HGV  SE DOCUMENTA EXCLUSIVIDAD DESCUB./INTERES   *
001400*    1999-10-05 LFC  REVISION Y2K - SIN IMPACTO, NO HAY FECHAS   *
001500*    2003-05-08 LFC  COPY ESTABLE - SE CONGELA PARA BANKGUARD    *
001600******************************************************************
001700*
001800*    REG-CUENTA ES UNION MARCADA POR CTA-TIPO: EN CTA-TIPO
001900*    'CHECKING' SOLO CTA-DESCUBIERTO ES SIGNIFICATIVO (CTA-
002000*    INTERES VIAJA EN CEROS); EN CTA-TIPO 'SAVINGS' ES AL
002100*    REVES. EL BANCO NO HIZO DOS LAYOUTS DISTINTOS PARA NO
002200*    DUPLICAR EL PROGRAMA DE LECTURA DEL MAESTRO.
002300*
002400 01  REG-CUENTA.
002500*        POSICION RELATIVA (01:09) IDENTIFICADOR DE CUENTA
002600     03  CTA-ID              PIC 9(09).
002700*        POSICION RELATIVA (10:09) NUMERO CPT-NNNNN
002800     03  CTA-NUMERO          PIC X(09).
002900     03  CTA-NUMERO-R REDEFINES CTA-NUMERO.
003000         05  CTA-NUM-PREFIJO PIC X(04).
003100         05  CTA-NUM-SUFIJO  PIC 9(05).
003200*        POSICION RELATIVA (19:--) SALDO ACTUAL - MONEDA MAD
003300     03  CTA-SALDO           PIC S9(11)V99 COMP-3.
003400*        IDENTIFICADOR DEL CLIENTE TITULAR (FK CLI-ID)
003500     03  CTA-CLIENTE-ID      PIC 9(09).
003600*        TIPO DE CUENTA
003700     03  CTA-TIPO            PIC X(08).
003800         88  CTA-ES-CORRIENTE            VALUE 'CHECKING'.
003900         88  CTA-ES-AHORRO               VALUE 'SAVINGS '.
004000*        DESCUBIERTO AUTORIZADO (SOLO CHECKING)
004100     03  CTA-DESCUBIERTO     PIC S9(11)V99 COMP-3.
004200*        TASA DE INTERES EN PORCENTAJE (SOLO SAVINGS)
004300     03  CTA-INTERES         PIC S9(03)V99 COMP-3.
004400*
004500******************************************************************
004600*    MIRROR DE TRABAJO PARA LA TABLA EN WORKING-STORAGE          *
004700*    (UNA ENTRADA POR CUENTA, CARGADA DESDE DDCTA Y ORDENADA     *
004800*    POR CTA-NUMERO PARA SEARCH ALL)                             *
004900******************************************************************
005000 01  WS-CTA-ENTRADA.
005100     03  WS-CTA-ID           PIC 9(09).
005200     03  WS-CTA-NUMERO       PIC X(09).
005300     03  WS-CTA-SALDO        PIC S9(11)V99 COMP-3.
005400     03  WS-CTA-CLIENTE-ID   PIC 9(09).
005500     03  WS-CTA-TIPO         PIC X(08).
005600         88  WS-CTA-CORRIENTE            VALUE 'CHECKING'.
005700         88  WS-CTA-AHORRO               VALUE 'SAVINGS '.
005800     03  WS-CTA-DESCUBIERTO  PIC S9(11)V99 COMP-3.
005900     03  WS-CTA-INTERES      PIC S9(03)V99 COMP-3.
006000*        MARCA DE PROCESO TRANSITORIA (NO VIAJA AL ARCHIVO) -
006100*        USADA POR PGMMNCTA AL APLICAR NOVEDADES DE BAJA
006200     03  WS-CTA-MARCA        PIC X(01) VALUE 'V'.
006300         88  WS-CTA-VIGENTE              VALUE 'V'.
006400         88  WS-CTA-BORRADA              VALUE 'B'.
006500*        CONTADOR DE MOVIMIENTOS DE LA CUENTA (ARMADO EN
006600*        MEMORIA POR PGMRPCTA/PGMRPTRN, NO PERSISTE)
006700     03  WS-CTA-MOV-CANT     PIC 9(05) COMP-3 VALUE ZEROS.
006800     03  FILLER              PIC X(10) VALUE SPACES.
