000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMGENNO.
000300 AUTHOR. R SOUSSI MARRAKCHI.
000400 INSTALLATION. BANKGUARD - DIRECCION DE SISTEMAS.
000500 DATE-WRITTEN. 03/11/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000800******************************************************************
000900*    PGMGENNO                                                   *
001000*    SUBRUTINA DE NUMERACION DE CUENTAS - BANKGUARD             *
001100*                                                                *
001200*    RECIBE POR LINKAGE EL ULTIMO NUMERO DE CUENTA ASIGNADO     *
001300*    (FORMATO CPT-NNNNN, O ESPACIOS SI TODAVIA NO HAY NINGUNA   *
001400*    CUENTA EN EL MAESTRO) Y DEVUELVE EL SIGUIENTE, SUMANDO 1   *
001500*    AL SUFIJO NUMERICO. ES UN SIMPLE TOTAL DE CONTROL, NO UNA  *
001600*    CLAVE ALEATORIA NI BASADA EN FECHA.                        *
001700*                                                                *
001800*    ES LLAMADA POR PGMMNCTA CADA VEZ QUE SE PROCESA UNA        *
001900*    NOVEDAD DE ALTA DE CUENTA (WS-NOV-ALTA).                   *
002000******************************************************************
002100*    HISTORIA DE CAMBIOS                                        *
002200*    --------------------------------------------------------   *
002300*    1991-03-11 RSM  ALTA INICIAL DEL PROGRAMA                   *
002400*    1993-06-02 RSM  PRIMERA CUENTA PASA A SER CPT-10000         *
002500*                    (ANTES ARRANCABA EN CPT-00001)              *
002600*    1998-08-11 HGV  SE AGREGA VALIDACION DE FORMATO DEL ULTIMO  *
002700*                    NUMERO RECIBIDO - TICKET BG-0447            *
002800*    1999-09-30 LFC  REVISION Y2K - SIN IMPACTO, NO HAY FECHAS   *
002900*    2004-01-14 AMR  SE DOCUMENTA EL TOPE DE 99999 CUENTAS       *
003000*                    POR SUFIJO NUMERICO - TICKET BG-0893        *
003100******************************************************************
003200
003300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700*=======================*
004800
004900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005000
005100*----  AREA DE TRABAJO CON EL ULTIMO NUMERO RECIBIDO ------------
005200 01  WS-AREA-ULTIMO.
005300     03  WS-ULT-PREFIJO      PIC X(04)      VALUE SPACES.
005400     03  WS-ULT-SUFIJO       PIC 9(05)      VALUE ZEROS.
005500     03  FILLER              PIC X(01)      VALUE SPACES.
005600
005700*----  VISTA PLANA DEL ULTIMO NUMERO, PARA DISPLAY DE DIAGNOSTICO
005800 01  WS-AREA-ULTIMO-R REDEFINES WS-AREA-ULTIMO.
005900     03  WS-ULT-COMPARA      PIC X(10).
006000
006100*----  AREA DE TRABAJO CON EL NUMERO A DEVOLVER -----------------
006200 01  WS-AREA-NUEVO.
006300     03  WS-NVO-PREFIJO      PIC X(04)      VALUE 'CPT-'.
006400     03  WS-NVO-SUFIJO       PIC 9(05)      VALUE ZEROS.
006500     03  FILLER              PIC X(01)      VALUE SPACES.
006600
006700*----  VISTA PLANA DEL NUEVO NUMERO, PARA DISPLAY DE DIAGNOSTICO -
006800 01  WS-AREA-NUEVO-R REDEFINES WS-AREA-NUEVO.
006900     03  WS-NVO-COMPARA      PIC X(10).
007000
007100*----  CONTADOR / SUFIJO NUMERICO DE TRABAJO --------------------
007200 77  WS-SUFIJO-COMP          PIC 9(05)      COMP      VALUE ZEROS.
007300 77  WS-TOPE-SUFIJO          PIC 9(05)      COMP      VALUE 99999.
007400 77  WS-PRIMER-CUENTA        PIC 9(05)      COMP      VALUE 10000.
007500
007600*----  SWITCH DE FORMATO VALIDO ----------------------------------
007700 77  WS-FORMATO-OK           PIC X          VALUE 'S'.
007800     88  WS-FORMATO-VALIDO               VALUE 'S'.
007900     88  WS-FORMATO-INVALIDO             VALUE 'N'.
008000
008100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008200
008300*--------------------------------------------------------------
008400 LINKAGE SECTION.
008500*================*
008600 01  LK-CTA-ULTIMO           PIC X(09).
008700 01  LK-CTA-ULTIMO-R REDEFINES LK-CTA-ULTIMO.
008800     03  LK-ULT-PREFIJO      PIC X(04).
008900     03  LK-ULT-SUFIJO       PIC 9(05).
009000 01  LK-CTA-NUEVO            PIC X(09).
009100 01  LK-RESULTADO            PIC X(02).
009200     88  LK-RESULTADO-OK                  VALUE 'OK'.
009300     88  LK-RESULTADO-ERROR               VALUE 'ER'.
009400
009500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009600 PROCEDURE DIVISION USING LK-CTA-ULTIMO LK-CTA-NUEVO
009700                           LK-RESULTADO.
009800
009900 MAIN-PROGRAM-I.
010000
010100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
010200     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
010300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
010400
010500 MAIN-PROGRAM-F. GOBACK.
010600
010700
010800*--------------------------------------------------------------
010900 1000-INICIO-I.
011000
011100     SET WS-FORMATO-VALIDO TO TRUE
011200     SET LK-RESULTADO-OK   TO TRUE
011300     MOVE LK-CTA-ULTIMO TO WS-AREA-ULTIMO
011400
011500     IF LK-CTA-ULTIMO NOT EQUAL SPACES
011600        IF LK-ULT-PREFIJO NOT EQUAL 'CPT-'
011700           SET WS-FORMATO-INVALIDO TO TRUE
011800           SET LK-RESULTADO-ERROR  TO TRUE
011900           DISPLAY '* PGMGENNO - PREFIJO INVALIDO: ' LK-CTA-ULTIMO
012000        END-IF
012100     END-IF.
012200
012300 1000-INICIO-F. EXIT.
012400
012500
012600*---- CUERPO PRINCIPAL - SUMA 1 AL SUFIJO NUMERICO -------------
012700 2000-PROCESO-I.
012800
012900     IF WS-FORMATO-VALIDO THEN
013000        IF LK-CTA-ULTIMO EQUAL SPACES
013100*              PRIMERA CUENTA DEL BANCO
013200           MOVE WS-PRIMER-CUENTA TO WS-NVO-SUFIJO
013300        ELSE
013400           MOVE LK-ULT-SUFIJO TO WS-SUFIJO-COMP
013500           ADD 1 TO WS-SUFIJO-COMP
013600           IF WS-SUFIJO-COMP GREATER THAN WS-TOPE-SUFIJO
013700*                 TOPE DE 99999 CUENTAS POR SUFIJO - BG-0893
013800              SET WS-FORMATO-INVALIDO TO TRUE
013900              SET LK-RESULTADO-ERROR  TO TRUE
014000              DISPLAY '* PGMGENNO - TOPE DE SUFIJO AGOTADO: '
014100                                      WS-ULT-COMPARA
014200           ELSE
014300              MOVE WS-SUFIJO-COMP TO WS-NVO-SUFIJO
014400           END-IF
014500        END-IF
014600     END-IF
014700     IF WS-FORMATO-VALIDO
014800        MOVE WS-AREA-NUEVO TO LK-CTA-NUEVO
014900        DISPLAY '* PGMGENNO - CUENTA ASIGNADA: ' WS-NVO-COMPARA
015000     ELSE
015100        MOVE SPACES TO LK-CTA-NUEVO
015200     END-IF.
015300
015400 2000-PROCESO-F. EXIT.
015500
015600
015700*--------------------------------------------------------------
015800 9999-FINAL-I.
015900
016000     DISPLAY '---------------------------------'
016100     DISPLAY 'PGMGENNO - ULTIMO  : ' LK-CTA-ULTIMO
016200     DISPLAY 'PGMGENNO - SIGUIENTE: ' LK-CTA-NUEVO
016300     DISPLAY 'PGMGENNO - RESULTADO: ' LK-RESULTADO.
016400
016500 9999-FINAL-F. EXIT.
016600
