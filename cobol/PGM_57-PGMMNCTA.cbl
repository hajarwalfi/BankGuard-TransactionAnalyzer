000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMMNCTA.
000300 AUTHOR. H GARCIA VALLE.
000400 INSTALLATION. BANKGUARD - DIRECCION DE SISTEMAS.
000500 DATE-WRITTEN. 23/04/1992.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000800******************************************************************
000900*  PROGRAMA: PGMMNCTA                                           *
001000*  DESCRIPCION:                                                 *
001100*    PROCESA NOVEDADES DE CUENTAS (DDNOVCTA) CONTRA EL MAESTRO  *
001200*    DE CUENTAS (DDCTA) Y GENERA EL MAESTRO NUEVO (DDCTANV).    *
001300*    CODIGOS DE NOVEDAD:                                        *
001400*       'AL' ALTA DE CUENTA - NUMERO ASIGNADO POR PGMGENNO       *
001500*       'MO' MODIFICACION DE SALDO / DESCUBIERTO / INTERES       *
001600*       'BA' BAJA DE CUENTA - SOLO SI NO TIENE MOVIMIENTOS       *
001700*    LA CUENTA ES 'CHECKING' O 'SAVINGS'; SEGUN EL TIPO SOLO     *
001800*    VIAJA CON SENTIDO EL DESCUBIERTO O EL INTERES.              *
001900******************************************************************
002000*    HISTORIA DE CAMBIOS                                        *
002100*    --------------------------------------------------------   *
002200*    1992-04-23 HGV  ALTA INICIAL - SOLO ATENDIA ALTAS           *
002300*    1993-06-02 RSM  SE AGREGA NOV-CTA-DESCUBIERTO / INTERES     *
002400*                    SEGUN TIPO DE CUENTA                       *
002500*    1993-09-18 RSM  SE INCORPORA LLAMADA A PGMGENNO PARA        *
002600*                    NUMERAR LAS ALTAS - TICKET BG-0034          *
002700*    1994-07-20 RSM  SE INCORPORA LLAMADA A PGMVALID PARA        *
002800*                    VALIDAR SALDO, DESCUBIERTO E INTERES        *
002900*    1996-02-14 HGV  SE AUMENTA LA TABLA DE 500 A 2000 CUENTAS   *
003000*                    POR CRECIMIENTO DE CARTERA - TICKET BG-0098 *
003100*    1997-09-03 JDL  LA BAJA AHORA VERIFICA CONTRA EL MAESTRO    *
003200*                    DE MOVIMIENTOS - TICKET BG-0255             *
003300*    1999-09-30 LFC  REVISION Y2K - SIN IMPACTO, NO HAY FECHAS   *
003400*    2004-01-14 AMR  SE DOCUMENTA EL TOPE DE 2000 CUENTAS Y      *
003500*                    5000 MOVIMIENTOS EN TABLA - TICKET BG-0893  *
003600*    2006-07-19 AMR  AUDITORIA DETECTO QUE ALTA Y MODIF NO       *
003700*                    VALIDABAN DESCUBIERTO NI INTERES, Y QUE     *
003800*                    ACEPTABAN CLIENTE-ID INEXISTENTE. SE AGREGA *
003900*                    CHEQUEO DE DESCUBIERTO >= 0, LLAMADA A      *
004000*                    PGMVALID 'PC' PARA EL INTERES, Y TABLA DE   *
004100*                    CLIENTES EN MEMORIA (DDCLIE) PARA VALIDAR   *
004200*                    EXISTENCIA DEL TITULAR - TICKET BG-0941     *
004300******************************************************************
004400
004500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT DDCTA    ASSIGN DDCTA
005400            FILE STATUS IS FS-CTA.
005500     SELECT DDNOVCTA ASSIGN DDNOVCTA
005600            FILE STATUS IS FS-NOV.
005700     SELECT DDCTANV  ASSIGN DDCTANV
005800            FILE STATUS IS FS-CTANV.
005900     SELECT DDMOV    ASSIGN DDMOV
006000            FILE STATUS IS FS-MOV.
006100     SELECT DDCLIE   ASSIGN DDCLIE
006200            FILE STATUS IS FS-CLIE.
006300
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  DDCTA
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 01  REG-CTA-FD               PIC X(52).
007200
007300 FD  DDNOVCTA
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 01  REG-NOVCTA.
007700     03  NOV-TIPO            PIC X(02).
007800         88  NOV-ES-ALTA                 VALUE 'AL'.
007900         88  NOV-ES-BAJA                 VALUE 'BA'.
008000         88  NOV-ES-MODIF                VALUE 'MO'.
008100     03  NOV-CTA-ID          PIC 9(09).
008200     03  NOV-CTA-CLIENTE-ID  PIC 9(09).
008300     03  NOV-CTA-TIPO        PIC X(08).
008400         88  NOV-CTA-CORRIENTE           VALUE 'CHECKING'.
008500         88  NOV-CTA-AHORRO              VALUE 'SAVINGS '.
008600     03  NOV-CTA-SALDO       PIC S9(09)V99 COMP-3.
008700     03  NOV-CTA-DESCUB      PIC S9(09)V99 COMP-3.
008800     03  NOV-CTA-INTERES     PIC S9(03)V99 COMP-3.
008900 01  REG-NOVCTA-R REDEFINES REG-NOVCTA  PIC X(43).
009000
009100 FD  DDCTANV
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400 01  REG-CUENTA-NVO           PIC X(52).
009500
009600 FD  DDMOV
009700     BLOCK CONTAINS 0 RECORDS
009800     RECORDING MODE IS F.
009900 01  REG-MOV-FD               PIC X(86).
010000
010100 FD  DDCLIE
010200     BLOCK CONTAINS 0 RECORDS
010300     RECORDING MODE IS F.
010400 01  REG-CLI-FD               PIC X(149).
010500
010600 WORKING-STORAGE SECTION.
010700*=======================*
010800
010900 77  FILLER  PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011000
011100*//// COPY DEL LAYOUT DE CUENTAS (REG-CUENTA Y SU MIRROR) ///////
011200 COPY PGM51CTA.
011300*//// COPY DEL LAYOUT DE MOVIMIENTOS, PARA EL RESGUARDO DE BAJA /
011400 COPY PGM52MOV.
011500*//// COPY DEL LAYOUT DE CLIENTES, PARA VALIDAR EL TITULAR //////
011600 COPY PGM50CLI.
011700*/////////////////////////////////////////////////////////////
011800
011900*---- FILE STATUS ------------------------------------------------
012000 77  FS-CTA                   PIC XX      VALUE SPACES.
012100     88  FS-CTA-FIN                       VALUE '10'.
012200 77  FS-NOV                   PIC XX      VALUE SPACES.
012300     88  FS-NOV-FIN                       VALUE '10'.
012400 77  FS-CTANV                 PIC XX      VALUE SPACES.
012500 77  FS-MOV                   PIC XX      VALUE SPACES.
012600     88  FS-MOV-FIN                       VALUE '10'.
012700 77  FS-CLIE                  PIC XX      VALUE SPACES.
012800     88  FS-CLIE-FIN                      VALUE '10'.
012900
013000*---- CONTADORES DE CONTROL, TODOS COMP --------------------------
013100 77  WS-CANT-MAESTRO-LEIDO    PIC 9(05) COMP  VALUE ZEROS.
013200 77  WS-CANT-MOV-LEIDOS       PIC 9(05) COMP  VALUE ZEROS.
013300 77  WS-CANT-NOV-LEIDAS       PIC 9(05) COMP  VALUE ZEROS.
013400 77  WS-CANT-ALTAS            PIC 9(05) COMP  VALUE ZEROS.
013500 77  WS-CANT-MODIF            PIC 9(05) COMP  VALUE ZEROS.
013600 77  WS-CANT-BAJAS            PIC 9(05) COMP  VALUE ZEROS.
013700 77  WS-CANT-RECHAZADAS       PIC 9(05) COMP  VALUE ZEROS.
013800 77  WS-CANT-GRABADOS         PIC 9(05) COMP  VALUE ZEROS.
013900 77  WS-TC-IDX                PIC 9(05) COMP  VALUE ZEROS.
014000 77  WS-TC-LIMITE             PIC 9(05) COMP  VALUE ZEROS.
014100 77  WS-TM-LIMITE             PIC 9(05) COMP  VALUE ZEROS.
014200 77  WS-TCL-IDX               PIC 9(05) COMP  VALUE ZEROS.
014300 77  WS-TCL-LIMITE            PIC 9(05) COMP  VALUE ZEROS.
014400
014500*---- PARAMETROS DE VALIDACION / LLAMADA A SUBRUTINAS ------------
014600 77  WS-VAL-FUNCION           PIC X(02)       VALUE SPACES.
014700 77  WS-VAL-NUM               PIC S9(11)V99   VALUE ZEROS.
014800 77  WS-VAL-ALFA              PIC X(60)       VALUE SPACES.
014900 77  WS-VAL-RESULTADO         PIC X(02)       VALUE SPACES.
015000     88  WS-VAL-OK                            VALUE 'OK'.
015100
015200 77  WS-GEN-ULTIMO            PIC X(09)       VALUE SPACES.
015300 77  WS-GEN-NUEVO             PIC X(09)       VALUE SPACES.
015400 77  WS-GEN-RESULTADO         PIC X(02)       VALUE SPACES.
015500     88  WS-GEN-OK                            VALUE 'OK'.
015600
015700*---- SWITCH DE NOVEDAD ACEPTADA ---------------------------------
015800 77  WS-NOV-ACEPTADA          PIC X(01)       VALUE 'S'.
015900     88  WS-NOV-ACEPTADA-SI                   VALUE 'S'.
016000     88  WS-NOV-ACEPTADA-NO                   VALUE 'N'.
016100
016200*---- SWITCH DE CUENTA CON MOVIMIENTOS ---------------------------
016300 77  WS-TIENE-MOV             PIC X(01)       VALUE 'N'.
016400     88  WS-TIENE-MOV-SI                      VALUE 'S'.
016500     88  WS-TIENE-MOV-NO                      VALUE 'N'.
016600
016700*---- SWITCH DE CLIENTE HALLADO EN LA TABLA DE CLIENTES - BG-0941
016800 77  WS-CLI-ENCONTRADO        PIC X(01)       VALUE 'N'.
016900     88  WS-CLI-HALLADO                       VALUE 'S'.
017000     88  WS-CLI-NO-HALLADO                    VALUE 'N'.
017100
017200*---- TABLA DE TRABAJO DEL MAESTRO COMPLETO DE CUENTAS -----------
017300 01  WS-TAB-CTA-HDR.
017400     03  WS-TAB-CTA  OCCURS 2000 TIMES
017500                     INDEXED BY WS-TC-IX.
017600         05  WS-TC-ID         PIC 9(09).
017700         05  WS-TC-NUMERO     PIC X(09).
017800         05  WS-TC-SALDO      PIC S9(11)V99 COMP-3.
017900         05  WS-TC-CLIENTE-ID PIC 9(09).
018000         05  WS-TC-TIPO       PIC X(08).
018100             88  WS-TC-CORRIENTE      VALUE 'CHECKING'.
018200             88  WS-TC-AHORRO         VALUE 'SAVINGS '.
018300         05  WS-TC-DESCUB     PIC S9(11)V99 COMP-3.
018400         05  WS-TC-INTERES    PIC S9(03)V99 COMP-3.
018500*              MARCA DE VIGENCIA - BAJA SOLO DESMARCA
018600         05  WS-TC-MARCA      PIC X(01) VALUE 'V'.
018700             88  WS-TC-VIGENTE             VALUE 'V'.
018800             88  WS-TC-BORRADA             VALUE 'B'.
018900         05  FILLER           PIC X(08) VALUE SPACES.
019000
019100*---- TABLA DE CUENTAS QUE TIENEN MOVIMIENTOS (RESGUARDO BAJA) --
019200 01  WS-TAB-MOVCTA-HDR.
019300     03  WS-TAB-MOVCTA OCCURS 5000 TIMES
019400                       INDEXED BY WS-TM-IX.
019500         05  WS-TM-CUENTA-ID  PIC 9(09).
019600
019700*---- TABLA DE CLIENTES EN MEMORIA, PARA VALIDAR EXISTENCIA ----
019800*---- DEL TITULAR AL ACEPTAR ALTAS Y MODIFICACIONES - BG-0941 --
019900 01  WS-TAB-CLI-HDR.
020000     03  WS-TAB-CLI  OCCURS 2000 TIMES
020100                     INDEXED BY WS-TCL-IX.
020200         05  WS-TCL-ID        PIC 9(09).
020300
020400 77  FILLER  PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
020500
020600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020700 PROCEDURE DIVISION.
020800
020900 MAIN-PROGRAM-I.
021000
021100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
021200     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
021300                           UNTIL FS-NOV-FIN
021400     PERFORM 8000-GRABAR-MAESTRO-I THRU 8000-GRABAR-MAESTRO-F
021500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
021600
021700 MAIN-PROGRAM-F. GOBACK.
021800
021900
022000*----  APERTURA DE ARCHIVOS Y CARGA DE TABLAS --------------------
022100 1000-INICIO-I.
022200
022300     OPEN INPUT  DDCTA
022400     IF FS-CTA IS NOT EQUAL '00'
022500        DISPLAY '* ERROR EN OPEN DDCTA = ' FS-CTA
022600        MOVE 9999 TO RETURN-CODE
022700        SET FS-NOV-FIN TO TRUE
022800     END-IF
022900
023000     OPEN INPUT  DDMOV
023100     IF FS-MOV IS NOT EQUAL '00'
023200        DISPLAY '* ERROR EN OPEN DDMOV = ' FS-MOV
023300        MOVE 9999 TO RETURN-CODE
023400        SET FS-NOV-FIN TO TRUE
023500     END-IF
023600
023700     OPEN INPUT  DDNOVCTA
023800     IF FS-NOV IS NOT EQUAL '00'
023900        DISPLAY '* ERROR EN OPEN DDNOVCTA = ' FS-NOV
024000        MOVE 9999 TO RETURN-CODE
024100        SET FS-NOV-FIN TO TRUE
024200     END-IF
024300
024400     OPEN OUTPUT DDCTANV
024500     IF FS-CTANV IS NOT EQUAL '00'
024600        DISPLAY '* ERROR EN OPEN DDCTANV = ' FS-CTANV
024700        MOVE 9999 TO RETURN-CODE
024800        SET FS-NOV-FIN TO TRUE
024900     END-IF
025000
025100     OPEN INPUT  DDCLIE
025200     IF FS-CLIE IS NOT EQUAL '00'
025300        DISPLAY '* ERROR EN OPEN DDCLIE = ' FS-CLIE
025400        MOVE 9999 TO RETURN-CODE
025500        SET FS-NOV-FIN TO TRUE
025600     END-IF
025700
025800     PERFORM 1100-CARGA-MAESTRO-I THRU 1100-CARGA-MAESTRO-F
025900     PERFORM 1200-CARGA-MOV-I     THRU 1200-CARGA-MOV-F
026000     PERFORM 1300-CARGA-CLI-I     THRU 1300-CARGA-CLI-F
026100     PERFORM 2500-LEER-NOV-I      THRU 2500-LEER-NOV-F.
026200
026300 1000-INICIO-F. EXIT.
026400
026500
026600*---- LEE EL MAESTRO VIEJO COMPLETO A LA TABLA EN MEMORIA -------
026700 1100-CARGA-MAESTRO-I.
026800
026900     PERFORM 1110-LEE-UNA-CTA-I THRU 1110-LEE-UNA-CTA-F
027000             UNTIL FS-CTA-FIN
027100
027200     MOVE WS-TC-IDX TO WS-TC-LIMITE.
027300
027400 1100-CARGA-MAESTRO-F. EXIT.
027500
027600
027700*---- LEE UN REGISTRO DEL MAESTRO DE CUENTAS --------------------
027800 1110-LEE-UNA-CTA-I.
027900
028000     READ DDCTA INTO REG-CUENTA
028100     EVALUATE FS-CTA
028200        WHEN '00'
028300           ADD 1 TO WS-TC-IDX
028400           ADD 1 TO WS-CANT-MAESTRO-LEIDO
028500           MOVE CTA-ID          TO WS-TC-ID(WS-TC-IDX)
028600           MOVE CTA-NUMERO      TO WS-TC-NUMERO(WS-TC-IDX)
028700           MOVE CTA-SALDO       TO WS-TC-SALDO(WS-TC-IDX)
028800           MOVE CTA-CLIENTE-ID  TO WS-TC-CLIENTE-ID(WS-TC-IDX)
028900           MOVE CTA-TIPO        TO WS-TC-TIPO(WS-TC-IDX)
029000           MOVE CTA-DESCUBIERTO TO WS-TC-DESCUB(WS-TC-IDX)
029100           MOVE CTA-INTERES     TO WS-TC-INTERES(WS-TC-IDX)
029200           SET WS-TC-VIGENTE(WS-TC-IDX) TO TRUE
029300        WHEN '10'
029400           SET FS-CTA-FIN TO TRUE
029500        WHEN OTHER
029600           DISPLAY '* ERROR EN LECTURA DDCTA = ' FS-CTA
029700           MOVE 9999 TO RETURN-CODE
029800           SET FS-CTA-FIN TO TRUE
029900           SET FS-NOV-FIN TO TRUE
030000     END-EVALUATE.
030100
030200 1110-LEE-UNA-CTA-F. EXIT.
030300
030400
030500*---- LEE EL MAESTRO DE MOVIMIENTOS COMPLETO PARA SABER QUE     *
030600*---- CUENTAS YA TIENEN HISTORIA Y NO PUEDEN DARSE DE BAJA ------
030700 1200-CARGA-MOV-I.
030800
030900     PERFORM 1210-LEE-UN-MOV-I THRU 1210-LEE-UN-MOV-F
031000             UNTIL FS-MOV-FIN
031100
031200     MOVE WS-TM-IX TO WS-TM-LIMITE.
031300
031400 1200-CARGA-MOV-F. EXIT.
031500
031600
031700 1210-LEE-UN-MOV-I.
031800
031900     READ DDMOV INTO REG-MOVIMIENTO
032000     EVALUATE FS-MOV
032100        WHEN '00'
032200           ADD 1 TO WS-CANT-MOV-LEIDOS
032300           SET WS-TM-IX UP BY 1
032400           MOVE MOV-CUENTA-ID TO WS-TM-CUENTA-ID(WS-TM-IX)
032500        WHEN '10'
032600           SET FS-MOV-FIN TO TRUE
032700        WHEN OTHER
032800           DISPLAY '* ERROR EN LECTURA DDMOV = ' FS-MOV
032900           MOVE 9999 TO RETURN-CODE
033000           SET FS-MOV-FIN TO TRUE
033100           SET FS-NOV-FIN TO TRUE
033200     END-EVALUATE.
033300
033400 1210-LEE-UN-MOV-F. EXIT.
033500
033600
033700*---- LEE EL MAESTRO DE CLIENTES COMPLETO, PARA VALIDAR EL -----
033800*---- TITULAR DE LAS ALTAS Y MODIFICACIONES DE CUENTA - BG-0941
033900 1300-CARGA-CLI-I.
034000
034100     PERFORM 1310-LEE-UNA-CLI-I THRU 1310-LEE-UNA-CLI-F
034200             UNTIL FS-CLIE-FIN
034300
034400     MOVE WS-TCL-IDX TO WS-TCL-LIMITE.
034500
034600 1300-CARGA-CLI-F. EXIT.
034700
034800
034900 1310-LEE-UNA-CLI-I.
035000
035100     READ DDCLIE INTO WS-CLIE-ENTRADA
035200     EVALUATE FS-CLIE
035300        WHEN '00'
035400           ADD 1 TO WS-TCL-IDX
035500           MOVE WS-CLIE-ID TO WS-TCL-ID(WS-TCL-IDX)
035600        WHEN '10'
035700           SET FS-CLIE-FIN TO TRUE
035800        WHEN OTHER
035900           DISPLAY '* ERROR EN LECTURA DDCLIE = ' FS-CLIE
036000           MOVE 9999 TO RETURN-CODE
036100           SET FS-CLIE-FIN TO TRUE
036200           SET FS-NOV-FIN TO TRUE
036300     END-EVALUATE.
036400
036500 1310-LEE-UNA-CLI-F. EXIT.
036600
036700
036800*---- DESPACHA LA NOVEDAD LEIDA SEGUN SU TIPO --------------------
036900 2000-PROCESO-I.
037000
037100     SET WS-NOV-ACEPTADA-SI TO TRUE
037200
037300     EVALUATE TRUE
037400        WHEN NOV-ES-ALTA
037500           PERFORM 2100-ALTA-I  THRU 2100-ALTA-F
037600        WHEN NOV-ES-MODIF
037700           PERFORM 2200-MODIF-I THRU 2200-MODIF-F
037800        WHEN NOV-ES-BAJA
037900           PERFORM 2300-BAJA-I  THRU 2300-BAJA-F
038000        WHEN OTHER
038100           DISPLAY '* TIPO DE NOVEDAD INVALIDO: ' NOV-TIPO
038200           SET WS-NOV-ACEPTADA-NO TO TRUE
038300     END-EVALUATE
038400
038500     IF WS-NOV-ACEPTADA-NO
038600        ADD 1 TO WS-CANT-RECHAZADAS
038700     END-IF
038800
038900     PERFORM 2500-LEER-NOV-I THRU 2500-LEER-NOV-F.
039000
039100 2000-PROCESO-F. EXIT.
039200
039300
039400*---- 'AL' ALTA - NUMERA LA CUENTA Y LA AGREGA AL FINAL ---------
039500 2100-ALTA-I.
039600
039700     IF NOT NOV-CTA-CORRIENTE AND NOT NOV-CTA-AHORRO
039800        DISPLAY '* ALTA RECHAZADA - TIPO DE CUENTA INVALIDO: '
039900                NOV-CTA-TIPO
040000        SET WS-NOV-ACEPTADA-NO TO TRUE
040100     END-IF
040200
040300     PERFORM 2120-BUSCA-CLI-I THRU 2120-BUSCA-CLI-F
040400     IF WS-CLI-NO-HALLADO
040500        DISPLAY '* ALTA RECHAZADA - CLIENTE NO EXISTE: '
040600                NOV-CTA-CLIENTE-ID
040700        SET WS-NOV-ACEPTADA-NO TO TRUE
040800     END-IF
040900
041000     MOVE 'SA' TO WS-VAL-FUNCION
041100     MOVE NOV-CTA-SALDO TO WS-VAL-NUM
041200     CALL 'PGMVALID' USING WS-VAL-FUNCION WS-VAL-NUM
041300                           WS-VAL-ALFA WS-VAL-RESULTADO
041400     IF NOT WS-VAL-OK
041500        DISPLAY '* ALTA RECHAZADA - SALDO INICIAL INVALIDO'
041600        SET WS-NOV-ACEPTADA-NO TO TRUE
041700     END-IF
041800
041900     IF NOV-CTA-CORRIENTE
042000        IF NOV-CTA-DESCUB LESS THAN ZERO
042100*              EL DESCUBIERTO AUTORIZADO NO PUEDE SER
042200*              NEGATIVO - BG-0941
042300           DISPLAY '* ALTA RECHAZADA - DESCUBIERTO INVALIDO'
042400           SET WS-NOV-ACEPTADA-NO TO TRUE
042500        END-IF
042600     END-IF
042700
042800     IF NOV-CTA-AHORRO
042900        MOVE 'PC' TO WS-VAL-FUNCION
043000        MOVE NOV-CTA-INTERES TO WS-VAL-NUM
043100        CALL 'PGMVALID' USING WS-VAL-FUNCION WS-VAL-NUM
043200                              WS-VAL-ALFA WS-VAL-RESULTADO
043300        IF NOT WS-VAL-OK
043400           DISPLAY '* ALTA RECHAZADA - TASA DE INTERES INVALIDA'
043500           SET WS-NOV-ACEPTADA-NO TO TRUE
043600        END-IF
043700     END-IF
043800
043900     IF WS-NOV-ACEPTADA-SI
044000        PERFORM 2150-BUSCA-ULTIMO-NRO-I
044100                THRU 2150-BUSCA-ULTIMO-NRO-F
044200        CALL 'PGMGENNO' USING WS-GEN-ULTIMO WS-GEN-NUEVO
044300                              WS-GEN-RESULTADO
044400        IF NOT WS-GEN-OK
044500           DISPLAY '* ALTA RECHAZADA - NO SE PUDO NUMERAR'
044600           SET WS-NOV-ACEPTADA-NO TO TRUE
044700        ELSE
044800           ADD 1 TO WS-TC-LIMITE
044900           MOVE NOV-CTA-ID         TO WS-TC-ID(WS-TC-LIMITE)
045000           MOVE WS-GEN-NUEVO       TO WS-TC-NUMERO(WS-TC-LIMITE)
045100           MOVE NOV-CTA-SALDO      TO WS-TC-SALDO(WS-TC-LIMITE)
045200           MOVE NOV-CTA-CLIENTE-ID
045300                           TO WS-TC-CLIENTE-ID(WS-TC-LIMITE)
045400           MOVE NOV-CTA-TIPO       TO WS-TC-TIPO(WS-TC-LIMITE)
045500           IF NOV-CTA-CORRIENTE
045600              MOVE NOV-CTA-DESCUB  TO WS-TC-DESCUB(WS-TC-LIMITE)
045700              MOVE ZEROS           TO WS-TC-INTERES(WS-TC-LIMITE)
045800           ELSE
045900              MOVE ZEROS           TO WS-TC-DESCUB(WS-TC-LIMITE)
046000              MOVE NOV-CTA-INTERES TO WS-TC-INTERES(WS-TC-LIMITE)
046100           END-IF
046200           SET WS-TC-VIGENTE(WS-TC-LIMITE) TO TRUE
046300           ADD 1 TO WS-CANT-ALTAS
046400        END-IF
046500     END-IF.
046600
046700 2100-ALTA-F. EXIT.
046800
046900
047000*---- BUSCA EL NUMERO DE CUENTA MAS ALTO ASIGNADO HASTA AHORA --
047100 2150-BUSCA-ULTIMO-NRO-I.
047200
047300     MOVE SPACES TO WS-GEN-ULTIMO
047400     SET WS-TC-IX TO 1
047500
047600     PERFORM 2155-COMPARA-NRO-I THRU 2155-COMPARA-NRO-F
047700             UNTIL WS-TC-IX GREATER THAN WS-TC-LIMITE.
047800
047900 2150-BUSCA-ULTIMO-NRO-F. EXIT.
048000
048100
048200 2155-COMPARA-NRO-I.
048300
048400     IF WS-TC-NUMERO(WS-TC-IX) GREATER THAN WS-GEN-ULTIMO
048500        MOVE WS-TC-NUMERO(WS-TC-IX) TO WS-GEN-ULTIMO
048600     END-IF
048700     SET WS-TC-IX UP BY 1.
048800
048900 2155-COMPARA-NRO-F. EXIT.
049000
049100
049200*---- BUSQUEDA SECUENCIAL DE LA CUENTA POR ID EN LA TABLA -------
049300 2110-BUSCA-ID-I.
049400
049500     MOVE ZEROS TO WS-TC-IDX
049600     SET WS-TC-IX TO 1
049700
049800     PERFORM 2115-COMPARA-ID-I THRU 2115-COMPARA-ID-F
049900             UNTIL WS-TC-IX GREATER THAN WS-TC-LIMITE.
050000
050100 2110-BUSCA-ID-F. EXIT.
050200
050300
050400 2115-COMPARA-ID-I.
050500
050600     IF WS-TC-ID(WS-TC-IX) EQUAL NOV-CTA-ID
050700        AND WS-TC-VIGENTE(WS-TC-IX)
050800        MOVE WS-TC-IX TO WS-TC-IDX
050900     END-IF
051000     SET WS-TC-IX UP BY 1.
051100
051200 2115-COMPARA-ID-F. EXIT.
051300
051400
051500*---- BUSQUEDA SECUENCIAL DEL CLIENTE TITULAR EN LA TABLA DE ---
051600*---- CLIENTES EN MEMORIA, CARGADA EN 1300-CARGA-CLI-I - BG-0941
051700 2120-BUSCA-CLI-I.
051800
051900     SET WS-CLI-NO-HALLADO TO TRUE
052000     SET WS-TCL-IX TO 1
052100
052200     PERFORM 2125-COMPARA-CLI-I THRU 2125-COMPARA-CLI-F
052300             UNTIL WS-TCL-IX GREATER THAN WS-TCL-LIMITE
052400                OR WS-CLI-HALLADO.
052500
052600 2120-BUSCA-CLI-F. EXIT.
052700
052800
052900 2125-COMPARA-CLI-I.
053000
053100     IF WS-TCL-ID(WS-TCL-IX) EQUAL NOV-CTA-CLIENTE-ID
053200        SET WS-CLI-HALLADO TO TRUE
053300     ELSE
053400        SET WS-TCL-IX UP BY 1
053500     END-IF.
053600
053700 2125-COMPARA-CLI-F. EXIT.
053800
053900
054000*---- 'MO' MODIFICACION DE SALDO / DESCUBIERTO / INTERES -------
054100 2200-MODIF-I.
054200
054300     PERFORM 2110-BUSCA-ID-I THRU 2110-BUSCA-ID-F
054400
054500     IF WS-TC-IDX EQUAL ZERO
054600        DISPLAY '* MODIF RECHAZADA - ID NO EXISTE: ' NOV-CTA-ID
054700        SET WS-NOV-ACEPTADA-NO TO TRUE
054800     ELSE
054900        PERFORM 2120-BUSCA-CLI-I THRU 2120-BUSCA-CLI-F
055000        IF WS-CLI-NO-HALLADO
055100           DISPLAY '* MODIF RECHAZADA - CLIENTE NO EXISTE: '
055200                   NOV-CTA-CLIENTE-ID
055300           SET WS-NOV-ACEPTADA-NO TO TRUE
055400        END-IF
055500
055600        MOVE 'SA' TO WS-VAL-FUNCION
055700        MOVE NOV-CTA-SALDO TO WS-VAL-NUM
055800        CALL 'PGMVALID' USING WS-VAL-FUNCION WS-VAL-NUM
055900                              WS-VAL-ALFA WS-VAL-RESULTADO
056000        IF NOT WS-VAL-OK
056100           DISPLAY '* MODIF RECHAZADA - SALDO INVALIDO, ID: '
056200                   NOV-CTA-ID
056300           SET WS-NOV-ACEPTADA-NO TO TRUE
056400        END-IF
056500
056600        IF WS-TC-CORRIENTE(WS-TC-IDX)
056700           IF NOV-CTA-DESCUB LESS THAN ZERO
056800*                 EL DESCUBIERTO AUTORIZADO NO PUEDE SER
056900*                 NEGATIVO - BG-0941
057000              DISPLAY '* MODIF RECHAZADA - DESCUBIERTO '
057100                      'INVALIDO, ID: ' NOV-CTA-ID
057200              SET WS-NOV-ACEPTADA-NO TO TRUE
057300           END-IF
057400        END-IF
057500
057600        IF WS-TC-AHORRO(WS-TC-IDX)
057700           MOVE 'PC' TO WS-VAL-FUNCION
057800           MOVE NOV-CTA-INTERES TO WS-VAL-NUM
057900           CALL 'PGMVALID' USING WS-VAL-FUNCION WS-VAL-NUM
058000                                 WS-VAL-ALFA WS-VAL-RESULTADO
058100           IF NOT WS-VAL-OK
058200              DISPLAY '* MODIF RECHAZADA - TASA DE INTERES '
058300                      'INVALIDA, ID: ' NOV-CTA-ID
058400              SET WS-NOV-ACEPTADA-NO TO TRUE
058500           END-IF
058600        END-IF
058700
058800        IF WS-NOV-ACEPTADA-SI
058900           MOVE NOV-CTA-SALDO TO WS-TC-SALDO(WS-TC-IDX)
059000           IF WS-TC-CORRIENTE(WS-TC-IDX)
059100              MOVE NOV-CTA-DESCUB TO WS-TC-DESCUB(WS-TC-IDX)
059200           ELSE
059300              MOVE NOV-CTA-INTERES TO WS-TC-INTERES(WS-TC-IDX)
059400           END-IF
059500           ADD 1 TO WS-CANT-MODIF
059600        END-IF
059700     END-IF.
059800
059900 2200-MODIF-F. EXIT.
060000
060100
060200*---- 'BA' BAJA - SOLO SI LA CUENTA NO TIENE MOVIMIENTOS -------
060300 2300-BAJA-I.
060400
060500     PERFORM 2110-BUSCA-ID-I THRU 2110-BUSCA-ID-F
060600
060700     IF WS-TC-IDX EQUAL ZERO
060800        DISPLAY '* BAJA RECHAZADA - ID NO EXISTE: ' NOV-CTA-ID
060900        SET WS-NOV-ACEPTADA-NO TO TRUE
061000     ELSE
061100        PERFORM 2310-BUSCA-MOV-I THRU 2310-BUSCA-MOV-F
061200        IF WS-TIENE-MOV-SI
061300           DISPLAY '* BAJA RECHAZADA - CUENTA CON MOVIMIENTOS: '
061400                   NOV-CTA-ID
061500           SET WS-NOV-ACEPTADA-NO TO TRUE
061600        ELSE
061700           SET WS-TC-BORRADA(WS-TC-IDX) TO TRUE
061800           ADD 1 TO WS-CANT-BAJAS
061900        END-IF
062000     END-IF.
062100
062200 2300-BAJA-F. EXIT.
062300
062400
062500*---- RECORRE LA TABLA DE MOVIMIENTOS BUSCANDO LA CUENTA --------
062600 2310-BUSCA-MOV-I.
062700
062800     SET WS-TIENE-MOV-NO TO TRUE
062900     SET WS-TM-IX TO 1
063000
063100     PERFORM 2315-COMPARA-MOV-I THRU 2315-COMPARA-MOV-F
063200             UNTIL WS-TM-IX GREATER THAN WS-TM-LIMITE.
063300
063400 2310-BUSCA-MOV-F. EXIT.
063500
063600
063700 2315-COMPARA-MOV-I.
063800
063900     IF WS-TM-CUENTA-ID(WS-TM-IX) EQUAL NOV-CTA-ID
064000        SET WS-TIENE-MOV-SI TO TRUE
064100     END-IF
064200     SET WS-TM-IX UP BY 1.
064300
064400 2315-COMPARA-MOV-F. EXIT.
064500
064600
064700*---- LEE LA SIGUIENTE NOVEDAD -----------------------------------
064800 2500-LEER-NOV-I.
064900
065000     READ DDNOVCTA INTO REG-NOVCTA
065100
065200     EVALUATE FS-NOV
065300        WHEN '00'
065400           ADD 1 TO WS-CANT-NOV-LEIDAS
065500        WHEN '10'
065600           SET FS-NOV-FIN TO TRUE
065700        WHEN OTHER
065800           DISPLAY '* ERROR EN LECTURA DDNOVCTA = ' FS-NOV
065900           MOVE 9999 TO RETURN-CODE
066000           SET FS-NOV-FIN TO TRUE
066100     END-EVALUATE.
066200
066300 2500-LEER-NOV-F. EXIT.
066400
066500
066600*---- REGRABA EL MAESTRO COMPLETO, SALTEANDO LOS BORRADOS -------
066700 8000-GRABAR-MAESTRO-I.
066800
066900     SET WS-TC-IX TO 1
067000     PERFORM 8010-GRABA-UNA-I THRU 8010-GRABA-UNA-F
067100             UNTIL WS-TC-IX GREATER THAN WS-TC-LIMITE.
067200
067300 8000-GRABAR-MAESTRO-F. EXIT.
067400
067500
067600 8010-GRABA-UNA-I.
067700
067800     IF WS-TC-VIGENTE(WS-TC-IX)
067900        MOVE WS-TC-ID(WS-TC-IX)         TO CTA-ID
068000        MOVE WS-TC-NUMERO(WS-TC-IX)     TO CTA-NUMERO
068100        MOVE WS-TC-SALDO(WS-TC-IX)      TO CTA-SALDO
068200        MOVE WS-TC-CLIENTE-ID(WS-TC-IX) TO CTA-CLIENTE-ID
068300        MOVE WS-TC-TIPO(WS-TC-IX)       TO CTA-TIPO
068400        MOVE WS-TC-DESCUB(WS-TC-IX)     TO CTA-DESCUBIERTO
068500        MOVE WS-TC-INTERES(WS-TC-IX)    TO CTA-INTERES
068600        WRITE REG-CUENTA-NVO FROM REG-CUENTA
068700        IF FS-CTANV EQUAL '00'
068800           ADD 1 TO WS-CANT-GRABADOS
068900        ELSE
069000           DISPLAY '* ERROR EN GRABAR DDCTANV = ' FS-CTANV
069100           MOVE 9999 TO RETURN-CODE
069200        END-IF
069300     END-IF
069400     SET WS-TC-IX UP BY 1.
069500
069600 8010-GRABA-UNA-F. EXIT.
069700
069800
069900*---- CIERRE DE ARCHIVOS Y TOTALES -------------------------------
070000 9999-FINAL-I.
070100
070200     CLOSE DDCTA DDMOV DDNOVCTA DDCTANV DDCLIE
070300
070400     DISPLAY '=============================================='
070500     DISPLAY ' PGMMNCTA - MANTENIMIENTO DE CUENTAS'
070600     DISPLAY ' MAESTRO VIEJO LEIDO    : ' WS-CANT-MAESTRO-LEIDO
070700     DISPLAY ' MOVIMIENTOS LEIDOS     : ' WS-CANT-MOV-LEIDOS
070800     DISPLAY ' NOVEDADES LEIDAS       : ' WS-CANT-NOV-LEIDAS
070900     DISPLAY ' ALTAS APLICADAS        : ' WS-CANT-ALTAS
071000     DISPLAY ' MODIFICACIONES APLIC.  : ' WS-CANT-MODIF
071100     DISPLAY ' BAJAS APLICADAS        : ' WS-CANT-BAJAS
071200     DISPLAY ' NOVEDADES RECHAZADAS   : ' WS-CANT-RECHAZADAS
071300     DISPLAY ' REGISTROS EN MAESTRO NUEVO: ' WS-CANT-GRABADOS.
071400
071500 9999-FINAL-F. EXIT.
