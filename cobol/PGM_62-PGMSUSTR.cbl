000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMSUSTR.
000300 AUTHOR. H GARCIA VALERO.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 11/09/1996.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO EXCLUSIVO DEL BANCO.
000800
000900***************************************************************
001000*  PGMSUSTR                                                   *
001100*  =========                                                  *
001200*  DETECCION DE MOVIMIENTOS SOSPECHOSOS - TODO EL BANCO Y,     *
001300*  A CONTINUACION, CUENTA POR CUENTA.                          *
001400*  - CARGA TODOS LOS MOVIMIENTOS DE DDMOV EN TABLA DE          *
001500*    MEMORIA Y LA ORDENA POR FECHA Y HORA ASCENDENTE.          *
001600*  - APLICA TRES REGLAS INDEPENDIENTES DE SOSPECHA SOBRE TODO  *
001700*    EL BANCO:                                                 *
001800*      REGLA 1 - IMPORTE SUPERIOR AL UMBRAL DE PARAMETROS.     *
001900*      REGLA 2 - UBICACION QUE NO CONTIENE EL PAIS/CIUDAD      *
002000*                HABITUAL (SI EL PARAMETRO VIENE EN BLANCO     *
002100*                LA REGLA NO APORTA MARCAS).                   *
002200*      REGLA 3 - DOS MOVIMIENTOS CONSECUTIVOS (POR FECHA Y     *
002300*                HORA) DE TODO EL BANCO SEPARADOS POR MENOS    *
002400*                MINUTOS QUE EL MAXIMO PERMITIDO (EL PAR NO    *
002500*                TIENE QUE SER DE LA MISMA CUENTA).            *
002600*  - UNE LAS TRES MARCAS (SIN DUPLICAR) Y LISTA LOS            *
002700*    MOVIMIENTOS SOSPECHOSOS ORDENADOS POR FECHA Y HORA        *
002800*    DESCENDENTE, PRECEDIDOS DE UN ENCABEZADO CON LOS          *
002900*    CRITERIOS DE CORRIDA UTILIZADOS.                          *
003000*  - RECORRE LUEGO EL MAESTRO DE CUENTAS (DDCTA) Y REPITE LAS  *
003100*    TRES REGLAS CUENTA POR CUENTA, TOMANDO DE LA TABLA YA     *
003200*    ORDENADA SOLO LOS MOVIMIENTOS DE LA CUENTA EN CURSO, PARA *
003300*    OBTENER EL LISTADO DE SOSPECHOSOS PROPIO DE ESA CUENTA.   *
003400***************************************************************
003500*  HISTORIAL DE CAMBIOS
003600*  --------------------
003700*  11/09/1996 HGV SOL-0251 VERSION INICIAL - REGLA DE IMPORTE
003800*                          Y REGLA DE UBICACION.
003900*  02/12/1996 HGV SOL-0256 SE AGREGA REGLA DE FRECUENCIA ENTRE
004000*                          MOVIMIENTOS CONSECUTIVOS.
004100*  30/09/1999 LFC SOL-0301 REVISION Y2K - FECHAS DE MOVIMIENTO
004200*                          YA VIAJAN EN FORMATO CCYYMMDD.
004300*  14/06/2001 LFC SOL-0361 SE AGREGA DEDUPLICACION EXPLICITA
004400*                          ANTES DE LISTAR (MARCA DE UNION).
004500*  09/03/2005 AMR SOL-0415 SE AJUSTA TABLA DE MOVIMIENTOS A
004600*                          5000 POSICIONES POR CRECIMIENTO DEL
004700*                          ARCHIVO DE MOVIMIENTOS.
004800*  21/02/2006 LFC SOL-0431 LA REGLA 3 MARCABA SOLO PARES DE LA
004900*                          MISMA CUENTA. AUDITORIA DETECTO QUE
005000*                          ASI SE ESCAPABAN PARES SOSPECHOSOS
005100*                          ENTRE CUENTAS DISTINTAS. SE QUITA LA
005200*                          COMPARACION DE CUENTA EN 3210-EVAL-
005300*                          PAR-I - LA REGLA COMPARA TODO PAR
005400*                          CONSECUTIVO POR FECHA Y HORA.
005500*  18/07/2006 AMR SOL-0438 SE AGREGA EL LISTADO DE SOSPECHOSOS
005600*                          POR CUENTA (RUTINAS 5000 A 5500),
005700*                          RECORRIENDO DDCTA, A PEDIDO DE
005800*                          AUDITORIA PARA COMPLEMENTAR EL
005900*                          LISTADO GENERAL DE TODO EL BANCO.
006000***************************************************************
006100
006200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200     SELECT DDPARM  ASSIGN DDPARM
007300     FILE STATUS IS FS-PARM.
007400
007500     SELECT DDMOV   ASSIGN DDMOV
007600     FILE STATUS IS FS-MOV.
007700
007800     SELECT DDCTA   ASSIGN DDCTA
007900     FILE STATUS IS FS-CTA.
008000
008100     SELECT DDLISTA ASSIGN DDLISTA
008200     FILE STATUS IS FS-LISTADO.
008300
008400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  DDPARM
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORDING MODE IS F.
009100 01  REG-PARM-FD                PIC X(80).
009200
009300 FD  DDMOV
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600 01  REG-MOV-FD                 PIC X(86).
009700
009800 FD  DDCTA
009900     BLOCK CONTAINS 0 RECORDS
010000     RECORDING MODE IS F.
010100 01  REG-CTA-FD                 PIC X(52).
010200
010300 FD  DDLISTA
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-SALIDA                 PIC X(132).
010700
010800
010900 WORKING-STORAGE SECTION.
011000*=======================*
011100
011200*---- ARCHIVOS --------------------------------------------------
011300 77  FS-PARM                    PIC XX    VALUE SPACES.
011400 77  FS-MOV                     PIC XX    VALUE SPACES.
011500 77  FS-CTA                     PIC XX    VALUE SPACES.
011600 77  FS-LISTADO                 PIC XX    VALUE SPACES.
011700
011800 77  WS-STATUS-FIN-MOV          PIC X     VALUE 'N'.
011900     88  WS-FIN-MOV                  VALUE 'Y'.
012000     88  WS-NO-FIN-MOV               VALUE 'N'.
012100
012200 77  WS-STATUS-FIN-CTA          PIC X     VALUE 'N'.
012300     88  WS-FIN-CTA                  VALUE 'Y'.
012400     88  WS-NO-FIN-CTA               VALUE 'N'.
012500
012600*---- COPIAS DE LAYOUT -------------------------------------------
012700 COPY PGM53PRM.
012800 COPY PGM52MOV.
012900 COPY PGM51CTA.
013000
013100*---- DESGLOSE LOCAL DE LA FECHA DE CORRIDA PARA EL ENCABEZADO ---
013200 01  WS-FECHA-HOY-R REDEFINES WS-PARM-FECHA-HOY.
013300     03  WS-FH-AAAA              PIC 9(04).
013400     03  WS-FH-MM                PIC 9(02).
013500     03  WS-FH-DD                PIC 9(02).
013600
013700*---- LARGO EFECTIVO DEL PAIS HABITUAL (SIN BLANCOS A LA DER.) ---
013800 77  WS-PAIS-LEN                 PIC 9(02) COMP VALUE ZEROS.
013900 77  WS-PAIS-POS                 PIC 9(02) COMP VALUE ZEROS.
014000 77  WS-PAIS-HALLADO             PIC X     VALUE 'N'.
014100     88  WS-PAIS-SI-HALLADO          VALUE 'S'.
014200     88  WS-PAIS-NO-HALLADO          VALUE 'N'.
014300
014400*---- AREAS PARA EL SUBPROGRAMA DE FECHAS ------------------------
014500 77  WS-FEC-FUNCION              PIC X(02).
014600 77  WS-FEC-DIF-DIAS             PIC S9(07) COMP-3.
014700 77  WS-FEC-DIF-MINUTOS          PIC S9(09) COMP-3.
014800 77  WS-FEC-RESULTADO            PIC X(02).
014900     88  WS-FEC-OK                    VALUE 'OK'.
015000     88  WS-FEC-ER                    VALUE 'ER'.
015100
015200*---- TABLA DE MOVIMIENTOS EN MEMORIA ----------------------------
015300 01  WS-TAB-MOV-HDR.
015400     03  WS-TM-CANT              PIC 9(05) COMP.
015500     03  WS-TAB-MOV OCCURS 5000 TIMES
015600                    INDEXED BY WS-TM-IX WS-TM-JX.
015700         05  WS-TM-ID            PIC 9(09).
015800         05  WS-TM-FECHA         PIC 9(08).
015900         05  WS-TM-HORA          PIC 9(04).
016000         05  WS-TM-IMPORTE       PIC S9(09)V99 COMP-3.
016100         05  WS-TM-TIPO          PIC X(10).
016200         05  WS-TM-UBICACION     PIC X(40).
016300         05  WS-TM-CUENTA-ID     PIC 9(09).
016400         05  WS-TM-SOS-IMPORTE   PIC X(01) VALUE 'N'.
016500             88  WS-TM-SOS-IMPORTE-SI  VALUE 'S'.
016600         05  WS-TM-SOS-UBICAC    PIC X(01) VALUE 'N'.
016700             88  WS-TM-SOS-UBICAC-SI   VALUE 'S'.
016800         05  WS-TM-SOS-FRECUEN   PIC X(01) VALUE 'N'.
016900             88  WS-TM-SOS-FRECUEN-SI  VALUE 'S'.
017000         05  WS-TM-SOS-UNION     PIC X(01) VALUE 'N'.
017100             88  WS-TM-SOS-UNION-SI    VALUE 'S'.
017200
017300*---- AREA DE INTERCAMBIO PARA EL ORDENAMIENTO -------------------
017400 01  WS-TM-TEMP.
017500     03  WS-TMP-ID               PIC 9(09).
017600     03  WS-TMP-FECHA            PIC 9(08).
017700     03  WS-TMP-HORA             PIC 9(04).
017800     03  WS-TMP-IMPORTE          PIC S9(09)V99 COMP-3.
017900     03  WS-TMP-TIPO             PIC X(10).
018000     03  WS-TMP-UBICACION        PIC X(40).
018100     03  WS-TMP-CUENTA-ID        PIC 9(09).
018200     03  WS-TMP-SOS-IMPORTE      PIC X(01).
018300     03  WS-TMP-SOS-UBICAC       PIC X(01).
018400     03  WS-TMP-SOS-FRECUEN      PIC X(01).
018500     03  WS-TMP-SOS-UNION        PIC X(01).
018600
018700 77  WS-CAMBIO-SW                PIC X     VALUE 'N'.
018800     88  WS-HUBO-CAMBIO              VALUE 'S'.
018900     88  WS-NO-HUBO-CAMBIO           VALUE 'N'.
019000
019100*---- TABLA DE MOVIMIENTOS DE LA CUENTA EN CURSO (SOL-0438) ------
019200*    ARMADA TOMANDO DE WS-TAB-MOV (YA ORDENADA POR FECHA Y
019300*    HORA) SOLO LOS RENGLONES DE LA CUENTA QUE SE ESTA
019400*    PROCESANDO. AL SER UN SUBCONJUNTO DE UNA TABLA ORDENADA,
019500*    QUEDA ORDENADA POR FECHA Y HORA SIN NECESIDAD DE UN NUEVO
019600*    ORDENAMIENTO. LA REGLA 3 SE REAPLICA SOBRE ESTE SUBCON-
019700*    JUNTO PORQUE EL PAR CONSECUTIVO CAMBIA AL ACOTAR A UNA
019800*    SOLA CUENTA.
019900 01  WS-TAB-CTA-MOV-HDR.
020000     03  WS-CM-CANT              PIC 9(05) COMP.
020100     03  WS-TAB-CTA-MOV OCCURS 1000 TIMES
020200                    INDEXED BY WS-CM-IX WS-CM-JX.
020300         05  WS-CM-ID            PIC 9(09).
020400         05  WS-CM-FECHA         PIC 9(08).
020500         05  WS-CM-HORA          PIC 9(04).
020600         05  WS-CM-IMPORTE       PIC S9(09)V99 COMP-3.
020700         05  WS-CM-TIPO          PIC X(10).
020800         05  WS-CM-UBICACION     PIC X(40).
020900         05  WS-CM-SOS-IMPORTE   PIC X(01) VALUE 'N'.
021000             88  WS-CM-SOS-IMPORTE-SI  VALUE 'S'.
021100         05  WS-CM-SOS-UBICAC    PIC X(01) VALUE 'N'.
021200             88  WS-CM-SOS-UBICAC-SI   VALUE 'S'.
021300         05  WS-CM-SOS-FRECUEN   PIC X(01) VALUE 'N'.
021400             88  WS-CM-SOS-FRECUEN-SI  VALUE 'S'.
021500         05  WS-CM-SOS-UNION     PIC X(01) VALUE 'N'.
021600             88  WS-CM-SOS-UNION-SI    VALUE 'S'.
021700
021800 77  WS-CTA-TOT-SOSPECHOSOS      PIC 9(05) COMP VALUE ZEROS.
021900
022000*---- RENGLONES DE IMPRESION -------------------------------------
022100 77  WS-CUENTA-LINEA             PIC 9(04) COMP VALUE ZEROS.
022200 77  WS-CUENTA-PAGINA            PIC 9(04) COMP VALUE ZEROS.
022300 77  WS-MAX-LINEA                PIC 9(04) COMP VALUE 60.
022400
022500 77  WS-FASE-LISTADO             PIC X     VALUE 'B'.
022600     88  WS-FASE-BANCO               VALUE 'B'.
022700     88  WS-FASE-CUENTA              VALUE 'C'.
022800
022900 01  WS-LINE                     PIC X(90) VALUE ALL '='.
023000 01  WS-LINE2                    PIC X(90) VALUE ALL '-'.
023100
023200 01  IMP-TITULO.
023300     03  FILLER          PIC X(40) VALUE
023400         'REPORTE DE MOVIMIENTOS SOSPECHOSOS'.
023500     03  FILLER          PIC X(50) VALUE SPACES.
023600
023700 01  IMP-CRITERIO-1.
023800     03  FILLER          PIC X(30) VALUE
023900         'UMBRAL DE IMPORTE ALTO: '.
024000     03  IMP-CR1-MONTO   PIC Z(08)9,99.
024100     03  FILLER          PIC X(04) VALUE ' MAD'.
024200     03  FILLER          PIC X(48) VALUE SPACES.
024300
024400 01  IMP-CRITERIO-2.
024500     03  FILLER          PIC X(30) VALUE
024600         'PAIS/CIUDAD HABITUAL: '.
024700     03  IMP-CR2-PAIS    PIC X(40).
024800     03  FILLER          PIC X(22) VALUE SPACES.
024900
025000 01  IMP-CRITERIO-3.
025100     03  FILLER          PIC X(30) VALUE
025200         'MINUTOS MAXIMOS ENTRE MOVTOS: '.
025300     03  IMP-CR3-MINUTOS PIC Z(04)9.
025400     03  FILLER          PIC X(58) VALUE SPACES.
025500
025600 01  IMP-SUBTITULO.
025700     03  FILLER          PIC X(10) VALUE 'MOV-ID'.
025800     03  FILLER          PIC X(02) VALUE '| '.
025900     03  FILLER          PIC X(12) VALUE 'FECHA'.
026000     03  FILLER          PIC X(02) VALUE '| '.
026100     03  FILLER          PIC X(14) VALUE 'IMPORTE'.
026200     03  FILLER          PIC X(02) VALUE '| '.
026300     03  FILLER          PIC X(10) VALUE 'TIPO'.
026400     03  FILLER          PIC X(02) VALUE '| '.
026500     03  FILLER          PIC X(40) VALUE 'UBICACION'.
026600     03  FILLER          PIC X(02) VALUE '| '.
026700     03  FILLER          PIC X(10) VALUE 'CUENTA-ID'.
026800     03  FILLER          PIC X(26) VALUE SPACES.
026900
027000 01  IMP-DETALLE.
027100     03  IMP-DT-ID               PIC Z(09)9.
027200     03  FILLER                  PIC X(02) VALUE '| '.
027300     03  IMP-DT-FECHA            PIC 9(04)/99/99.
027400     03  FILLER                  PIC X(02) VALUE '| '.
027500     03  IMP-DT-IMPORTE          PIC -Z(08)9,99.
027600     03  FILLER                  PIC X(02) VALUE '| '.
027700     03  IMP-DT-TIPO             PIC X(10).
027800     03  FILLER                  PIC X(02) VALUE '| '.
027900     03  IMP-DT-UBICACION        PIC X(40).
028000     03  FILLER                  PIC X(02) VALUE '| '.
028100     03  IMP-DT-CUENTA-ID        PIC Z(09)9.
028200     03  FILLER                  PIC X(16) VALUE SPACES.
028300
028400 01  IMP-NINGUNA.
028500     03  FILLER          PIC X(40) VALUE
028600         'NO SE DETECTARON MOVIMIENTOS SOSPECHOSOS.'.
028700     03  FILLER          PIC X(50) VALUE SPACES.
028800
028900 01  IMP-CONTADOR.
029000     03  FILLER          PIC X(30) VALUE
029100         'TOTAL SOSPECHOSOS: '.
029200     03  IMP-CNT-TOTAL   PIC Z(06)9.
029300     03  FILLER          PIC X(56) VALUE SPACES.
029400
029500*---- TITULO Y ENCABEZADO DE CUENTA DEL LISTADO POR CUENTA -------
029600 01  IMP-TITULO-CTA.
029700     03  FILLER          PIC X(40) VALUE
029800         'SOSPECHOSOS POR CUENTA - BANKGUARD'.
029900     03  FILLER          PIC X(50) VALUE SPACES.
030000
030100 01  IMP-CABEZAL-CTA.
030200     03  FILLER          PIC X(12) VALUE 'CUENTA NRO: '.
030300     03  IMP-CAB-NUMERO  PIC X(09).
030400     03  FILLER          PIC X(10) VALUE SPACES.
030500     03  FILLER          PIC X(08) VALUE 'CTA-ID: '.
030600     03  IMP-CAB-ID      PIC Z(09)9.
030700     03  FILLER          PIC X(53) VALUE SPACES.
030800
030900 01  WS-PRINT-LINE                PIC X(132) VALUE SPACES.
031000
031100*---- TOTALES DE EJECUCION ---------------------------------------
031200 77  WS-TOT-LEIDOS                PIC 9(07) COMP VALUE ZEROS.
031300 77  WS-TOT-SOSPECHOSOS           PIC 9(07) COMP VALUE ZEROS.
031400 77  WS-TOT-CTAS                  PIC 9(07) COMP VALUE ZEROS.
031500
031600
031700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
031800 PROCEDURE DIVISION.
031900
032000 MAIN-PROGRAM-I.
032100
032200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
032300     PERFORM 3000-REGLA-IMPORTE-I    THRU 3000-REGLA-IMPORTE-F.
032400     PERFORM 3100-REGLA-UBICACION-I  THRU 3100-REGLA-UBICACION-F.
032500     PERFORM 2900-ORDENAR-I          THRU 2900-ORDENAR-F.
032600     PERFORM 3200-REGLA-FRECUENCIA-I THRU 3200-REGLA-FRECUENCIA-F.
032700     PERFORM 3300-UNION-ORDEN-I      THRU 3300-UNION-ORDEN-F.
032800     PERFORM 4000-IMPRIME-I          THRU 4000-IMPRIME-F.
032900     PERFORM 5000-SOSPECHA-CTA-I     THRU 5000-SOSPECHA-CTA-F.
033000     PERFORM 9999-FINAL-I            THRU 9999-FINAL-F.
033100
033200 MAIN-PROGRAM-F. GOBACK.
033300
033400
033500*-----------------------------------------------------------------
033600* APERTURA DE ARCHIVOS, LECTURA DE PARAMETROS Y CARGA DE
033700* TODOS LOS MOVIMIENTOS EN TABLA DE MEMORIA.
033800*-----------------------------------------------------------------
033900 1000-INICIO-I.
034000
034100     MOVE ZEROS TO WS-TM-CANT.
034200
034300     OPEN INPUT DDPARM.
034400     IF FS-PARM IS NOT EQUAL '00'
034500        DISPLAY '* ERROR OPEN DDPARM = ' FS-PARM
034600     ELSE
034700        READ DDPARM INTO WS-PARM-TARJETA
034800     END-IF.
034900     CLOSE DDPARM.
035000
035100     PERFORM 1050-CALC-LEN-PAIS-I THRU 1050-CALC-LEN-PAIS-F.
035200
035300     SET WS-NO-FIN-MOV TO TRUE.
035400     OPEN INPUT DDMOV.
035500     IF FS-MOV IS NOT EQUAL '00'
035600        DISPLAY '* ERROR OPEN DDMOV = ' FS-MOV
035700        SET WS-FIN-MOV TO TRUE
035800     END-IF.
035900
036000     PERFORM 1100-CARGA-MOV-I THRU 1100-CARGA-MOV-F
036100             UNTIL WS-FIN-MOV.
036200
036300     CLOSE DDMOV.
036400
036500     SET WS-NO-FIN-CTA TO TRUE.
036600     OPEN INPUT DDCTA.
036700     IF FS-CTA IS NOT EQUAL '00'
036800        DISPLAY '* ERROR OPEN DDCTA = ' FS-CTA
036900        SET WS-FIN-CTA TO TRUE
037000     END-IF.
037100
037200     OPEN OUTPUT DDLISTA.
037300     IF FS-LISTADO IS NOT EQUAL '00'
037400        DISPLAY '* ERROR OPEN DDLISTA = ' FS-LISTADO
037500        MOVE 9999 TO RETURN-CODE
037600     END-IF.
037700
037800     MOVE ZEROS TO WS-CUENTA-LINEA WS-CUENTA-PAGINA.
037900     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F.
038000
038100 1000-INICIO-F. EXIT.
038200
038300
038400*-----------------------------------------------------------------
038500* CALCULA EL LARGO EFECTIVO (SIN BLANCOS FINALES) DEL PAIS
038600* O CIUDAD HABITUAL LEIDO DE PARAMETROS.
038700*-----------------------------------------------------------------
038800 1050-CALC-LEN-PAIS-I.
038900
039000     MOVE 40 TO WS-PAIS-LEN.
039100     PERFORM 1055-ACORTAR-PAIS-I THRU 1055-ACORTAR-PAIS-F
039200        UNTIL WS-PAIS-LEN EQUAL ZERO
039300           OR WS-PARM-PAIS-HABIT (WS-PAIS-LEN:1) NOT EQUAL SPACE.
039400
039500 1050-CALC-LEN-PAIS-F. EXIT.
039600
039700 1055-ACORTAR-PAIS-I.
039800
039900     SUBTRACT 1 FROM WS-PAIS-LEN.
040000
040100 1055-ACORTAR-PAIS-F. EXIT.
040200
040300
040400*-----------------------------------------------------------------
040500* CARGA UN MOVIMIENTO EN LA TABLA DE MEMORIA.
040600*-----------------------------------------------------------------
040700 1100-CARGA-MOV-I.
040800
040900     READ DDMOV INTO WS-MOV-ENTRADA.
041000     EVALUATE FS-MOV
041100        WHEN '00'
041200           PERFORM 1110-ACUM-MOV-I THRU 1110-ACUM-MOV-F
041300        WHEN '10'
041400           SET WS-FIN-MOV TO TRUE
041500        WHEN OTHER
041600           DISPLAY '* ERROR LECTURA DDMOV = ' FS-MOV
041700           SET WS-FIN-MOV TO TRUE
041800     END-EVALUATE.
041900
042000 1100-CARGA-MOV-F. EXIT.
042100
042200 1110-ACUM-MOV-I.
042300
042400     ADD 1 TO WS-TM-CANT.
042500     ADD 1 TO WS-TOT-LEIDOS.
042600     SET WS-TM-IX TO WS-TM-CANT.
042700     MOVE WS-MOV-ID        TO WS-TM-ID (WS-TM-IX).
042800     MOVE WS-MOV-FECHA     TO WS-TM-FECHA (WS-TM-IX).
042900     MOVE WS-MOV-HORA      TO WS-TM-HORA (WS-TM-IX).
043000     MOVE WS-MOV-IMPORTE   TO WS-TM-IMPORTE (WS-TM-IX).
043100     MOVE WS-MOV-TIPO      TO WS-TM-TIPO (WS-TM-IX).
043200     MOVE WS-MOV-UBICACION TO WS-TM-UBICACION (WS-TM-IX).
043300     MOVE WS-MOV-CUENTA-ID TO WS-TM-CUENTA-ID (WS-TM-IX).
043400
043500 1110-ACUM-MOV-F. EXIT.
043600
043700
043800*-----------------------------------------------------------------
043900* REGLA 1 - MARCA LOS MOVIMIENTOS DE IMPORTE SUPERIOR AL UMBRAL.
044000*-----------------------------------------------------------------
044100 3000-REGLA-IMPORTE-I.
044200
044300     SET WS-TM-IX TO 1.
044400     PERFORM 3010-EVAL-IMPORTE-I THRU 3010-EVAL-IMPORTE-F
044500        UNTIL WS-TM-IX GREATER THAN WS-TM-CANT.
044600
044700 3000-REGLA-IMPORTE-F. EXIT.
044800
044900 3010-EVAL-IMPORTE-I.
045000
045100     IF WS-TM-IMPORTE (WS-TM-IX) GREATER THAN WS-PARM-MONTO-ALTO
045200        SET WS-TM-SOS-IMPORTE-SI (WS-TM-IX) TO TRUE
045300     END-IF.
045400     SET WS-TM-IX UP BY 1.
045500
045600 3010-EVAL-IMPORTE-F. EXIT.
045700
045800
045900*-----------------------------------------------------------------
046000* REGLA 2 - MARCA LOS MOVIMIENTOS CUYA UBICACION NO CONTIENE EL
046100* PAIS O CIUDAD HABITUAL. SI EL PARAMETRO VIENE EN BLANCO, LA
046200* REGLA NO APORTA MARCAS.
046300*-----------------------------------------------------------------
046400 3100-REGLA-UBICACION-I.
046500
046600     IF WS-PAIS-LEN GREATER THAN ZERO
046700        SET WS-TM-IX TO 1
046800        PERFORM 3110-EVAL-UBICACION-I THRU 3110-EVAL-UBICACION-F
046900           UNTIL WS-TM-IX GREATER THAN WS-TM-CANT
047000     END-IF.
047100
047200 3100-REGLA-UBICACION-F. EXIT.
047300
047400 3110-EVAL-UBICACION-I.
047500
047600     SET WS-PAIS-NO-HALLADO TO TRUE.
047700     SET WS-PAIS-POS TO 1.
047800     PERFORM 3120-BUSCA-SUBCAD-I THRU 3120-BUSCA-SUBCAD-F
047900        UNTIL WS-PAIS-POS GREATER THAN (41 - WS-PAIS-LEN)
048000           OR WS-PAIS-SI-HALLADO.
048100
048200     IF WS-PAIS-NO-HALLADO
048300        SET WS-TM-SOS-UBICAC-SI (WS-TM-IX) TO TRUE
048400     END-IF.
048500
048600     SET WS-TM-IX UP BY 1.
048700
048800 3110-EVAL-UBICACION-F. EXIT.
048900
049000 3120-BUSCA-SUBCAD-I.
049100
049200     IF WS-TM-UBICACION (WS-TM-IX) (WS-PAIS-POS:WS-PAIS-LEN)
049300           EQUAL WS-PARM-PAIS-HABIT (1:WS-PAIS-LEN)
049400        SET WS-PAIS-SI-HALLADO TO TRUE
049500     ELSE
049600        SET WS-PAIS-POS UP BY 1
049700     END-IF.
049800
049900 3120-BUSCA-SUBCAD-F. EXIT.
050000
050100
050200*-----------------------------------------------------------------
050300* ORDENA LA TABLA DE MOVIMIENTOS POR FECHA Y HORA ASCENDENTE
050400* (METODO DE LA BURBUJA, LA TABLA NO SUPERA LOS 5000 CASOS).
050500*-----------------------------------------------------------------
050600 2900-ORDENAR-I.
050700
050800     SET WS-HUBO-CAMBIO TO TRUE.
050900     PERFORM 2910-PASADA-I THRU 2910-PASADA-F
051000        UNTIL WS-NO-HUBO-CAMBIO.
051100
051200 2900-ORDENAR-F. EXIT.
051300
051400 2910-PASADA-I.
051500
051600     SET WS-NO-HUBO-CAMBIO TO TRUE.
051700     SET WS-TM-IX TO 1.
051800     PERFORM 2920-COMPARA-PAR-I THRU 2920-COMPARA-PAR-F
051900        UNTIL WS-TM-IX EQUAL WS-TM-CANT.
052000
052100 2910-PASADA-F. EXIT.
052200
052300 2920-COMPARA-PAR-I.
052400
052500     SET WS-TM-JX TO WS-TM-IX.
052600     SET WS-TM-JX UP BY 1.
052700
052800     IF WS-TM-FECHA (WS-TM-IX) GREATER THAN WS-TM-FECHA (WS-TM-JX)
052900        OR (WS-TM-FECHA (WS-TM-IX) EQUAL WS-TM-FECHA (WS-TM-JX)
053000            AND WS-TM-HORA (WS-TM-IX) GREATER
053100                THAN WS-TM-HORA (WS-TM-JX))
053200        MOVE WS-TAB-MOV (WS-TM-IX) TO WS-TM-TEMP
053300        MOVE WS-TAB-MOV (WS-TM-JX) TO WS-TAB-MOV (WS-TM-IX)
053400        MOVE WS-TM-TEMP            TO WS-TAB-MOV (WS-TM-JX)
053500        SET WS-HUBO-CAMBIO TO TRUE
053600     END-IF.
053700
053800     SET WS-TM-IX UP BY 1.
053900
054000 2920-COMPARA-PAR-F. EXIT.
054100
054200
054300*-----------------------------------------------------------------
054400* REGLA 3 - RECORRE LA TABLA YA ORDENADA POR FECHA Y HORA Y
054500* MARCA AMBOS MOVIMIENTOS DE CADA PAR CONSECUTIVO (DE TODO EL
054600* BANCO, SIN IMPORTAR LA CUENTA) CUYA DIFERENCIA EN MINUTOS NO
054700* SUPERE EL MAXIMO. VER SOL-0431 EN EL HISTORIAL DE CAMBIOS.
054800*-----------------------------------------------------------------
054900 3200-REGLA-FRECUENCIA-I.
055000
055100     IF WS-TM-CANT GREATER THAN 1
055200        SET WS-TM-IX TO 1
055300        PERFORM 3210-EVAL-PAR-I THRU 3210-EVAL-PAR-F
055400           UNTIL WS-TM-IX EQUAL WS-TM-CANT
055500     END-IF.
055600
055700 3200-REGLA-FRECUENCIA-F. EXIT.
055800
055900 3210-EVAL-PAR-I.
056000
056100     SET WS-TM-JX TO WS-TM-IX.
056200     SET WS-TM-JX UP BY 1.
056300
056400     MOVE 'MI'                   TO WS-FEC-FUNCION.
056500     CALL 'PGMFECHA' USING WS-FEC-FUNCION
056600                           WS-TM-FECHA (WS-TM-IX)
056700                           WS-TM-HORA  (WS-TM-IX)
056800                           WS-TM-FECHA (WS-TM-JX)
056900                           WS-TM-HORA  (WS-TM-JX)
057000                           WS-FEC-DIF-DIAS
057100                           WS-FEC-DIF-MINUTOS
057200                           WS-FEC-RESULTADO.
057300     IF WS-FEC-OK
057400        AND WS-FEC-DIF-MINUTOS
057500               NOT GREATER THAN WS-PARM-MINUTOS-MAX
057600        SET WS-TM-SOS-FRECUEN-SI (WS-TM-IX) TO TRUE
057700        SET WS-TM-SOS-FRECUEN-SI (WS-TM-JX) TO TRUE
057800     END-IF.
057900
058000     SET WS-TM-IX UP BY 1.
058100
058200 3210-EVAL-PAR-F. EXIT.
058300
058400
058500*-----------------------------------------------------------------
058600* UNE LAS TRES MARCAS DE SOSPECHA EN UNA SOLA MARCA POR
058700* MOVIMIENTO, SIN DUPLICAR, Y CUENTA EL TOTAL RESULTANTE.
058800*-----------------------------------------------------------------
058900 3300-UNION-ORDEN-I.
059000
059100     SET WS-TM-IX TO 1.
059200     PERFORM 3310-EVAL-UNION-I THRU 3310-EVAL-UNION-F
059300        UNTIL WS-TM-IX GREATER THAN WS-TM-CANT.
059400
059500 3300-UNION-ORDEN-F. EXIT.
059600
059700 3310-EVAL-UNION-I.
059800
059900     IF WS-TM-SOS-IMPORTE-SI (WS-TM-IX)
060000        OR WS-TM-SOS-UBICAC-SI (WS-TM-IX)
060100        OR WS-TM-SOS-FRECUEN-SI (WS-TM-IX)
060200        SET WS-TM-SOS-UNION-SI (WS-TM-IX) TO TRUE
060300        ADD 1 TO WS-TOT-SOSPECHOSOS
060400     END-IF.
060500
060600     SET WS-TM-IX UP BY 1.
060700
060800 3310-EVAL-UNION-F. EXIT.
060900
061000
061100*-----------------------------------------------------------------
061200* IMPRIME EL DETALLE, RECORRIENDO LA TABLA (YA ORDENADA
061300* ASCENDENTE) DE ATRAS HACIA ADELANTE PARA OBTENER EL ORDEN
061400* DESCENDENTE POR FECHA Y HORA PEDIDO POR EL REPORTE.
061500*-----------------------------------------------------------------
061600 4000-IMPRIME-I.
061700
061800     IF WS-TOT-SOSPECHOSOS EQUAL ZERO
061900        MOVE IMP-NINGUNA TO WS-PRINT-LINE
062000        PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F
062100     ELSE
062200        IF WS-TM-CANT GREATER THAN ZERO
062300           SET WS-TM-IX TO WS-TM-CANT
062400           PERFORM 4010-IMPRIME-UNO-I THRU 4010-IMPRIME-UNO-F
062500              WS-TM-CANT TIMES
062600        END-IF
062700     END-IF.
062800
062900     MOVE SPACES         TO IMP-CONTADOR
063000     MOVE 'TOTAL SOSPECHOSOS: ' TO IMP-CONTADOR
063100     MOVE WS-TOT-SOSPECHOSOS TO IMP-CNT-TOTAL
063200     MOVE IMP-CONTADOR    TO WS-PRINT-LINE
063300     PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F.
063400
063500 4000-IMPRIME-F. EXIT.
063600
063700 4010-IMPRIME-UNO-I.
063800
063900     IF WS-TM-SOS-UNION-SI (WS-TM-IX)
064000        MOVE SPACES                      TO IMP-DETALLE
064100        MOVE WS-TM-ID (WS-TM-IX)         TO IMP-DT-ID
064200        MOVE WS-TM-FECHA (WS-TM-IX)      TO IMP-DT-FECHA
064300        MOVE WS-TM-IMPORTE (WS-TM-IX)    TO IMP-DT-IMPORTE
064400        MOVE WS-TM-TIPO (WS-TM-IX)       TO IMP-DT-TIPO
064500        MOVE WS-TM-UBICACION (WS-TM-IX)  TO IMP-DT-UBICACION
064600        MOVE WS-TM-CUENTA-ID (WS-TM-IX)  TO IMP-DT-CUENTA-ID
064700        MOVE IMP-DETALLE                 TO WS-PRINT-LINE
064800        PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F
064900     END-IF.
065000
065100     SET WS-TM-IX DOWN BY 1.
065200
065300 4010-IMPRIME-UNO-F. EXIT.
065400*-----------------------------------------------------------------
065500* SOSPECHOSOS POR CUENTA (SOL-0438) - RECORRE EL MAESTRO DE
065600* CUENTAS (DDCTA) Y, POR CADA CUENTA, ACOTA LA TABLA DE
065700* MOVIMIENTOS YA ORDENADA A LOS MOVIMIENTOS DE ESA CUENTA,
065800* REAPLICA LA REGLA DE FRECUENCIA SOBRE ESE SUBCONJUNTO Y
065900* REUTILIZA LAS MARCAS DE IMPORTE Y UBICACION YA CALCULADAS
066000* (REGLAS 1 Y 2 NO DEPENDEN DE LA POBLACION, SOLO LA REGLA 3).
066100*-----------------------------------------------------------------
066200 5000-SOSPECHA-CTA-I.
066300
066400     SET WS-FASE-CUENTA TO TRUE.
066500     MOVE ZEROS TO WS-TOT-CTAS.
066600     PERFORM 6600-IMPRIMIR-TITULOS-CTA-I
066700        THRU 6600-IMPRIMIR-TITULOS-CTA-F.
066800
066900     PERFORM 5010-LEER-CTA-I THRU 5010-LEER-CTA-F.
067000     PERFORM 5100-PROCESA-CTA-I THRU 5100-PROCESA-CTA-F
067100        UNTIL WS-FIN-CTA.
067200
067300     CLOSE DDCTA.
067400
067500 5000-SOSPECHA-CTA-F. EXIT.
067600
067700*-----------------------------------------------------------------
067800* LECTURA SECUENCIAL DEL MAESTRO DE CUENTAS.
067900*-----------------------------------------------------------------
068000 5010-LEER-CTA-I.
068100
068200     READ DDCTA INTO WS-CTA-ENTRADA.
068300     EVALUATE FS-CTA
068400        WHEN '00'
068500           CONTINUE
068600        WHEN '10'
068700           SET WS-FIN-CTA TO TRUE
068800        WHEN OTHER
068900           DISPLAY '* ERROR LECTURA DDCTA = ' FS-CTA
069000           SET WS-FIN-CTA TO TRUE
069100     END-EVALUATE.
069200
069300 5010-LEER-CTA-F. EXIT.
069400
069500*-----------------------------------------------------------------
069600* PROCESA LA CUENTA ACTUAL - FILTRA, REAPLICA LA REGLA 3, UNE
069700* LAS MARCAS, IMPRIME EL BLOQUE DE LA CUENTA Y AVANZA A LA
069800* SIGUIENTE.
069900*-----------------------------------------------------------------
070000 5100-PROCESA-CTA-I.
070100
070200     PERFORM 5110-FILTRA-CTA-I THRU 5110-FILTRA-CTA-F.
070300
070400     IF WS-CM-CANT GREATER THAN 1
070500        PERFORM 5200-REGLA-FRECUENCIA-CTA-I
070600           THRU 5200-REGLA-FRECUENCIA-CTA-F
070700     END-IF.
070800
070900     PERFORM 5300-UNION-CTA-I THRU 5300-UNION-CTA-F.
071000     PERFORM 5400-IMPRIME-CTA-I THRU 5400-IMPRIME-CTA-F.
071100
071200     ADD 1 TO WS-TOT-CTAS.
071300
071400     PERFORM 5010-LEER-CTA-I THRU 5010-LEER-CTA-F.
071500
071600 5100-PROCESA-CTA-F. EXIT.
071700
071800*-----------------------------------------------------------------
071900* COPIA A WS-TAB-CTA-MOV LOS RENGLONES DE WS-TAB-MOV QUE
072000* PERTENECEN A LA CUENTA ACTUAL, EN EL MISMO ORDEN EN QUE
072100* APARECEN (POR SER SUBCONJUNTO DE UNA TABLA YA ORDENADA POR
072200* FECHA Y HORA, QUEDA ORDENADO SIN NECESIDAD DE ORDENAR DE
072300* NUEVO). TRAE COPIADAS LAS MARCAS DE IMPORTE Y UBICACION.
072400*-----------------------------------------------------------------
072500 5110-FILTRA-CTA-I.
072600
072700     MOVE ZEROS TO WS-CM-CANT.
072800     MOVE ZEROS TO WS-CTA-TOT-SOSPECHOSOS.
072900
073000     IF WS-TM-CANT GREATER THAN ZERO
073100        SET WS-TM-IX TO 1
073200        PERFORM 5120-FILTRA-UNO-I THRU 5120-FILTRA-UNO-F
073300           UNTIL WS-TM-IX GREATER THAN WS-TM-CANT
073400     END-IF.
073500
073600 5110-FILTRA-CTA-F. EXIT.
073700
073800 5120-FILTRA-UNO-I.
073900
074000     IF WS-TM-CUENTA-ID (WS-TM-IX) EQUAL WS-CTA-ID
074100        AND WS-CM-CANT LESS THAN 1000
074200        ADD 1 TO WS-CM-CANT
074300        SET WS-CM-IX TO WS-CM-CANT
074400        MOVE WS-TM-ID (WS-TM-IX)        TO WS-CM-ID (WS-CM-IX)
074500        MOVE WS-TM-FECHA (WS-TM-IX)     TO WS-CM-FECHA (WS-CM-IX)
074600        MOVE WS-TM-HORA (WS-TM-IX)      TO WS-CM-HORA (WS-CM-IX)
074700        MOVE WS-TM-IMPORTE (WS-TM-IX)
074800           TO WS-CM-IMPORTE (WS-CM-IX)
074900        MOVE WS-TM-TIPO (WS-TM-IX)      TO WS-CM-TIPO (WS-CM-IX)
075000        MOVE WS-TM-UBICACION (WS-TM-IX)
075100           TO WS-CM-UBICACION (WS-CM-IX)
075200        MOVE WS-TM-SOS-IMPORTE (WS-TM-IX)
075300           TO WS-CM-SOS-IMPORTE (WS-CM-IX)
075400        MOVE WS-TM-SOS-UBICAC (WS-TM-IX)
075500           TO WS-CM-SOS-UBICAC (WS-CM-IX)
075600        MOVE 'N' TO WS-CM-SOS-FRECUEN (WS-CM-IX)
075700        MOVE 'N' TO WS-CM-SOS-UNION   (WS-CM-IX)
075800     END-IF.
075900
076000     SET WS-TM-IX UP BY 1.
076100
076200 5120-FILTRA-UNO-F. EXIT.
076300
076400*-----------------------------------------------------------------
076500* REGLA 3 ACOTADA A LA CUENTA ACTUAL - RECORRE WS-TAB-CTA-MOV
076600* (SUBCONJUNTO YA ORDENADO POR FECHA Y HORA) Y MARCA AMBOS
076700* MOVIMIENTOS DE CADA PAR CONSECUTIVO DE ESTA CUENTA CUYA
076800* DIFERENCIA EN MINUTOS NO SUPERE EL MAXIMO DE PARAMETROS.
076900*-----------------------------------------------------------------
077000 5200-REGLA-FRECUENCIA-CTA-I.
077100
077200     SET WS-CM-IX TO 1.
077300     PERFORM 5210-EVAL-PAR-CTA-I THRU 5210-EVAL-PAR-CTA-F
077400        UNTIL WS-CM-IX EQUAL WS-CM-CANT.
077500
077600 5200-REGLA-FRECUENCIA-CTA-F. EXIT.
077700
077800 5210-EVAL-PAR-CTA-I.
077900
078000     SET WS-CM-JX TO WS-CM-IX.
078100     SET WS-CM-JX UP BY 1.
078200
078300     MOVE 'MI'                   TO WS-FEC-FUNCION.
078400     CALL 'PGMFECHA' USING WS-FEC-FUNCION
078500                           WS-CM-FECHA (WS-CM-IX)
078600                           WS-CM-HORA  (WS-CM-IX)
078700                           WS-CM-FECHA (WS-CM-JX)
078800                           WS-CM-HORA  (WS-CM-JX)
078900                           WS-FEC-DIF-DIAS
079000                           WS-FEC-DIF-MINUTOS
079100                           WS-FEC-RESULTADO.
079200     IF WS-FEC-OK
079300        AND WS-FEC-DIF-MINUTOS
079400               NOT GREATER THAN WS-PARM-MINUTOS-MAX
079500        SET WS-CM-SOS-FRECUEN-SI (WS-CM-IX) TO TRUE
079600        SET WS-CM-SOS-FRECUEN-SI (WS-CM-JX) TO TRUE
079700     END-IF.
079800
079900     SET WS-CM-IX UP BY 1.
080000
080100 5210-EVAL-PAR-CTA-F. EXIT.
080200
080300*-----------------------------------------------------------------
080400* UNE LAS TRES MARCAS DE LA CUENTA ACTUAL, SIN DUPLICAR, Y
080500* CUENTA EL TOTAL DE SOSPECHOSOS DE ESA CUENTA.
080600*-----------------------------------------------------------------
080700 5300-UNION-CTA-I.
080800
080900     IF WS-CM-CANT GREATER THAN ZERO
081000        SET WS-CM-IX TO 1
081100        PERFORM 5310-EVAL-UNION-CTA-I THRU 5310-EVAL-UNION-CTA-F
081200           UNTIL WS-CM-IX GREATER THAN WS-CM-CANT
081300     END-IF.
081400
081500 5300-UNION-CTA-F. EXIT.
081600
081700 5310-EVAL-UNION-CTA-I.
081800
081900     IF WS-CM-SOS-IMPORTE-SI (WS-CM-IX)
082000        OR WS-CM-SOS-UBICAC-SI (WS-CM-IX)
082100        OR WS-CM-SOS-FRECUEN-SI (WS-CM-IX)
082200        SET WS-CM-SOS-UNION-SI (WS-CM-IX) TO TRUE
082300        ADD 1 TO WS-CTA-TOT-SOSPECHOSOS
082400     END-IF.
082500
082600     SET WS-CM-IX UP BY 1.
082700
082800 5310-EVAL-UNION-CTA-F. EXIT.
082900
083000*-----------------------------------------------------------------
083100* IMPRIME EL BLOQUE DE SOSPECHOSOS DE LA CUENTA ACTUAL,
083200* RECORRIENDO WS-TAB-CTA-MOV (ASCENDENTE) DE ATRAS HACIA
083300* ADELANTE PARA EL ORDEN DESCENDENTE POR FECHA Y HORA PEDIDO
083400* POR EL REPORTE.
083500*-----------------------------------------------------------------
083600 5400-IMPRIME-CTA-I.
083700
083800     MOVE SPACES        TO IMP-CABEZAL-CTA.
083900     MOVE WS-CTA-NUMERO TO IMP-CAB-NUMERO.
084000     MOVE WS-CTA-ID     TO IMP-CAB-ID.
084100     MOVE IMP-CABEZAL-CTA TO WS-PRINT-LINE.
084200     PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F.
084300
084400     IF WS-CTA-TOT-SOSPECHOSOS EQUAL ZERO
084500        MOVE IMP-NINGUNA TO WS-PRINT-LINE
084600        PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F
084700     ELSE
084800        IF WS-CM-CANT GREATER THAN ZERO
084900           SET WS-CM-IX TO WS-CM-CANT
085000           PERFORM 5410-IMPRIME-CTA-UNO-I
085100              THRU 5410-IMPRIME-CTA-UNO-F
085200              WS-CM-CANT TIMES
085300        END-IF
085400     END-IF.
085500
085600     MOVE SPACES              TO IMP-CONTADOR.
085700     MOVE 'TOTAL SOSPECHOSOS: ' TO IMP-CONTADOR.
085800     MOVE WS-CTA-TOT-SOSPECHOSOS TO IMP-CNT-TOTAL.
085900     MOVE IMP-CONTADOR         TO WS-PRINT-LINE.
086000     PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F.
086100
086200 5400-IMPRIME-CTA-F. EXIT.
086300
086400 5410-IMPRIME-CTA-UNO-I.
086500
086600     IF WS-CM-SOS-UNION-SI (WS-CM-IX)
086700        MOVE SPACES                       TO IMP-DETALLE
086800        MOVE WS-CM-ID (WS-CM-IX)          TO IMP-DT-ID
086900        MOVE WS-CM-FECHA (WS-CM-IX)       TO IMP-DT-FECHA
087000        MOVE WS-CM-IMPORTE (WS-CM-IX)     TO IMP-DT-IMPORTE
087100        MOVE WS-CM-TIPO (WS-CM-IX)        TO IMP-DT-TIPO
087200        MOVE WS-CM-UBICACION (WS-CM-IX)   TO IMP-DT-UBICACION
087300        MOVE WS-CTA-ID                    TO IMP-DT-CUENTA-ID
087400        MOVE IMP-DETALLE                  TO WS-PRINT-LINE
087500        PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F
087600     END-IF.
087700
087800     SET WS-CM-IX DOWN BY 1.
087900
088000 5410-IMPRIME-CTA-UNO-F. EXIT.
088100
088200
088300
088400*-----------------------------------------------------------------
088500* GRABA UN RENGLON DE SALIDA Y CONTROLA EL SALTO DE PAGINA.
088600*-----------------------------------------------------------------
088700 6000-GRABAR-SALIDA-I.
088800
088900     IF WS-CUENTA-LINEA GREATER THAN WS-MAX-LINEA
089000        IF WS-FASE-CUENTA
089100           PERFORM 6600-IMPRIMIR-TITULOS-CTA-I
089200              THRU 6600-IMPRIMIR-TITULOS-CTA-F
089300        ELSE
089400           PERFORM 6500-IMPRIMIR-TITULOS-I
089500              THRU 6500-IMPRIMIR-TITULOS-F
089600        END-IF
089700     END-IF.
089800
089900     WRITE REG-SALIDA FROM WS-PRINT-LINE.
090000
090100     ADD 1 TO WS-CUENTA-LINEA.
090200
090300 6000-GRABAR-SALIDA-F. EXIT.
090400
090500
090600*-----------------------------------------------------------------
090700* IMPRIME TITULO, CRITERIOS DE CORRIDA Y SUBTITULO AL INICIO
090800* DE CADA PAGINA DEL LISTADO.
090900*-----------------------------------------------------------------
091000 6500-IMPRIMIR-TITULOS-I.
091100
091200     ADD 1 TO WS-CUENTA-PAGINA.
091300     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
091400     WRITE REG-SALIDA FROM WS-LINE.
091500
091600     MOVE WS-PARM-MONTO-ALTO   TO IMP-CR1-MONTO.
091700     WRITE REG-SALIDA FROM IMP-CRITERIO-1.
091800
091900     MOVE WS-PARM-PAIS-HABIT   TO IMP-CR2-PAIS.
092000     WRITE REG-SALIDA FROM IMP-CRITERIO-2.
092100
092200     MOVE WS-PARM-MINUTOS-MAX  TO IMP-CR3-MINUTOS.
092300     WRITE REG-SALIDA FROM IMP-CRITERIO-3.
092400
092500     WRITE REG-SALIDA FROM WS-LINE2.
092600     WRITE REG-SALIDA FROM IMP-SUBTITULO.
092700     WRITE REG-SALIDA FROM WS-LINE2.
092800     MOVE ZEROS TO WS-CUENTA-LINEA.
092900
093000 6500-IMPRIMIR-TITULOS-F. EXIT.
093100*-----------------------------------------------------------------
093200* IMPRIME TITULO Y SUBTITULO AL INICIO DE CADA PAGINA DEL
093300* LISTADO DE SOSPECHOSOS POR CUENTA (SOL-0438). EL ENCABEZADO
093400* DE LA CUENTA EN CURSO SE REPITE ADEMAS AL TOPE DE CADA
093500* BLOQUE EN 5400-IMPRIME-CTA-I.
093600*-----------------------------------------------------------------
093700 6600-IMPRIMIR-TITULOS-CTA-I.
093800
093900     ADD 1 TO WS-CUENTA-PAGINA.
094000     WRITE REG-SALIDA FROM IMP-TITULO-CTA AFTER PAGE.
094100     WRITE REG-SALIDA FROM WS-LINE.
094200     WRITE REG-SALIDA FROM IMP-SUBTITULO.
094300     WRITE REG-SALIDA FROM WS-LINE2.
094400     MOVE ZEROS TO WS-CUENTA-LINEA.
094500
094600 6600-IMPRIMIR-TITULOS-CTA-F. EXIT.
094700
094800
094900
095000*-----------------------------------------------------------------
095100* CIERRE DE ARCHIVOS Y TOTALES DE CONTROL.
095200*-----------------------------------------------------------------
095300 9999-FINAL-I.
095400
095500     DISPLAY '* MOVIMIENTOS LEIDOS     = ' WS-TOT-LEIDOS.
095600     DISPLAY '* MOVIMIENTOS SOSPECHOSOS= ' WS-TOT-SOSPECHOSOS.
095700     DISPLAY '* CUENTAS PROCESADAS     = ' WS-TOT-CTAS.
095800
095900     CLOSE DDLISTA.
096000     IF FS-LISTADO IS NOT EQUAL '00'
096100        DISPLAY '* ERROR CLOSE DDLISTA = ' FS-LISTADO
096200        MOVE 9999 TO RETURN-CODE
096300     END-IF.
096400
096500 9999-FINAL-F. EXIT.
096600
