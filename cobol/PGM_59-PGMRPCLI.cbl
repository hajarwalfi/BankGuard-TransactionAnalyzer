000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRPCLI.
000300 AUTHOR. R SOUSSI MARRAKCHI.
000400 INSTALLATION. BANKGUARD - DIRECCION DE SISTEMAS.
000500 DATE-WRITTEN. 22/09/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL BANCO.
000800******************************************************************
000900*    PGMRPCLI                                                   *
001000*    LISTADO DE CARTERA DE CLIENTES - BANKGUARD                 *
001100*                                                                *
001200*    RECORRE EL MAESTRO DE CLIENTES (DDCLIE) E IMPRIME, POR     *
001300*    CADA CLIENTE, SU FICHA: ID, NOMBRE, EMAIL, CANTIDAD DE     *
001400*    CUENTAS, SALDO TOTAL Y LA CUENTA DE SALDO MAXIMO Y MINIMO  *
001500*    DE SU CARTERA. LOS TOTALES SE ARMAN CONTRA EL MAESTRO DE   *
001600*    CUENTAS (DDCTA), CARGADO COMPLETO EN MEMORIA AL INICIO.    *
001700******************************************************************
001800*    HISTORIA DE CAMBIOS                                        *
001900*    --------------------------------------------------------   *
002000*    1994-09-22 RSM  ALTA INICIAL DEL PROGRAMA                   *
002100*    1995-02-10 RSM  SE AGREGA CUENTA DE SALDO MAXIMO Y MINIMO   *
002200*                    POR CLIENTE - TICKET BG-0098                *
002300*    1997-06-30 HGV  SE AJUSTA IMPRESION DE EMAIL A 30 POS. EN   *
002400*                    EL LISTADO (EL CAMPO MAESTRO TIENE 80)      *
002500*    1999-09-30 LFC  REVISION Y2K - SIN IMPACTO, NO HAY FECHAS   *
002600*    2002-04-17 AMR  SE AGREGA LEYENDA SIN CUENTAS PARA CLIENTES *
002700*                    SIN CARTERA - TICKET BG-0781                *
002800******************************************************************
002900
003000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT DDCLIE  ASSIGN DDCLIE
003900     FILE STATUS IS FS-CLIE.
004000
004100     SELECT DDCTA   ASSIGN DDCTA
004200     FILE STATUS IS FS-CTA.
004300
004400     SELECT DDLISTA ASSIGN DDLISTA
004500     FILE STATUS IS FS-LISTA.
004600
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 FD  DDCLIE
005200     BLOCK CONTAINS 0 RECORDS
005300     RECORDING MODE IS F.
005400 01  REG-CLI-FD               PIC X(149).
005500
005600 FD  DDCTA
005700     BLOCK CONTAINS 0 RECORDS
005800     RECORDING MODE IS F.
005900 01  REG-CTA-FD               PIC X(52).
006000
006100 FD  DDLISTA
006200     BLOCK CONTAINS 0 RECORDS
006300     RECORDING MODE IS F.
006400 01  REG-SALIDA                PIC X(132).
006500
006600 WORKING-STORAGE SECTION.
006700*=======================*
006800
006900 77  FILLER          PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007000
007100*----------- ARCHIVOS --------------------------------------------
007200 77  FS-CLIE                 PIC XX       VALUE SPACES.
007300 77  FS-CTA                  PIC XX       VALUE SPACES.
007400 77  FS-LISTA                PIC XX       VALUE SPACES.
007500
007600 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
007700     88  WS-FIN-LECTURA                   VALUE 'Y'.
007800     88  WS-NO-FIN-LECTURA                VALUE 'N'.
007900
008000*----  LAYOUTS DE CLIENTE Y CUENTA (COPYS) -----------------------
008100 COPY PGM50CLI.
008200 COPY PGM51CTA.
008300
008400*----  MAESTRO DE CUENTAS EN MEMORIA -----------------------------
008500 01  WS-TAB-CTA-HDR.
008600     03  WS-TC-CANT          PIC 9(05) COMP VALUE ZEROS.
008700     03  WS-TAB-CTA OCCURS 2000 TIMES INDEXED BY WS-TC-IX.
008800         05  WS-TC-NUMERO        PIC X(09).
008900         05  WS-TC-SALDO         PIC S9(11)V99 COMP-3.
009000         05  WS-TC-CLIENTE-ID    PIC 9(09).
009100         05  FILLER              PIC X(04) VALUE SPACES.
009200
009300 01  WS-TC-LIMITE            PIC 9(05) COMP VALUE ZEROS.
009400
009500*----  ACUMULADORES DE LA FICHA DE UN CLIENTE --------------------
009600 01  WS-TOT-CANT-CTAS        PIC 9(05) COMP-3 VALUE ZEROS.
009700 01  WS-TOT-SALDO            PIC S9(13)V99 COMP-3 VALUE ZEROS.
009800 01  WS-TOT-MAX-NUMERO       PIC X(09)     VALUE SPACES.
009900 01  WS-TOT-MAX-SALDO        PIC S9(11)V99 COMP-3 VALUE ZEROS.
010000 01  WS-TOT-MIN-NUMERO       PIC X(09)     VALUE SPACES.
010100 01  WS-TOT-MIN-SALDO        PIC S9(11)V99 COMP-3 VALUE ZEROS.
010200
010300*----  IMPRESION - LINEA DE DETALLE ------------------------------
010400 77  WS-PIPE                 PIC X        VALUE '|'.
010500 77  WS-LINE                 PIC X(132)   VALUE ALL '='.
010600 77  WS-LINE2                PIC X(132)   VALUE ALL '-'.
010700 77  WS-SEPARATE             PIC X(132)   VALUE SPACES.
010800 77  WS-CUENTA-LINEA         PIC 9(02) COMP VALUE ZEROS.
010900 77  WS-CUENTA-PAGINA        PIC 9(02) COMP VALUE 01.
011000
011100 01  IMP-REG-CLI.
011200     03  IMP-COL1            PIC X(01)    VALUE '|'.
011300     03  IMP-CLI-ID          PIC Z(9).
011400     03  IMP-COL2            PIC X(01)    VALUE '|'.
011500     03  IMP-CLI-NOMBRE      PIC X(30).
011600     03  IMP-COL3            PIC X(01)    VALUE '|'.
011700     03  IMP-CLI-EMAIL       PIC X(30).
011800     03  IMP-COL4            PIC X(01)    VALUE '|'.
011900     03  IMP-CANT-CTAS       PIC ZZ9.
012000     03  IMP-COL5            PIC X(01)    VALUE '|'.
012100     03  IMP-SALDO-TOTAL     PIC -$,$$$,$$$,$$9.99.
012200     03  IMP-COL6            PIC X(01)    VALUE '|'.
012300     03  IMP-CTA-MAX         PIC X(09).
012400     03  IMP-COL7            PIC X(01)    VALUE '|'.
012500     03  IMP-SALDO-MAX       PIC -$,$$$,$$9.99.
012600     03  IMP-COL8            PIC X(01)    VALUE '|'.
012700     03  IMP-CTA-MIN         PIC X(09).
012800     03  IMP-COL9            PIC X(01)    VALUE '|'.
012900     03  IMP-SALDO-MIN       PIC -$,$$$,$$9.99.
013000     03  IMP-COL10           PIC X(01)    VALUE '|'.
013100     03  FILLER              PIC X(17)    VALUE SPACES.
013200
013300 01  IMP-TITULO.
013400     03  FILLER              PIC X        VALUE SPACES.
013500     03  FILLER              PIC X(35)    VALUE
013600             'BANKGUARD - LISTADO DE CARTERA DE '.
013700     03  FILLER              PIC X(09)    VALUE 'CLIENTES '.
013800     03  FILLER              PIC X(30)    VALUE SPACES.
013900     03  FILLER              PIC X(15)    VALUE
014000                                              'NUMERO PAGINA: '.
014100     03  IMP-TIT-PAGINA      PIC Z9       VALUE ZEROS.
014200     03  FILLER              PIC X(41)    VALUE SPACES.
014300
014400 01  IMP-SUBTITULO.
014500     03  FILLER              PIC X        VALUE '|'.
014600     03  FILLER              PIC X(09)    VALUE 'ID CLIEN.'.
014700     03  FILLER              PIC X        VALUE '|'.
014800     03  FILLER              PIC X(30)    VALUE 'NOMBRE'.
014900     03  FILLER              PIC X        VALUE '|'.
015000     03  FILLER              PIC X(30)    VALUE 'EMAIL'.
015100     03  FILLER              PIC X        VALUE '|'.
015200     03  FILLER              PIC X(03)    VALUE 'CTA'.
015300     03  FILLER              PIC X        VALUE '|'.
015400     03  FILLER              PIC X(17)    VALUE 'SALDO TOTAL MAD'.
015500     03  FILLER              PIC X        VALUE '|'.
015600     03  FILLER              PIC X(09)    VALUE 'CTA MAX.'.
015700     03  FILLER              PIC X        VALUE '|'.
015800     03  FILLER              PIC X(13)    VALUE 'SALDO MAXIMO'.
015900     03  FILLER              PIC X        VALUE '|'.
016000     03  FILLER              PIC X(09)    VALUE 'CTA MIN.'.
016100     03  FILLER              PIC X        VALUE '|'.
016200     03  FILLER              PIC X(13)    VALUE 'SALDO MINIMO'.
016300     03  FILLER              PIC X        VALUE '|'.
016400     03  FILLER              PIC X(17)    VALUE SPACES.
016500
016600 01  IMP-SIN-CUENTAS.
016700     03  FILLER              PIC X(10)    VALUE SPACES.
016800     03  FILLER              PIC X(43)    VALUE
016900             '>>> CLIENTE SIN CUENTAS EN CARTERA <<<'.
017000     03  FILLER              PIC X(79)    VALUE SPACES.
017100
017200*----  CONTADOR DE LEIDOS Y GRABADOS -----------------------------
017300 77  WS-CANT-CLIENTES        PIC 9(05) COMP VALUE ZEROS.
017400 77  WS-CANT-CUENTAS         PIC 9(05) COMP VALUE ZEROS.
017500 77  WS-CANT-IMPRESOS        PIC 9(05) COMP VALUE ZEROS.
017600 77  WS-IMPRESO-CANT         PIC ZZZZ9.
017700
017800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017900
018000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018100 PROCEDURE DIVISION.
018200
018300 MAIN-PROGRAM-I.
018400
018500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
018600     PERFORM 2000-PROCESO-I
018700        THRU 2000-PROCESO-F UNTIL WS-FIN-LECTURA.
018800     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
018900
019000 MAIN-PROGRAM-F. GOBACK.
019100
019200
019300*----------------------------------------------------------------
019400*    ABRE ARCHIVOS, CARGA EL MAESTRO DE CUENTAS Y LEE EL
019500*    PRIMER CLIENTE FUERA DEL LOOP PRINCIPAL.
019600*----------------------------------------------------------------
019700 1000-INICIO-I.
019800
019900     MOVE 62 TO WS-CUENTA-LINEA.
020000     SET WS-NO-FIN-LECTURA TO TRUE.
020100
020200     OPEN INPUT DDCLIE.
020300     IF FS-CLIE IS NOT EQUAL '00'
020400        DISPLAY '* ERROR EN OPEN DDCLIE = ' FS-CLIE
020500        SET WS-FIN-LECTURA TO TRUE
020600     END-IF.
020700
020800     OPEN INPUT DDCTA.
020900     IF FS-CTA IS NOT EQUAL '00'
021000        DISPLAY '* ERROR EN OPEN DDCTA = ' FS-CTA
021100        SET WS-FIN-LECTURA TO TRUE
021200     ELSE
021300        PERFORM 1100-CARGA-CTA-I THRU 1100-CARGA-CTA-F
021400        CLOSE DDCTA
021500        MOVE WS-TC-CANT TO WS-TC-LIMITE
021600     END-IF.
021700
021800     OPEN OUTPUT DDLISTA.
021900     IF FS-LISTA IS NOT EQUAL '00'
022000        DISPLAY '* ERROR EN OPEN DDLISTA = ' FS-LISTA
022100        MOVE 9999 TO RETURN-CODE
022200        SET WS-FIN-LECTURA TO TRUE
022300     END-IF.
022400
022500     PERFORM 2100-LEER-I THRU 2100-LEER-F.
022600
022700 1000-INICIO-F. EXIT.
022800
022900
023000*----------------------------------------------------------------
023100*    CARGA EL MAESTRO DE CUENTAS EN LA TABLA DE TRABAJO - SOLO
023200*    INTERESAN NUMERO, SALDO Y CLIENTE TITULAR.
023300*----------------------------------------------------------------
023400 1100-CARGA-CTA-I.
023500
023600     MOVE SPACES TO FS-CTA
023700     PERFORM 1110-LEE-UNA-CTA-I THRU 1110-LEE-UNA-CTA-F
023800
023900     PERFORM 1120-ACUM-UNA-CTA-I THRU 1120-ACUM-UNA-CTA-F
024000        UNTIL FS-CTA IS EQUAL '10'.
024100
024200 1100-CARGA-CTA-F. EXIT.
024300
024400 1120-ACUM-UNA-CTA-I.
024500
024600     ADD 1 TO WS-TC-CANT
024700     SET WS-TC-IX TO WS-TC-CANT
024800     MOVE WS-CTA-NUMERO     TO WS-TC-NUMERO     (WS-TC-IX)
024900     MOVE WS-CTA-SALDO      TO WS-TC-SALDO      (WS-TC-IX)
025000     MOVE WS-CTA-CLIENTE-ID TO WS-TC-CLIENTE-ID (WS-TC-IX)
025100
025200     PERFORM 1110-LEE-UNA-CTA-I THRU 1110-LEE-UNA-CTA-F.
025300
025400 1120-ACUM-UNA-CTA-F. EXIT.
025500
025600 1110-LEE-UNA-CTA-I.
025700
025800     READ DDCTA INTO WS-CTA-ENTRADA
025900
026000     EVALUATE FS-CTA
026100        WHEN '00'
026200           ADD 1 TO WS-CANT-CUENTAS
026300        WHEN '10'
026400           CONTINUE
026500        WHEN OTHER
026600           DISPLAY '* ERROR EN LECTURA DDCTA = ' FS-CTA
026700           MOVE '10' TO FS-CTA
026800     END-EVALUATE.
026900
027000 1110-LEE-UNA-CTA-F. EXIT.
027100
027200
027300*----------------------------------------------------------------
027400*    ARMA LOS TOTALES DEL CLIENTE ACTUAL E IMPRIME SU FICHA.
027500*----------------------------------------------------------------
027600 2000-PROCESO-I.
027700
027800     ADD 1 TO WS-CANT-CLIENTES
027900     PERFORM 3100-TOTALES-I  THRU 3100-TOTALES-F.
028000     PERFORM 3000-IMPRIME-CLI-I THRU 3000-IMPRIME-CLI-F.
028100     PERFORM 2100-LEER-I     THRU 2100-LEER-F.
028200
028300 2000-PROCESO-F. EXIT.
028400
028500
028600*----------------------------------------------------------------
028700*    BARRIDO SECUENCIAL DE LA TABLA DE CUENTAS BUSCANDO LAS
028800*    QUE PERTENECEN AL CLIENTE ACTUAL - CUENTA, SUMA Y HALLA
028900*    LA DE SALDO MAXIMO Y MINIMO.
029000*----------------------------------------------------------------
029100 3100-TOTALES-I.
029200
029300     MOVE ZEROS   TO WS-TOT-CANT-CTAS WS-TOT-SALDO
029400     MOVE SPACES  TO WS-TOT-MAX-NUMERO WS-TOT-MIN-NUMERO
029500     MOVE ZEROS   TO WS-TOT-MAX-SALDO WS-TOT-MIN-SALDO
029600     SET WS-TC-IX TO 1
029700
029800     PERFORM 3110-ACUM-CTA-I THRU 3110-ACUM-CTA-F
029900        UNTIL WS-TC-IX GREATER THAN WS-TC-LIMITE.
030000
030100 3100-TOTALES-F. EXIT.
030200
030300 3110-ACUM-CTA-I.
030400
030500     IF WS-TC-CLIENTE-ID (WS-TC-IX) EQUAL WS-CLIE-ID
030600        ADD 1 TO WS-TOT-CANT-CTAS
030700        ADD WS-TC-SALDO (WS-TC-IX) TO WS-TOT-SALDO
030800        IF WS-TOT-MAX-NUMERO EQUAL SPACES
030900           OR WS-TC-SALDO (WS-TC-IX) GREATER WS-TOT-MAX-SALDO
031000           MOVE WS-TC-NUMERO (WS-TC-IX) TO WS-TOT-MAX-NUMERO
031100           MOVE WS-TC-SALDO  (WS-TC-IX) TO WS-TOT-MAX-SALDO
031200        END-IF
031300        IF WS-TOT-MIN-NUMERO EQUAL SPACES
031400           OR WS-TC-SALDO (WS-TC-IX) LESS WS-TOT-MIN-SALDO
031500           MOVE WS-TC-NUMERO (WS-TC-IX) TO WS-TOT-MIN-NUMERO
031600           MOVE WS-TC-SALDO  (WS-TC-IX) TO WS-TOT-MIN-SALDO
031700        END-IF
031800     END-IF
031900
032000     SET WS-TC-IX UP BY 1.
032100
032200 3110-ACUM-CTA-F. EXIT.
032300
032400
032500*----------------------------------------------------------------
032600*    ARMA Y GRABA LA FICHA DEL CLIENTE ACTUAL.
032700*----------------------------------------------------------------
032800 3000-IMPRIME-CLI-I.
032900
033000     MOVE SPACES             TO IMP-REG-CLI
033100     MOVE WS-CLIE-ID             TO IMP-CLI-ID
033200     MOVE WS-CLIE-NOMBRE (1:30)  TO IMP-CLI-NOMBRE
033300     MOVE WS-CLIE-EMAIL (1:30)   TO IMP-CLI-EMAIL
033400     MOVE WS-TOT-CANT-CTAS   TO IMP-CANT-CTAS
033500     MOVE WS-TOT-SALDO       TO IMP-SALDO-TOTAL
033600
033700     IF WS-TOT-CANT-CTAS GREATER ZERO
033800        MOVE WS-TOT-MAX-NUMERO TO IMP-CTA-MAX
033900        MOVE WS-TOT-MAX-SALDO  TO IMP-SALDO-MAX
034000        MOVE WS-TOT-MIN-NUMERO TO IMP-CTA-MIN
034100        MOVE WS-TOT-MIN-SALDO  TO IMP-SALDO-MIN
034200     ELSE
034300        MOVE 'SIN-CUENTA' TO IMP-CTA-MAX
034400        MOVE 'SIN-CUENTA' TO IMP-CTA-MIN
034500     END-IF.
034600
034700     PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F.
034800
034900     IF WS-TOT-CANT-CTAS EQUAL ZERO
035000        WRITE REG-SALIDA FROM IMP-SIN-CUENTAS AFTER 1
035100        ADD 1 TO WS-CUENTA-LINEA
035200     END-IF.
035300
035400 3000-IMPRIME-CLI-F. EXIT.
035500
035600
035700*----------------------------------------------------------------
035800 2100-LEER-I.
035900
036000     READ DDCLIE INTO WS-CLIE-ENTRADA
036100
036200     EVALUATE FS-CLIE
036300        WHEN '00'
036400           CONTINUE
036500        WHEN '10'
036600           SET WS-FIN-LECTURA TO TRUE
036700        WHEN OTHER
036800           DISPLAY '*ERROR EN LECTURA DDCLIE : ' FS-CLIE
036900           MOVE 9999 TO RETURN-CODE
037000           SET WS-FIN-LECTURA TO TRUE
037100     END-EVALUATE.
037200
037300 2100-LEER-F. EXIT.
037400
037500
037600*----------------------------------------------------------------
037700 6000-GRABAR-SALIDA-I.
037800
037900     IF WS-CUENTA-LINEA GREATER 60 THEN
038000        PERFORM 6500-IMPRIMIR-TITULOS-I
038100           THRU 6500-IMPRIMIR-TITULOS-F
038200     END-IF.
038300
038400     WRITE REG-SALIDA FROM IMP-REG-CLI AFTER 1.
038500     IF FS-LISTA IS NOT EQUAL '00' THEN
038600        DISPLAY '* ERROR EN WRITE DDLISTA = ' FS-LISTA
038700        MOVE 9999 TO RETURN-CODE
038800        SET WS-FIN-LECTURA TO TRUE
038900     END-IF.
039000
039100     ADD 1 TO WS-CANT-IMPRESOS
039200     ADD 1 TO WS-CUENTA-LINEA.
039300
039400 6000-GRABAR-SALIDA-F. EXIT.
039500
039600
039700*----------------------------------------------------------------
039800 6500-IMPRIMIR-TITULOS-I.
039900
040000     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA.
040100     MOVE 1 TO WS-CUENTA-LINEA.
040200     ADD  1 TO WS-CUENTA-PAGINA.
040300     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
040400     WRITE REG-SALIDA FROM WS-LINE2   AFTER 1.
040500     WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1.
040600     WRITE REG-SALIDA FROM WS-LINE2   AFTER 1.
040700
040800     IF FS-LISTA IS NOT EQUAL '00'
040900        DISPLAY '* ERROR EN WRITE DDLISTA = ' FS-LISTA
041000        MOVE 9999 TO RETURN-CODE
041100        SET WS-FIN-LECTURA TO TRUE
041200     END-IF.
041300
041400 6500-IMPRIMIR-TITULOS-F. EXIT.
041500
041600
041700*----------------------------------------------------------------
041800 9999-FINAL-I.
041900
042000     CLOSE DDCLIE.
042100     CLOSE DDLISTA.
042200
042300     DISPLAY '**********************************************'.
042400     MOVE WS-CANT-CLIENTES  TO WS-IMPRESO-CANT
042500     DISPLAY 'CLIENTES LEIDOS      : ' WS-IMPRESO-CANT
042600     MOVE WS-CANT-CUENTAS   TO WS-IMPRESO-CANT
042700     DISPLAY 'CUENTAS CARGADAS     : ' WS-IMPRESO-CANT
042800     MOVE WS-CANT-IMPRESOS  TO WS-IMPRESO-CANT
042900     DISPLAY 'LINEAS IMPRESAS      : ' WS-IMPRESO-CANT.
043000
043100 9999-FINAL-F. EXIT.
