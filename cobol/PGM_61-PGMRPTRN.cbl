000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRPTRN.
000300 AUTHOR. R SOUSSI MARRAKCHI.
000400 INSTALLATION. DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 19/04/1995.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO EXCLUSIVO DEL BANCO.
000800
000900***************************************************************
001000*  PGMRPTRN                                                   *
001100*  =========                                                  *
001200*  REPORTE DE MOVIMIENTOS POR CUENTA.                          *
001300*  - RECORRE EL MAESTRO DE CUENTAS (DDCTA) Y POR CADA CUENTA   *
001400*    RECORRE EL MAESTRO DE MOVIMIENTOS (DDMOV) COMPLETO,       *
001500*    SELECCIONANDO LOS QUE LE PERTENECEN.                      *
001600*  - ACUMULA CANTIDAD, IMPORTE TOTAL E IMPORTE PROMEDIO DE      *
001700*    MOVIMIENTOS DE LA CUENTA.                                 *
001800*  - DESGLOSA LOS MOVIMIENTOS POR TIPO (DEPOSITO, RETIRO Y      *
001900*    TRANSFERENCIA), ACUMULANDO CANTIDAD E IMPORTE POR TIPO.   *
002000*  - ARMA UN DETALLE APARTE DE LOS MOVIMIENTOS DE IMPORTE       *
002100*    SUPERIOR A 10.000 MAD DE ESA CUENTA.                      *
002200***************************************************************
002300*  HISTORIAL DE CAMBIOS
002400*  --------------------
002500*  19/04/1995 RSM SOL-0180 VERSION INICIAL DEL REPORTE.
002600*  02/10/1995 RSM SOL-0196 SE AGREGA DESGLOSE POR TIPO DE
002700*                          MOVIMIENTO POR CADA CUENTA.
002800*  15/01/1997 HGV SOL-0259 SE AGREGA DETALLE DE MOVIMIENTOS
002900*                          DE IMPORTE SUPERIOR A 10.000 MAD.
003000*  30/09/1999 HGV SOL-0301 REVISION Y2K - MOV-FECHA SE LEE
003100*                          COMO CCYYMMDD, SIN AJUSTES.
003200*  27/06/2002 LFC SOL-0371 SE AMPLIA LA TABLA DE DETALLE DE
003300*                          IMPORTE ALTO A 500 POSICIONES.
003400*  05/05/2005 AMR SOL-0422 SE AJUSTA SALTO DE PAGINA A 60
003500*                          RENGLONES POR HOJA DE LISTADO.
003600***************************************************************
003700
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT DDCTA   ASSIGN DDCTA
004900     FILE STATUS IS FS-CTA.
005000
005100     SELECT DDMOV   ASSIGN DDMOV
005200     FILE STATUS IS FS-MOV.
005300
005400     SELECT DDLISTA ASSIGN DDLISTA
005500     FILE STATUS IS FS-LISTADO.
005600
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  DDCTA
006200     BLOCK CONTAINS 0 RECORDS
006300     RECORDING MODE IS F.
006400 01  REG-CTA-FD                 PIC X(52).
006500
006600 FD  DDMOV
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900 01  REG-MOV-FD                 PIC X(86).
007000
007100 FD  DDLISTA
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400 01  REG-SALIDA                 PIC X(132).
007500
007600
007700 WORKING-STORAGE SECTION.
007800*=======================*
007900
008000*---- ARCHIVOS --------------------------------------------------
008100 77  FS-CTA                     PIC XX    VALUE SPACES.
008200 77  FS-MOV                     PIC XX    VALUE SPACES.
008300 77  FS-LISTADO                 PIC XX    VALUE SPACES.
008400
008500 77  WS-STATUS-FIN-CTA          PIC X     VALUE 'N'.
008600     88  WS-FIN-CTA                  VALUE 'Y'.
008700     88  WS-NO-FIN-CTA               VALUE 'N'.
008800
008900 77  WS-STATUS-FIN-MOV          PIC X     VALUE 'N'.
009000     88  WS-FIN-MOV                  VALUE 'Y'.
009100     88  WS-NO-FIN-MOV               VALUE 'N'.
009200
009300*---- COPIAS DE LAYOUT -------------------------------------------
009400 COPY PGM51CTA.
009500 COPY PGM52MOV.
009600
009700*---- UMBRAL DE IMPORTE ALTO -------------------------------------
009800 77  WS-IMPORTE-ALTO             PIC S9(09)V99 COMP-3
009900                                  VALUE 10000.
010000
010100*---- ACUMULADORES DE LA CUENTA ACTUAL ---------------------------
010200 77  WS-CTA-MOV-CANT             PIC 9(07) COMP VALUE ZEROS.
010300 77  WS-CTA-MOV-TOTAL       PIC S9(11)V99 COMP-3 VALUE ZEROS.
010400 77  WS-CTA-MOV-PROM        PIC S9(09)V99 COMP-3 VALUE ZEROS.
010500
010600*---- TABLA DE DESGLOSE POR TIPO ---------------------------------
010700 01  WS-TAB-TIPO-HDR.
010800     03  WS-TAB-TIPO OCCURS 3 TIMES INDEXED BY WS-TT-IX.
010900         05  WS-TT-NOMBRE        PIC X(10).
011000         05  WS-TT-CANT          PIC 9(07) COMP.
011100         05  WS-TT-TOTAL    PIC S9(11)V99 COMP-3.
011200
011300*---- TABLA DE DETALLE DE IMPORTE ALTO ---------------------------
011400 01  WS-TAB-ALTO-HDR.
011500     03  WS-TA-CANT              PIC 9(05) COMP VALUE ZEROS.
011600     03  WS-TAB-ALTO OCCURS 500 TIMES INDEXED BY WS-TA-IX.
011700         05  WS-TA-ID            PIC 9(09).
011800         05  WS-TA-FECHA         PIC 9(08).
011900         05  WS-TA-IMPORTE  PIC S9(09)V99 COMP-3.
012000         05  WS-TA-UBICACION     PIC X(40).
012100
012200*---- RENGLONES DE IMPRESION -------------------------------------
012300 77  WS-CUENTA-LINEA             PIC 9(04) COMP VALUE ZEROS.
012400 77  WS-CUENTA-PAGINA            PIC 9(04) COMP VALUE ZEROS.
012500 77  WS-MAX-LINEA                PIC 9(04) COMP VALUE 60.
012600
012700 01  WS-LINE                     PIC X(90) VALUE ALL '='.
012800 01  WS-LINE2                    PIC X(90) VALUE ALL '-'.
012900
013000 01  IMP-TITULO.
013100     03  FILLER          PIC X(35)  VALUE
013200         'REPORTE DE MOVIMIENTOS POR CUENTA'.
013300     03  FILLER          PIC X(55) VALUE SPACES.
013400
013500 01  IMP-CABEZAL-CTA.
013600     03  FILLER          PIC X(12) VALUE 'CUENTA NRO: '.
013700     03  IMP-CAB-NUMERO  PIC X(12).
013800     03  FILLER          PIC X(10) VALUE SPACES.
013900     03  FILLER          PIC X(08) VALUE 'CTA-ID: '.
014000     03  IMP-CAB-ID      PIC Z(09)9.
014100     03  FILLER          PIC X(48) VALUE SPACES.
014200
014300 01  IMP-TOTALES-CTA.
014400     03  FILLER          PIC X(16) VALUE '  CANTIDAD: '.
014500     03  IMP-TOT-CANT    PIC Z(06)9.
014600     03  FILLER          PIC X(14) VALUE '  TOTAL: '.
014700     03  IMP-TOT-IMPORTE PIC -Z(08)9,99.
014800     03  FILLER          PIC X(14) VALUE '  PROMEDIO: '.
014900     03  IMP-TOT-PROM    PIC -Z(08)9,99.
015000     03  FILLER          PIC X(14) VALUE SPACES.
015100
015200 01  IMP-DESGLOSE-TIPO.
015300     03  FILLER          PIC X(06) VALUE '  TIPO '.
015400     03  IMP-DT-TIPO     PIC X(10).
015500     03  FILLER          PIC X(12) VALUE '  CANTIDAD: '.
015600     03  IMP-DT-CANT     PIC Z(06)9.
015700     03  FILLER          PIC X(10) VALUE '  TOTAL: '.
015800     03  IMP-DT-IMPORTE  PIC -Z(08)9,99.
015900     03  FILLER          PIC X(62) VALUE SPACES.
016000
016100 01  IMP-ALTO-TITULO.
016200     03  FILLER          PIC X(40) VALUE
016300         '  MOVIMIENTOS MAYORES A 10.000 MAD:'.
016400     03  FILLER          PIC X(50) VALUE SPACES.
016500
016600 01  IMP-ALTO-DETALLE.
016700     03  FILLER          PIC X(04) VALUE SPACES.
016800     03  IMP-AD-ID       PIC Z(09)9.
016900     03  FILLER          PIC X(02) VALUE '| '.
017000     03  IMP-AD-FECHA    PIC 9(04)/99/99.
017100     03  FILLER          PIC X(02) VALUE '| '.
017200     03  IMP-AD-IMPORTE  PIC -Z(08)9,99.
017300     03  FILLER          PIC X(02) VALUE '| '.
017400     03  IMP-AD-UBICACION PIC X(40).
017500     03  FILLER          PIC X(28) VALUE SPACES.
017600
017700 01  IMP-ALTO-NINGUNO.
017800     03  FILLER          PIC X(46) VALUE
017900         '  SIN MOVIMIENTOS MAYORES A 10.000 MAD.'.
018000     03  FILLER          PIC X(44) VALUE SPACES.
018100
018200 01  WS-PRINT-LINE               PIC X(132) VALUE SPACES.
018300
018400*---- TOTALES DE EJECUCION ---------------------------------------
018500 77  WS-TOT-CTAS                 PIC 9(07) COMP VALUE ZEROS.
018600 77  WS-TOT-IMPRESAS             PIC 9(07) COMP VALUE ZEROS.
018700
018800
018900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019000 PROCEDURE DIVISION.
019100
019200 MAIN-PROGRAM-I.
019300
019400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
019500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
019600                            UNTIL WS-FIN-CTA.
019700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
019800
019900 MAIN-PROGRAM-F. GOBACK.
020000
020100
020200*-----------------------------------------------------------------
020300* APERTURA DE ARCHIVOS Y LECTURA DE LA PRIMERA CUENTA.
020400*-----------------------------------------------------------------
020500 1000-INICIO-I.
020600
020700     SET WS-NO-FIN-CTA TO TRUE.
020800
020900     OPEN INPUT DDCTA.
021000     IF FS-CTA IS NOT EQUAL '00'
021100        DISPLAY '* ERROR OPEN DDCTA = ' FS-CTA
021200        SET WS-FIN-CTA TO TRUE
021300     END-IF.
021400
021500     OPEN OUTPUT DDLISTA.
021600     IF FS-LISTADO IS NOT EQUAL '00'
021700        DISPLAY '* ERROR OPEN DDLISTA = ' FS-LISTADO
021800        MOVE 9999 TO RETURN-CODE
021900        SET WS-FIN-CTA TO TRUE
022000     END-IF.
022100
022200     MOVE 'DEPOSIT   ' TO WS-TT-NOMBRE (1).
022300     MOVE 'WITHDRAWAL' TO WS-TT-NOMBRE (2).
022400     MOVE 'TRANSFER  ' TO WS-TT-NOMBRE (3).
022500
022600     MOVE ZEROS TO WS-CUENTA-LINEA WS-CUENTA-PAGINA.
022700     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F.
022800
022900     PERFORM 2500-LEER-CTA-I THRU 2500-LEER-CTA-F.
023000
023100 1000-INICIO-F. EXIT.
023200
023300
023400*-----------------------------------------------------------------
023500* PROCESO PRINCIPAL - UNA CUENTA POR ITERACION.
023600*-----------------------------------------------------------------
023700 2000-PROCESO-I.
023800
023900     PERFORM 2050-RESET-ACUM-I THRU 2050-RESET-ACUM-F.
024000     PERFORM 2100-CARGA-MOV-I  THRU 2100-CARGA-MOV-F.
024100
024200     IF WS-CTA-MOV-CANT GREATER THAN ZERO
024300        DIVIDE WS-CTA-MOV-TOTAL BY WS-CTA-MOV-CANT
024400           GIVING WS-CTA-MOV-PROM ROUNDED
024500     END-IF.
024600
024700     PERFORM 3000-IMPRIME-CTA-I THRU 3000-IMPRIME-CTA-F.
024800
024900     ADD 1 TO WS-TOT-CTAS.
025000
025100     PERFORM 2500-LEER-CTA-I THRU 2500-LEER-CTA-F.
025200
025300 2000-PROCESO-F. EXIT.
025400
025500
025600*-----------------------------------------------------------------
025700* REINICIA LOS ACUMULADORES PARA LA CUENTA ACTUAL.
025800*-----------------------------------------------------------------
025900 2050-RESET-ACUM-I.
026000
026100     MOVE ZEROS TO WS-CTA-MOV-CANT WS-CTA-MOV-TOTAL
026200                   WS-CTA-MOV-PROM WS-TA-CANT.
026300
026400     SET WS-TT-IX TO 1.
026500     PERFORM 2060-RESET-TIPO-I THRU 2060-RESET-TIPO-F
026600        UNTIL WS-TT-IX GREATER THAN 3.
026700
026800 2050-RESET-ACUM-F. EXIT.
026900
027000 2060-RESET-TIPO-I.
027100
027200     MOVE ZEROS TO WS-TT-CANT (WS-TT-IX) WS-TT-TOTAL (WS-TT-IX).
027300     SET WS-TT-IX UP BY 1.
027400
027500 2060-RESET-TIPO-F. EXIT.
027600
027700
027800*-----------------------------------------------------------------
027900* RECORRE EL MAESTRO DE MOVIMIENTOS COMPLETO, ACUMULANDO LOS
028000* QUE CORRESPONDEN A LA CUENTA ACTUAL.
028100*-----------------------------------------------------------------
028200 2100-CARGA-MOV-I.
028300
028400     SET WS-NO-FIN-MOV TO TRUE.
028500     OPEN INPUT DDMOV.
028600     IF FS-MOV IS NOT EQUAL '00'
028700        DISPLAY '* ERROR OPEN DDMOV = ' FS-MOV
028800        SET WS-FIN-MOV TO TRUE
028900     END-IF.
029000
029100     PERFORM 2110-LEE-UN-MOV-I THRU 2110-LEE-UN-MOV-F
029200             UNTIL WS-FIN-MOV.
029300
029400     CLOSE DDMOV.
029500
029600 2100-CARGA-MOV-F. EXIT.
029700
029800 2110-LEE-UN-MOV-I.
029900
030000     READ DDMOV INTO WS-MOV-ENTRADA.
030100     EVALUATE FS-MOV
030200        WHEN '00'
030300           IF WS-MOV-CUENTA-ID EQUAL CTA-ID
030400              ADD 1 TO WS-CTA-MOV-CANT
030500              ADD WS-MOV-IMPORTE TO WS-CTA-MOV-TOTAL
030600              PERFORM 2200-DESGLOSE-TIPO-I
030700                 THRU 2200-DESGLOSE-TIPO-F
030800              IF WS-MOV-IMPORTE GREATER THAN WS-IMPORTE-ALTO
030900                 PERFORM 2300-ALTO-IMPORTE-I
031000                    THRU 2300-ALTO-IMPORTE-F
031100              END-IF
031200           END-IF
031300        WHEN '10'
031400           SET WS-FIN-MOV TO TRUE
031500        WHEN OTHER
031600           DISPLAY '* ERROR LECTURA DDMOV = ' FS-MOV
031700           SET WS-FIN-MOV TO TRUE
031800     END-EVALUATE.
031900
032000 2110-LEE-UN-MOV-F. EXIT.
032100
032200
032300*-----------------------------------------------------------------
032400* ACUMULA EL MOVIMIENTO ACTUAL EN LA TABLA DE DESGLOSE POR TIPO.
032500*-----------------------------------------------------------------
032600 2200-DESGLOSE-TIPO-I.
032700
032800     SET WS-TT-IX TO 1.
032900     PERFORM 2210-COMPARA-TIPO-I THRU 2210-COMPARA-TIPO-F
033000        UNTIL WS-TT-IX GREATER THAN 3.
033100
033200 2200-DESGLOSE-TIPO-F. EXIT.
033300
033400 2210-COMPARA-TIPO-I.
033500
033600     IF WS-TT-NOMBRE (WS-TT-IX) EQUAL WS-MOV-TIPO
033700        ADD 1 TO WS-TT-CANT (WS-TT-IX)
033800        ADD WS-MOV-IMPORTE TO WS-TT-TOTAL (WS-TT-IX)
033900        SET WS-TT-IX TO 4
034000     ELSE
034100        SET WS-TT-IX UP BY 1
034200     END-IF.
034300
034400 2210-COMPARA-TIPO-F. EXIT.
034500
034600
034700*-----------------------------------------------------------------
034800* AGREGA EL MOVIMIENTO ACTUAL A LA TABLA DE IMPORTE ALTO
034900* (SUPERIOR A 10.000 MAD) DE LA CUENTA.
035000*-----------------------------------------------------------------
035100 2300-ALTO-IMPORTE-I.
035200
035300     IF WS-TA-CANT LESS THAN 500
035400        ADD 1 TO WS-TA-CANT
035500        SET WS-TA-IX TO WS-TA-CANT
035600        MOVE WS-MOV-ID        TO WS-TA-ID (WS-TA-IX)
035700        MOVE WS-MOV-FECHA     TO WS-TA-FECHA (WS-TA-IX)
035800        MOVE WS-MOV-IMPORTE   TO WS-TA-IMPORTE (WS-TA-IX)
035900        MOVE WS-MOV-UBICACION TO WS-TA-UBICACION (WS-TA-IX)
036000     END-IF.
036100
036200 2300-ALTO-IMPORTE-F. EXIT.
036300
036400
036500*-----------------------------------------------------------------
036600* LECTURA SECUENCIAL DEL MAESTRO DE CUENTAS.
036700*-----------------------------------------------------------------
036800 2500-LEER-CTA-I.
036900
037000     READ DDCTA INTO WS-CTA-ENTRADA.
037100     EVALUATE FS-CTA
037200        WHEN '00'
037300           CONTINUE
037400        WHEN '10'
037500           SET WS-FIN-CTA TO TRUE
037600        WHEN OTHER
037700           DISPLAY '* ERROR LECTURA DDCTA = ' FS-CTA
037800           SET WS-FIN-CTA TO TRUE
037900     END-EVALUATE.
038000
038100 2500-LEER-CTA-F. EXIT.
038200
038300
038400*-----------------------------------------------------------------
038500* IMPRIME EL BLOQUE DE REPORTE DE LA CUENTA ACTUAL.
038600*-----------------------------------------------------------------
038700 3000-IMPRIME-CTA-I.
038800
038900     MOVE SPACES       TO IMP-CABEZAL-CTA
039000     MOVE CTA-NUMERO   TO IMP-CAB-NUMERO
039100     MOVE CTA-ID       TO IMP-CAB-ID
039200     MOVE IMP-CABEZAL-CTA TO WS-PRINT-LINE
039300     PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F.
039400
039500     MOVE SPACES          TO IMP-TOTALES-CTA
039600     MOVE WS-CTA-MOV-CANT TO IMP-TOT-CANT
039700     MOVE WS-CTA-MOV-TOTAL TO IMP-TOT-IMPORTE
039800     MOVE WS-CTA-MOV-PROM  TO IMP-TOT-PROM
039900     MOVE IMP-TOTALES-CTA  TO WS-PRINT-LINE
040000     PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F.
040100
040200     SET WS-TT-IX TO 1.
040300     PERFORM 3010-IMPRIME-TIPO-I THRU 3010-IMPRIME-TIPO-F
040400        UNTIL WS-TT-IX GREATER THAN 3.
040500
040600     MOVE '  MOVIMIENTOS MAYORES A 10.000 MAD:'
040700                         TO IMP-ALTO-TITULO.
040800     MOVE IMP-ALTO-TITULO TO WS-PRINT-LINE.
040900     PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F.
041000
041100     IF WS-TA-CANT EQUAL ZERO
041200        MOVE IMP-ALTO-NINGUNO TO WS-PRINT-LINE
041300        PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F
041400     ELSE
041500        SET WS-TA-IX TO 1
041600        PERFORM 3020-IMPRIME-ALTO-I THRU 3020-IMPRIME-ALTO-F
041700           UNTIL WS-TA-IX GREATER THAN WS-TA-CANT
041800     END-IF.
041900
042000     WRITE REG-SALIDA FROM WS-LINE2.
042100     ADD 1 TO WS-CUENTA-LINEA.
042200
042300 3000-IMPRIME-CTA-F. EXIT.
042400
042500
042600*-----------------------------------------------------------------
042700* IMPRIME EL RENGLON DE DESGLOSE DE UN TIPO DE MOVIMIENTO.
042800*-----------------------------------------------------------------
042900 3010-IMPRIME-TIPO-I.
043000
043100     IF WS-TT-CANT (WS-TT-IX) GREATER THAN ZERO
043200        MOVE SPACES               TO IMP-DESGLOSE-TIPO
043300        MOVE WS-TT-NOMBRE (WS-TT-IX) TO IMP-DT-TIPO
043400        MOVE WS-TT-CANT (WS-TT-IX)   TO IMP-DT-CANT
043500        MOVE WS-TT-TOTAL (WS-TT-IX)  TO IMP-DT-IMPORTE
043600        MOVE IMP-DESGLOSE-TIPO       TO WS-PRINT-LINE
043700        PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F
043800     END-IF.
043900
044000     SET WS-TT-IX UP BY 1.
044100
044200 3010-IMPRIME-TIPO-F. EXIT.
044300
044400
044500*-----------------------------------------------------------------
044600* IMPRIME UN RENGLON DE DETALLE DE IMPORTE ALTO.
044700*-----------------------------------------------------------------
044800 3020-IMPRIME-ALTO-I.
044900
045000     MOVE SPACES                        TO IMP-ALTO-DETALLE
045100     MOVE WS-TA-ID (WS-TA-IX)           TO IMP-AD-ID
045200     MOVE WS-TA-FECHA (WS-TA-IX)        TO IMP-AD-FECHA
045300     MOVE WS-TA-IMPORTE (WS-TA-IX)      TO IMP-AD-IMPORTE
045400     MOVE WS-TA-UBICACION (WS-TA-IX)    TO IMP-AD-UBICACION
045500     MOVE IMP-ALTO-DETALLE               TO WS-PRINT-LINE
045600     PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F.
045700
045800     SET WS-TA-IX UP BY 1.
045900
046000 3020-IMPRIME-ALTO-F. EXIT.
046100
046200
046300*-----------------------------------------------------------------
046400* GRABA UN RENGLON DE SALIDA Y CONTROLA EL SALTO DE PAGINA.
046500*-----------------------------------------------------------------
046600 6000-GRABAR-SALIDA-I.
046700
046800     IF WS-CUENTA-LINEA GREATER THAN WS-MAX-LINEA
046900        PERFORM 6500-IMPRIMIR-TITULOS-I
047000           THRU 6500-IMPRIMIR-TITULOS-F
047100     END-IF.
047200
047300     WRITE REG-SALIDA FROM WS-PRINT-LINE.
047400
047500     ADD 1 TO WS-CUENTA-LINEA.
047600     ADD 1 TO WS-TOT-IMPRESAS.
047700
047800 6000-GRABAR-SALIDA-F. EXIT.
047900
048000
048100*-----------------------------------------------------------------
048200* IMPRIME TITULO Y SEPARADORES AL INICIO DE PAGINA.
048300*-----------------------------------------------------------------
048400 6500-IMPRIMIR-TITULOS-I.
048500
048600     ADD 1 TO WS-CUENTA-PAGINA.
048700     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
048800     WRITE REG-SALIDA FROM WS-LINE.
048900     MOVE ZEROS TO WS-CUENTA-LINEA.
049000
049100 6500-IMPRIMIR-TITULOS-F. EXIT.
049200
049300
049400*-----------------------------------------------------------------
049500* CIERRE DE ARCHIVOS Y TOTALES DE CONTROL.
049600*-----------------------------------------------------------------
049700 9999-FINAL-I.
049800
049900     DISPLAY '* CUENTAS PROCESADAS = ' WS-TOT-CTAS.
050000     DISPLAY '* RENGLONES GRABADOS = ' WS-TOT-IMPRESAS.
050100
050200     CLOSE DDCTA.
050300     IF FS-CTA IS NOT EQUAL '00'
050400        DISPLAY '* ERROR CLOSE DDCTA = ' FS-CTA
050500        MOVE 9999 TO RETURN-CODE
050600     END-IF.
050700
050800     CLOSE DDLISTA.
050900     IF FS-LISTADO IS NOT EQUAL '00'
051000        DISPLAY '* ERROR CLOSE DDLISTA = ' FS-LISTADO
051100        MOVE 9999 TO RETURN-CODE
051200     END-IF.
051300
051400 9999-FINAL-F. EXIT.
